000100*THE SYSTEMS GROUP                                              UT0001
000200*===================                                           UT0002
000300*MEMBER:  USTRNREC                                              UT0003
000400*                                                               UT0004
000500*    TRANSACTION-INPUT LAYOUT FOR LBUSRMNT (USER REGISTER       UT0005
000600*    MAINTENANCE).  ONE CARD PER MAINTENANCE REQUEST, SORTED   UT0006
000700*    ASCENDING ON LB-UST-USER-ID (ZERO FOR ADD REQUESTS).      UT0007
000800*                                                               UT0008
000900*    CHANGE LOG                                                UT0009
001000*    ---------------------------------------------------       UT0010
001100*    10/21/88  RBT  INITIAL VERSION                             UT0011
001200*                                                               UT0012
001300 01  LB-USER-TRAN-RECORD.                                       UT0013
001400     05  LB-UST-COMMAND          PIC X(06).                     UT0014
001500         88  LB-UST-IS-ADD           VALUE 'ADD   '.             UT0015
001600         88  LB-UST-IS-UPDATE        VALUE 'UPDATE'.             UT0016
001700         88  LB-UST-IS-DELETE        VALUE 'DELETE'.             UT0017
001800     05  LB-UST-USER-ID          PIC 9(05).                     UT0018
001900     05  LB-UST-NAME             PIC X(30).                     UT0019
002000     05  LB-UST-EMAIL            PIC X(40).                     UT0020
002100     05  LB-UST-PASSWORD         PIC X(20).                     UT0021
002200     05  LB-UST-TYPE             PIC X(05).                     UT0022
002300     05  FILLER                  PIC X(05).                     UT0023
