000100*THE SYSTEMS GROUP                                              UR0001
000200*===================                                           UR0002
000300*MEMBER:  USERREC                                               UR0003
000400*                                                               UR0004
000500*    RECORD LAYOUT FOR THE LIBRARY USER REGISTER (USER-MASTER).UR0005
000600*    ONE ENTRY PER PATRON OR ADMINISTRATOR.  KEY IS             UR0006
000700*    LB-USER-ID, ASCENDING, UNIQUE.  LB-USER-EMAIL IS ALSO      UR0007
000800*    UNIQUE BUT IS NOT THE FILE KEY - SEE LBUSRMNT 1100-.       UR0008
000900*                                                               UR0009
001000*    CHANGE LOG                                                UR0010
001100*    ---------------------------------------------------       UR0011
001200*    10/14/88  RBT  INITIAL VERSION - USER REGISTER LAYOUT      UR0012
001300*    05/22/92  RBT  ADDED LB-USER-TYPE TO DISTINGUISH PATRON    UR0013
001400*                   ACCOUNTS FROM DESK-STAFF ACCOUNTS           UR0014
001500*    11/19/98  DMC  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD. UR0015
001600*                   NO CHANGE REQUIRED.                        UR0016
001610*    08/19/05  KLH  AUDIT REQUEST LIB-0467 - REMOVED THE DEAD   UR0017
001620*                   LB-USER-EMAIL-VIEW REDEFINES.  LBUSRMNT     UR0018
001630*                   1100- DOES THE E-MAIL SHAPE CHECK OVER ITS  UR0019
001640*                   OWN WS-EMAIL-SCAN/WS-EMAIL-VIEW WORK AREA,  UR0020
001650*                   NOT THIS FIELD.                             UR0021
001700*                                                               UR0022
001800 01  LB-USER-RECORD.                                            UR0023
001900     05  LB-USER-ID              PIC 9(05).                     UR0024
002000     05  LB-USER-NAME            PIC X(30).                     UR0025
002100     05  LB-USER-EMAIL           PIC X(40).                     UR0026
002200     05  LB-USER-PASSWORD        PIC X(20).                     UR0027
002300     05  LB-USER-TYPE            PIC X(05).                     UR0028
002400         88  LB-USER-IS-PATRON       VALUE 'USER '.              UR0029
002500         88  LB-USER-IS-ADMIN        VALUE 'ADMIN'.              UR0030
002600     05  FILLER                  PIC X(05).                     UR0031
