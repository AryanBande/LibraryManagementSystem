000100*THE SYSTEMS GROUP                                              QR0001
000200*===================                                           QR0002
000300*MEMBER:  CRQRYREC                                              QR0003
000400*                                                               QR0004
000500*    QUERY-CARD LAYOUT FOR LBFINRPT'S NIGHTLY PASS.  ONE        QR0005
000600*    CARD PER DESK REQUEST FOR A USER ID THE FIXED-ENUMERATION  QR0006
000700*    SUB-REPORTS (BY TYPE, BY STATUS) CANNOT ANSWER - PERUSER   QR0008
000800*    (ALL TRANSACTIONS FOR THE USER) OR ACTIVEUSER (APPROVED,  QR0009
000900*    UNRETURNED ONLY).  SAME SHAPE AS BKTRNREC/USTRNREC/        QR0010
001000*    CRTRNREC - ONE COMMAND FIELD PLUS THE KEY IT ACTS ON.      QR0011
001100*                                                               QR0012
001200*    CHANGE LOG                                                QR0013
001300*    ---------------------------------------------------       QR0014
001400*    02/11/26  PDQ  INITIAL VERSION - AUDIT LIB-0512             QR0015
001500*                                                               QR0016
001600 01  LB-QUERY-RECORD.                                           QR0017
001700     05  LB-QRY-COMMAND          PIC X(10).                     QR0018
001800         88  LB-QRY-IS-PERUSER       VALUE 'PERUSER   '.        QR0019
001900         88  LB-QRY-IS-ACTIVEUSER    VALUE 'ACTIVEUSER'.        QR0020
002000     05  LB-QRY-USER-ID          PIC 9(05).                     QR0021
002100     05  FILLER                  PIC X(05).                     QR0022
