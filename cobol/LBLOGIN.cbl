000010****************************************************************
000020* THE SYSTEMS GROUP                                            *     CL*04
000030****************************************************************     CL*04
000040 IDENTIFICATION DIVISION.                                            CL*04
000050 PROGRAM-ID.     LBLOGIN.                                            CL*04
000060 AUTHOR.         R B TRAUTMAN.                                       CL*04
000070 INSTALLATION.   THE SYSTEMS GROUP.                                  CL*04
000080 DATE-WRITTEN.   JUNE 1989.                                          CL*04
000090 DATE-COMPILED.                                                      CL*04
000100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                   CL*04
000110*                                                                    CL*04
000120*REMARKS.                                                            CL*04
000130*    AUTHENTICATION AND PASSWORD-CHANGE BATCH.  READS LGTRANIN       CL*04
000140*    (ONE CARD PER LOGIN OR PWCHANGE REQUEST) AGAINST THE USER       CL*04
000150*    REGISTER HELD IN WS-USER-TABLE, AND PRINTS ONE LINE PER         CL*04
000160*    REQUEST ON LOGINRPT SHOWING WHETHER IT SUCCEEDED.               CL*04
000170*                                                                    CL*04
000180*    PASSWORD CHANGES ARE WRITTEN BACK TO USEROUT SO LBUSRMNT'S      CL*04
000190*    NEXT RUN PICKS UP THE NEW PASSWORD - THIS PROGRAM DOES NOT      CL*04
000200*    MAINTAIN NAME/EMAIL/TYPE, ONLY LB-USER-PASSWORD.                CL*04
000210*                                                                    CL*04
000220*    CHANGE LOG                                                      CL*04
000230*    ---------------------------------------------------             CL*04
000240*    06/11/89  RBT  INITIAL VERSION                                  CL*04
000250*    11/19/98  DMC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON           CL*04
000260*                   THIS PROGRAM.  NO CHANGE REQUIRED.               CL*04
000270*    06/14/02  DMC  MOVED TO THE IN-CORE TABLE TECHNIQUE USED BY     CL*04
000280*                   LBBKMNT AND LBUSRMNT - SEE LBBKMNT CHANGE        CL*04
000290*                   LOG FOR THE REASONS.                             CL*04
000300*    03/02/05  KLH  AUDIT REQUEST #5561 - 1160-TEST-ONE-EMAIL WAS    CL*04
000310*                   FOLDING CASE BEFORE THE COMPARE.  AUDITOR        CL*04
000320*                   POINTED OUT LOGIN IS SUPPOSED TO BE AN EXACT     CL*04
000330*                   MATCH ON THE STORED E-MAIL - ONLY THE ADD/       CL*04
000340*                   CHANGE DUPLICATE CHECK IN LBUSRMNT IS CASE-      CL*04
000350*                   INSENSITIVE.  REMOVED THE INSPECT CONVERTING     CL*04
000360*                   AND THE WS-COMPARE-FIELDS WORK AREA.             CL*04
000370*    08/19/05  KLH  PUT 1100-PROCESS-LOGIN AND 1200-PROCESS-         CL*04
000380*                   PWCHANGE BACK ON PERFORM...THRU WITH GO TO       CL*04
000390*                   ON THE REJECT PATHS, LIKE THE REST OF THE        CL*04
000400*                   SHOP'S ONLINE WORK - THE NESTED IF/ELSE          CL*04
000410*                   VERSION WAS HARD TO FOLLOW WHEN ADDING THE       CL*04
000420*                   AUDIT FIX ABOVE.  ALSO REWORDED THE E-MAIL       CL*04
000430*                   EXACT-MATCH REMARK BELOW - IT WAS CITING A       CL*04
000440*                   DOCUMENT NUMBER NOBODY OUTSIDE THIS DESK         CL*04
000450*                   WOULD HAVE, REPLACED WITH THE PLAIN RULE.        CL*04
000460*                                                                    CL*04
000470 ENVIRONMENT DIVISION.                                               CL*04
000480 CONFIGURATION SECTION.                                              CL*04
000490 SOURCE-COMPUTER.  IBM-370.                                          CL*04
000500 OBJECT-COMPUTER.  IBM-370.                                          CL*04
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                               CL*04
000520 INPUT-OUTPUT SECTION.                                               CL*04
000530 FILE-CONTROL.                                                       CL*04
000540     SELECT USER-MASTER     ASSIGN TO USERIN                         CL*04
000550            ACCESS IS SEQUENTIAL                                     CL*04
000560            FILE STATUS  IS  WS-USERIN-STATUS.                       CL*04
000570     SELECT USER-MASTER-OUT ASSIGN TO USEROUT                        CL*04
000580            ACCESS IS SEQUENTIAL                                     CL*04
000590            FILE STATUS  IS  WS-USEROUT-STATUS.                      CL*04
000600     SELECT LOGIN-TRAN-FILE ASSIGN TO LGTRANIN                       CL*04
000610            FILE STATUS  IS  WS-LGTRAN-STATUS.                       CL*04
000620     SELECT REPORT-FILE     ASSIGN TO LOGINRPT                       CL*04
000630            FILE STATUS  IS  WS-REPORT-STATUS.                       CL*04
000640*                                                                    CL*04
000650 DATA DIVISION.                                                      CL*04
000660 FILE SECTION.                                                       CL*04
000670*                                                                    CL*04
000680 FD  USER-MASTER                                                     CL*04
000690     RECORDING MODE IS F.                                            CL*04
000700 01  USER-IN-REC                 PIC X(105).                         CL*04
000710*                                                                    CL*04
000720 FD  USER-MASTER-OUT                                                 CL*04
000730     RECORDING MODE IS F.                                            CL*04
000740 01  USER-OUT-REC                PIC X(105).                         CL*04
000750*                                                                    CL*04
000760 FD  LOGIN-TRAN-FILE                                                 CL*04
000770     RECORDING MODE IS F.                                            CL*04
000780 01  LOGIN-TRAN-REC               PIC X(93).                         CL*04
000790*                                                                    CL*04
000800 FD  REPORT-FILE                                                     CL*04
000810     RECORDING MODE IS F.                                            CL*04
000820 01  REPORT-RECORD                PIC X(132).                        CL*04
000830*                                                                    CL*04
000840****************************************************************     CL*04
000850 WORKING-STORAGE SECTION.                                            CL*04
000860****************************************************************     CL*04
000870*                                                                    CL*04
000880 01  SYSTEM-DATE-AND-TIME.                                           CL*04
000890     05  CURRENT-DATE.                                               CL*04
000900         10  CURRENT-YEAR        PIC 9(02).                          CL*04
000910         10  CURRENT-MONTH       PIC 9(02).                          CL*04
000920         10  CURRENT-DAY         PIC 9(02).                          CL*04
000930*    WS-DATE-NUMERIC GIVES THE REPORT HEADING IN 800- A SINGLE       CL*04
000940*    COMPARABLE FIELD - SAME DEVICE AS LBBKMNT AND LBUSRMNT.         CL*04
000950 01  WS-DATE-NUMERIC REDEFINES CURRENT-DATE PIC 9(06).               CL*04
000960*                                                                    CL*04
000970 01  WS-FILE-STATUSES.                                               CL*04
000980     05  WS-USERIN-STATUS        PIC X(02) VALUE '00'.               CL*04
000990         88  USERIN-OK               VALUE '00'.                     CL*04
001000         88  USERIN-EOF              VALUE '10'.                     CL*04
001010     05  WS-USEROUT-STATUS       PIC X(02) VALUE '00'.               CL*04
001020     05  WS-LGTRAN-STATUS        PIC X(02) VALUE '00'.               CL*04
001030     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.               CL*04
001040*                                                                    CL*04
001050 01  WS-SWITCHES.                                                    CL*04
001060     05  WS-LGTRAN-EOF-SW        PIC X(01) VALUE 'N'.                CL*04
001070         88  LGTRAN-FILE-DONE        VALUE 'Y'.                      CL*04
001080     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                CL*04
001090         88  ENTRY-WAS-FOUND         VALUE 'Y'.                      CL*04
001100     05  WS-LOGIN-OK-SW          PIC X(01) VALUE 'N'.                CL*04
001110         88  LOGIN-WAS-OK             VALUE 'Y'.                     CL*04
001120     05  WS-REWRITE-NEEDED-SW    PIC X(01) VALUE 'N'.                CL*04
001130         88  MASTER-NEEDS-REWRITE     VALUE 'Y'.                     CL*04
001140*                                                                    CL*04
001150*    WS-ABEND-TEST-N - FORCED-ERROR SWITCH, SAME USE AS ON THE       CL*04
001160*    OTHER TWO MAINTENANCE PROGRAMS.                                 CL*04
001170 01  WS-ABEND-TEST               PIC X(04) VALUE '0000'.             CL*04
001180 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC 9(04).              CL*04
001190*                                                                    CL*04
001200*    E-MAIL LOOKUP HERE IS EXACT MATCH, PER THE DESK'S OWN LOGON     CL*04
001210*    RULE - CASE-FOLDING ON E-MAIL IS ONLY DONE BY LBUSRMNT WHEN     CL*04
001220*    IT CHECKS FOR A DUPLICATE ON ADD.  DO NOT INSPECT-CONVERT       CL*04
001230*    HERE.                                                           CL*04
001240*                                                                    CL*04
001250     COPY USERREC.                                                   CL*04
001260     COPY LGTRNREC.                                                  CL*04
001270*                                                                    CL*04
001280 01  WS-USER-COUNT               PIC S9(07) COMP VALUE ZERO.         CL*04
001290 01  WS-USER-TABLE.                                                  CL*04
001300     05  WS-USER-ENTRY OCCURS 1 TO 3000 TIMES                        CL*04
001310                        DEPENDING ON WS-USER-COUNT                   CL*04
001320                        INDEXED BY US-IDX.                           CL*04
001330         10  WS-UT-USER-ID       PIC 9(05).                          CL*04
001340         10  WS-UT-NAME          PIC X(30).                          CL*04
001350         10  WS-UT-EMAIL         PIC X(40).                          CL*04
001360         10  WS-UT-PASSWORD      PIC X(20).                          CL*04
001370         10  WS-UT-TYPE          PIC X(05).                          CL*04
001380*                                                                    CL*04
001390 01  WS-WORK-FIELDS.                                                 CL*04
001400     05  WS-PW-LEN               PIC S9(03) COMP VALUE ZERO.         CL*04
001410*                                                                    CL*04
001420 01  WS-COUNTERS.                                                    CL*04
001430     05  WS-ACTIVITY-COUNTERS.                                       CL*04
001440         10  WS-LOGIN-OK-COUNT      PIC S9(07) COMP VALUE ZERO.      CL*04
001450         10  WS-LOGIN-FAIL-COUNT    PIC S9(07) COMP VALUE ZERO.      CL*04
001460         10  WS-PWCHANGE-OK-COUNT   PIC S9(07) COMP VALUE ZERO.      CL*04
001470         10  WS-PWCHANGE-FAIL-COUNT PIC S9(07) COMP VALUE ZERO.      CL*04
001480*    WS-ACTIVITY-TABLE LETS 3900- ADD UP THE FOUR COUNTERS IN A      CL*04
001490*    LOOP INSTEAD OF FOUR SEPARATE ADD STATEMENTS.                   CL*04
001500     05  WS-ACTIVITY-TABLE REDEFINES WS-ACTIVITY-COUNTERS.           CL*04
001510         10  WS-ACTIVITY-ENTRY OCCURS 4 TIMES PIC S9(07) COMP.       CL*04
001520     05  WS-GRAND-TOTAL          PIC S9(07) COMP VALUE ZERO.         CL*04
001530     05  KX                      PIC S9(07) COMP VALUE ZERO.         CL*04
001540*                                                                    CL*04
001550 01  RPT-HEADER1.                                                    CL*04
001560     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001570     05  FILLER                  PIC X(34) VALUE                     CL*04
001580         'LIBRARY LOGIN ACTIVITY LISTING'.                           CL*04
001590     05  FILLER                  PIC X(10) VALUE SPACES.             CL*04
001600     05  RPT-HDR1-DATE           PIC 99/99/99.                       CL*04
001610     05  FILLER                  PIC X(79) VALUE SPACES.             CL*04
001620*                                                                    CL*04
001630 01  RPT-COLUMN-HDR.                                                 CL*04
001640     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001650     05  FILLER                  PIC X(10) VALUE 'ACTION'.           CL*04
001660     05  FILLER                  PIC X(42) VALUE 'EMAIL'.            CL*04
001670     05  FILLER                  PIC X(09) VALUE 'RESULT'.           CL*04
001680     05  FILLER                  PIC X(70) VALUE SPACES.             CL*04
001690*                                                                    CL*04
001700 01  RPT-RULE-LINE.                                                  CL*04
001710     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001720     05  FILLER                  PIC X(131) VALUE ALL '-'.           CL*04
001730*                                                                    CL*04
001740 01  RPT-DETAIL-LINE.                                                CL*04
001750     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001760     05  RPT-DT-ACTION           PIC X(10).                          CL*04
001770     05  RPT-DT-EMAIL            PIC X(42).                          CL*04
001780     05  RPT-DT-RESULT           PIC X(40).                          CL*04
001790     05  FILLER                  PIC X(39) VALUE SPACES.             CL*04
001800*                                                                    CL*04
001810 01  RPT-STATS-LINE1.                                                CL*04
001820     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001830     05  FILLER                  PIC X(28) VALUE                     CL*04
001840         'LOGINS ACCEPTED ...........'.                              CL*04
001850     05  RPT-STATS-LOGIN-OK      PIC ZZZ,ZZ9.                        CL*04
001860     05  FILLER                  PIC X(94) VALUE SPACES.             CL*04
001870*                                                                    CL*04
001880 01  RPT-STATS-LINE2.                                                CL*04
001890     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001900     05  FILLER                  PIC X(28) VALUE                     CL*04
001910         'LOGINS REJECTED ...........'.                              CL*04
001920     05  RPT-STATS-LOGIN-FAIL    PIC ZZZ,ZZ9.                        CL*04
001930     05  FILLER                  PIC X(94) VALUE SPACES.             CL*04
001940*                                                                    CL*04
001950 01  RPT-STATS-LINE3.                                                CL*04
001960     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
001970     05  FILLER                  PIC X(28) VALUE                     CL*04
001980         'PASSWORD CHANGES ACCEPTED .'.                              CL*04
001990     05  RPT-STATS-PWC-OK        PIC ZZZ,ZZ9.                        CL*04
002000     05  FILLER                  PIC X(94) VALUE SPACES.             CL*04
002010*                                                                    CL*04
002020 01  RPT-STATS-LINE4.                                                CL*04
002030     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
002040     05  FILLER                  PIC X(28) VALUE                     CL*04
002050         'PASSWORD CHANGES REJECTED .'.                              CL*04
002060     05  RPT-STATS-PWC-FAIL       PIC ZZZ,ZZ9.                       CL*04
002070     05  FILLER                  PIC X(94) VALUE SPACES.             CL*04
002080*                                                                    CL*04
002090 01  RPT-STATS-LINE5.                                                CL*04
002100     05  FILLER                  PIC X(01) VALUE SPACE.              CL*04
002110     05  FILLER                  PIC X(28) VALUE                     CL*04
002120         'TOTAL REQUESTS PROCESSED ..'.                              CL*04
002130     05  RPT-STATS-TOTAL-ACT      PIC ZZZ,ZZ9.                       CL*04
002140     05  FILLER                  PIC X(94) VALUE SPACES.             CL*04
002150*                                                                    CL*04
002160****************************************************************     CL*04
002170 PROCEDURE DIVISION.                                                 CL*04
002180****************************************************************     CL*04
002190*                                                                    CL*04
002200 000-MAIN-PROCESS.                                                   CL*04
002210     PERFORM 700-OPEN-FILES.                                         CL*04
002220     PERFORM 710-LOAD-USER-TABLE.                                    CL*04
002230     PERFORM 800-INIT-REPORT.                                        CL*04
002240     PERFORM 720-READ-LGTRAN-FILE.                                   CL*04
002250     PERFORM 100-PROCESS-TRANSACTIONS                                CL*04
002260         UNTIL LGTRAN-FILE-DONE.                                     CL*04
002270     IF MASTER-NEEDS-REWRITE                                         CL*04
002280         PERFORM 730-WRITE-NEW-MASTER                                CL*04
002290     END-IF.                                                         CL*04
002300     PERFORM 3900-REPORT-LOGIN-STATS.                                CL*04
002310     PERFORM 790-CLOSE-FILES.                                        CL*04
002320     STOP RUN.                                                       CL*04
002330*                                                                    CL*04
002340 100-PROCESS-TRANSACTIONS.                                           CL*04
002350     EVALUATE TRUE                                                   CL*04
002360         WHEN LB-LGT-IS-LOGIN                                        CL*04
002370             PERFORM 1100-PROCESS-LOGIN THRU 1100-EXIT               CL*04
002380         WHEN LB-LGT-IS-PWCHANGE                                     CL*04
002390             PERFORM 1200-PROCESS-PWCHANGE THRU 1200-EXIT            CL*04
002400         WHEN OTHER                                                  CL*04
002410             MOVE 'UNKNOWN ' TO RPT-DT-ACTION                        CL*04
002420             MOVE LB-LGT-EMAIL TO RPT-DT-EMAIL                       CL*04
002430             MOVE 'REJECTED - UNKNOWN COMMAND' TO RPT-DT-RESULT      CL*04
002440             PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT           CL*04
002450     END-EVALUATE.                                                   CL*04
002460     PERFORM 720-READ-LGTRAN-FILE.                                   CL*04
002470*                                                                    CL*04
002480 1100-PROCESS-LOGIN.                                                 CL*04
002490     MOVE 'LOGIN' TO RPT-DT-ACTION.                                  CL*04
002500     MOVE LB-LGT-EMAIL TO RPT-DT-EMAIL.                              CL*04
002510     MOVE 'N' TO WS-LOGIN-OK-SW.                                     CL*04
002520     IF LB-LGT-EMAIL = SPACES OR LB-LGT-OLD-PASSWORD = SPACES        CL*04
002530         MOVE 'REJECTED - EMAIL AND PASSWORD REQUIRED'               CL*04
002540             TO RPT-DT-RESULT                                        CL*04
002550         GO TO 1190-FINISH-LOGIN.                                    CL*04
002560     PERFORM 1150-FIND-USER-BY-EMAIL THRU 1150-EXIT.                 CL*04
002570     IF NOT ENTRY-WAS-FOUND                                          CL*04
002580         MOVE 'REJECTED - EMAIL NOT ON FILE' TO RPT-DT-RESULT        CL*04
002590         GO TO 1190-FINISH-LOGIN.                                    CL*04
002600     IF WS-UT-PASSWORD (US-IDX) NOT = LB-LGT-OLD-PASSWORD            CL*04
002610         MOVE 'REJECTED - PASSWORD DOES NOT MATCH'                   CL*04
002620             TO RPT-DT-RESULT                                        CL*04
002630         GO TO 1190-FINISH-LOGIN.                                    CL*04
002640     SET LOGIN-WAS-OK TO TRUE.                                       CL*04
002650     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*04
002660 1190-FINISH-LOGIN.                                                  CL*04
002670     IF LOGIN-WAS-OK                                                 CL*04
002680         ADD 1 TO WS-LOGIN-OK-COUNT                                  CL*04
002690     ELSE                                                            CL*04
002700         ADD 1 TO WS-LOGIN-FAIL-COUNT                                CL*04
002710     END-IF.                                                         CL*04
002720     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*04
002730 1100-EXIT.                                                          CL*04
002740     EXIT.                                                           CL*04
002750*                                                                    CL*04
002760 1150-FIND-USER-BY-EMAIL.                                            CL*04
002770     MOVE 'N' TO WS-FOUND-SW.                                        CL*04
002780     PERFORM 1160-TEST-ONE-EMAIL THRU 1160-EXIT                      CL*04
002790         VARYING US-IDX FROM 1 BY 1                                  CL*04
002800         UNTIL US-IDX > WS-USER-COUNT                                CL*04
002810            OR ENTRY-WAS-FOUND.                                      CL*04
002820 1150-EXIT.                                                          CL*04
002830     EXIT.                                                           CL*04
002840*                                                                    CL*04
002850 1160-TEST-ONE-EMAIL.                                                CL*04
002860     IF WS-UT-EMAIL (US-IDX) = LB-LGT-EMAIL                          CL*04
002870         SET ENTRY-WAS-FOUND TO TRUE                                 CL*04
002880     END-IF.                                                         CL*04
002890 1160-EXIT.                                                          CL*04
002900     EXIT.                                                           CL*04
002910*                                                                    CL*04
002920 1200-PROCESS-PWCHANGE.                                              CL*04
002930     MOVE 'PWCHANGE' TO RPT-DT-ACTION.                               CL*04
002940     MOVE LB-LGT-EMAIL TO RPT-DT-EMAIL.                              CL*04
002950     PERFORM 1150-FIND-USER-BY-EMAIL THRU 1150-EXIT.                 CL*04
002960     IF NOT ENTRY-WAS-FOUND                                          CL*04
002970         MOVE 'REJECTED - EMAIL NOT ON FILE' TO RPT-DT-RESULT        CL*04
002980         ADD 1 TO WS-PWCHANGE-FAIL-COUNT                             CL*04
002990         GO TO 1290-FINISH-PWCHANGE.                                 CL*04
003000     IF WS-UT-PASSWORD (US-IDX) NOT = LB-LGT-OLD-PASSWORD            CL*04
003010         MOVE 'REJECTED - OLD PASSWORD DOES NOT MATCH'               CL*04
003020             TO RPT-DT-RESULT                                        CL*04
003030         ADD 1 TO WS-PWCHANGE-FAIL-COUNT                             CL*04
003040         GO TO 1290-FINISH-PWCHANGE.                                 CL*04
003050     MOVE ZERO TO WS-PW-LEN.                                         CL*04
003060     INSPECT LB-LGT-NEW-PASSWORD TALLYING WS-PW-LEN                  CL*04
003070         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*04
003080     IF WS-PW-LEN < 6                                                CL*04
003090         MOVE 'REJECTED - NEW PASSWORD TOO SHORT'                    CL*04
003100             TO RPT-DT-RESULT                                        CL*04
003110         ADD 1 TO WS-PWCHANGE-FAIL-COUNT                             CL*04
003120         GO TO 1290-FINISH-PWCHANGE.                                 CL*04
003130     MOVE LB-LGT-NEW-PASSWORD TO WS-UT-PASSWORD (US-IDX).            CL*04
003140     SET MASTER-NEEDS-REWRITE TO TRUE.                               CL*04
003150     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*04
003160     ADD 1 TO WS-PWCHANGE-OK-COUNT.                                  CL*04
003170 1290-FINISH-PWCHANGE.                                               CL*04
003180     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*04
003190 1200-EXIT.                                                          CL*04
003200     EXIT.                                                           CL*04
003210*                                                                    CL*04
003220 1900-WRITE-DETAIL-LINE.                                             CL*04
003230     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                        CL*04
003240         AFTER ADVANCING 1 LINE.                                     CL*04
003250 1900-EXIT.                                                          CL*04
003260     EXIT.                                                           CL*04
003270*                                                                    CL*04
003280 700-OPEN-FILES.                                                     CL*04
003290     OPEN INPUT  USER-MASTER                                         CL*04
003300          INPUT  LOGIN-TRAN-FILE                                     CL*04
003310          OUTPUT REPORT-FILE.                                        CL*04
003320     IF NOT USERIN-OK AND NOT USERIN-EOF                             CL*04
003330         DISPLAY 'LBLOGIN - USER-MASTER OPEN ERROR '                 CL*04
003340             WS-USERIN-STATUS                                        CL*04
003350         STOP RUN                                                    CL*04
003360     END-IF.                                                         CL*04
003370*                                                                    CL*04
003380 710-LOAD-USER-TABLE.                                                CL*04
003390     READ USER-MASTER INTO LB-USER-RECORD                            CL*04
003400         AT END SET USERIN-EOF TO TRUE                               CL*04
003410     END-READ.                                                       CL*04
003420     PERFORM 715-LOAD-ONE-USER UNTIL USERIN-EOF.                     CL*04
003430*                                                                    CL*04
003440 715-LOAD-ONE-USER.                                                  CL*04
003450     ADD 1 TO WS-USER-COUNT.                                         CL*04
003460     SET US-IDX TO WS-USER-COUNT.                                    CL*04
003470     MOVE LB-USER-ID         TO WS-UT-USER-ID (US-IDX).              CL*04
003480     MOVE LB-USER-NAME       TO WS-UT-NAME (US-IDX).                 CL*04
003490     MOVE LB-USER-EMAIL      TO WS-UT-EMAIL (US-IDX).                CL*04
003500     MOVE LB-USER-PASSWORD   TO WS-UT-PASSWORD (US-IDX).             CL*04
003510     MOVE LB-USER-TYPE       TO WS-UT-TYPE (US-IDX).                 CL*04
003520     READ USER-MASTER INTO LB-USER-RECORD                            CL*04
003530         AT END SET USERIN-EOF TO TRUE                               CL*04
003540     END-READ.                                                       CL*04
003550*                                                                    CL*04
003560 720-READ-LGTRAN-FILE.                                               CL*04
003570     READ LOGIN-TRAN-FILE INTO LB-LOGIN-TRAN-RECORD                  CL*04
003580         AT END SET LGTRAN-FILE-DONE TO TRUE                         CL*04
003590     END-READ.                                                       CL*04
003600*                                                                    CL*04
003610 730-WRITE-NEW-MASTER.                                               CL*04
003620     OPEN OUTPUT USER-MASTER-OUT.                                    CL*04
003630     PERFORM 740-WRITE-ONE-USER                                      CL*04
003640         VARYING US-IDX FROM 1 BY 1                                  CL*04
003650         UNTIL US-IDX > WS-USER-COUNT.                               CL*04
003660     CLOSE USER-MASTER-OUT.                                          CL*04
003670*                                                                    CL*04
003680 740-WRITE-ONE-USER.                                                 CL*04
003690     MOVE WS-UT-USER-ID (US-IDX)   TO LB-USER-ID.                    CL*04
003700     MOVE WS-UT-NAME (US-IDX)      TO LB-USER-NAME.                  CL*04
003710     MOVE WS-UT-EMAIL (US-IDX)     TO LB-USER-EMAIL.                 CL*04
003720     MOVE WS-UT-PASSWORD (US-IDX)  TO LB-USER-PASSWORD.              CL*04
003730     MOVE WS-UT-TYPE (US-IDX)      TO LB-USER-TYPE.                  CL*04
003740     WRITE USER-OUT-REC FROM LB-USER-RECORD.                         CL*04
003750*                                                                    CL*04
003760 800-INIT-REPORT.                                                    CL*04
003770     ACCEPT CURRENT-DATE FROM DATE.                                  CL*04
003780     MOVE CURRENT-DATE TO RPT-HDR1-DATE.                             CL*04
003790     WRITE REPORT-RECORD FROM RPT-HEADER1                            CL*04
003800         AFTER ADVANCING TOP-OF-FORM.                                CL*04
003810     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*04
003820         AFTER ADVANCING 1 LINE.                                     CL*04
003830     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*04
003840         AFTER ADVANCING 1 LINE.                                     CL*04
003850*                                                                    CL*04
003860 3900-REPORT-LOGIN-STATS.                                            CL*04
003870     MOVE ZERO TO WS-GRAND-TOTAL.                                    CL*04
003880     PERFORM 3910-ADD-ONE-ACTIVITY-COUNT                             CL*04
003890         VARYING KX FROM 1 BY 1                                      CL*04
003900         UNTIL KX > 4.                                               CL*04
003910     MOVE WS-LOGIN-OK-COUNT     TO RPT-STATS-LOGIN-OK.               CL*04
003920     MOVE WS-LOGIN-FAIL-COUNT   TO RPT-STATS-LOGIN-FAIL.             CL*04
003930     MOVE WS-PWCHANGE-OK-COUNT  TO RPT-STATS-PWC-OK.                 CL*04
003940     MOVE WS-PWCHANGE-FAIL-COUNT TO RPT-STATS-PWC-FAIL.              CL*04
003950     WRITE REPORT-RECORD FROM RPT-STATS-LINE1                        CL*04
003960         AFTER ADVANCING 2 LINES.                                    CL*04
003970     WRITE REPORT-RECORD FROM RPT-STATS-LINE2                        CL*04
003980         AFTER ADVANCING 1 LINE.                                     CL*04
003990     WRITE REPORT-RECORD FROM RPT-STATS-LINE3                        CL*04
004000         AFTER ADVANCING 1 LINE.                                     CL*04
004010     WRITE REPORT-RECORD FROM RPT-STATS-LINE4                        CL*04
004020         AFTER ADVANCING 1 LINE.                                     CL*04
004030     MOVE WS-GRAND-TOTAL TO RPT-STATS-TOTAL-ACT.                     CL*04
004040     WRITE REPORT-RECORD FROM RPT-STATS-LINE5                        CL*04
004050         AFTER ADVANCING 1 LINE.                                     CL*04
004060*                                                                    CL*04
004070 3910-ADD-ONE-ACTIVITY-COUNT.                                        CL*04
004080     ADD WS-ACTIVITY-ENTRY (KX) TO WS-GRAND-TOTAL.                   CL*04
004090*                                                                    CL*04
004100 790-CLOSE-FILES.                                                    CL*04
004110     CLOSE USER-MASTER                                               CL*04
004120           LOGIN-TRAN-FILE                                           CL*04
004130           REPORT-FILE.                                              CL*04
