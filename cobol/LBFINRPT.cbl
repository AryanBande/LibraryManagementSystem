000010****************************************************************
000020* THE SYSTEMS GROUP                                            *     CL*06
000030****************************************************************     CL*06
000040 IDENTIFICATION DIVISION.                                            CL*06
000050 PROGRAM-ID.     LBFINRPT.                                           CL*06
000060 AUTHOR.         R B TRAUTMAN.                                       CL*06
000070 INSTALLATION.   THE SYSTEMS GROUP.                                  CL*06
000080 DATE-WRITTEN.   MARCH 1990.                                         CL*06
000090 DATE-COMPILED.                                                      CL*06
000100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                   CL*06
000110*                                                                    CL*06
000120*REMARKS.                                                            CL*06
000130*    NIGHTLY LISTING RUN.  READS THE BOOK MASTER, USER MASTER        CL*06
000140*    AND CIRCULATION LEDGER (READ-ONLY - NOTHING IS REWRITTEN        CL*06
000150*    BY THIS PROGRAM) AND PRINTS FOUR REPORTS ON FINRPT IN ONE       CL*06
000160*    PASS: THE BOOK CATALOG (TITLE ORDER), THE USER REGISTER         CL*06
000170*    (NAME ORDER), THE CIRCULATION LEDGER (ISSUE DATE, NEWEST        CL*06
000180*    FIRST), AND THE ISSUED-BOOKS FINES REPORT.                      CL*06
000190*                                                                    CL*06
000200*    SAME IN-CORE TABLE TECHNIQUE AS LBBKMNT/LBUSRMNT/LBLOGIN/       CL*06
000210*    LBCIRC.  THE DUE-DATE/OVERDUE-DAYS ARITHMETIC IN 600- USES      CL*06
000220*    THE SAME DTCNVWRK/DTCNVPRC MEMBERS AS LBCIRC 4500- SO BOTH      CL*06
000230*    PROGRAMS COUNT A CALENDAR DAY THE SAME WAY.                     CL*06
000240*                                                                    CL*06
000250*    CHANGE LOG                                                      CL*06
000260*    ---------------------------------------------------             CL*06
000270*    03/05/90  RBT  INITIAL VERSION                                  CL*06
000280*    11/19/98  DMC  Y2K REVIEW - DATE FIELDS ALREADY FULL            CL*06
000290*                   4-DIGIT-YEAR.  NO CHANGE REQUIRED.               CL*06
000300*    06/10/02  DMC  MOVED TO THE IN-CORE TABLE TECHNIQUE AND         CL*06
000310*                   THE JULIAN-DAY ARITHMETIC SHOWN BELOW - SEE      CL*06
000320*                   LBBKMNT CHANGE LOG FOR THE REASONS.              CL*06
000330*    08/19/05  KLH  AUDIT REQUEST LIB-0467 ASKED WHY THIS ONE        CL*06
000340*                   WASN'T PUT ON PERFORM...THRU WITH GO TO ON       CL*06
000350*                   REJECT LIKE LBBKMNT/LBUSRMNT/LBCIRC/LBLOGIN      CL*06
000360*                   GOT THE SAME WEEK.  REVIEWED ALL FOUR REPORT     CL*06
000370*                   DRIVERS AND THE 600-/3150-/3160- LOOKUPS -       CL*06
000380*                   THERE IS NO TRANSACTION INPUT TO EDIT HERE,      CL*06
000390*                   ONLY FOUND/NOT-FOUND LOOKUPS AND STATUS-TEXT     CL*06
000400*                   FORMATTING, SO THERE IS NO REJECT PATH FOR       CL*06
000410*                   THE IDIOM TO SERVE.  LEFT ON STRUCTURED IF/      CL*06
000420*                   EVALUATE.  NO CHANGE REQUIRED.                   CL*06
000430*    02/11/26  PDQ  AUDIT LIB-0512 - ADDED THE AVAILABLE-COPIES,     CL*06
000440*                   BY-TYPE, BY-STATUS, AND OLDEST-FIRST (PENDING/   CL*06
000450*                   ACTIVE) SUB-LISTINGS TO THE FOUR MAIN REPORTS,   CL*06
000460*                   EACH RUN UNCONDITIONALLY LIKE THE REST OF THIS   CL*06
000470*                   PASS.  ALSO ADDED A SMALL QUERY-CARD FILE        CL*06
000480*                   (QRYCARDS/CRQRYREC) FOR THE TWO LOOKUPS THAT     CL*06
000490*                   NEED A USER ID THE DESK SUPPLIES RATHER THAN A   CL*06
000500*                   FIXED ENUMERATION - PER-USER LEDGER AND ACTIVE   CL*06
000510*                   BY-USER - READ AND PROCESSED AT 700-/720-/5000   CL*06
000520*                   THE SAME WAY BKTRANIN/USRTRANIN/CRTRANIN FEED    CL*06
000530*                   THE MAINTENANCE PROGRAMS.                        CL*06
000540*                                                                    CL*06
000550 ENVIRONMENT DIVISION.                                               CL*06
000560 CONFIGURATION SECTION.                                              CL*06
000570 SOURCE-COMPUTER.  IBM-370.                                          CL*06
000580 OBJECT-COMPUTER.  IBM-370.                                          CL*06
000590 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                               CL*06
000600 INPUT-OUTPUT SECTION.                                               CL*06
000610 FILE-CONTROL.                                                       CL*06
000620     SELECT BOOK-MASTER     ASSIGN TO BOOKIN                         CL*06
000630            ACCESS IS SEQUENTIAL                                     CL*06
000640            FILE STATUS  IS  WS-BOOKIN-STATUS.                       CL*06
000650     SELECT USER-MASTER     ASSIGN TO USERIN                         CL*06
000660            ACCESS IS SEQUENTIAL                                     CL*06
000670            FILE STATUS  IS  WS-USERIN-STATUS.                       CL*06
000680     SELECT TRAN-MASTER     ASSIGN TO TRANIN                         CL*06
000690            ACCESS IS SEQUENTIAL                                     CL*06
000700            FILE STATUS  IS  WS-TRANIN-STATUS.                       CL*06
000710     SELECT REPORT-FILE     ASSIGN TO FINRPT                         CL*06
000720            FILE STATUS  IS  WS-REPORT-STATUS.                       CL*06
000730     SELECT QUERY-CARDS     ASSIGN TO QRYCARDS                       CL*06
000740            FILE STATUS  IS  WS-QRYCARD-STATUS.                      CL*06
000750*                                                                    CL*06
000760 DATA DIVISION.                                                      CL*06
000770 FILE SECTION.                                                       CL*06
000780*                                                                    CL*06
000790 FD  BOOK-MASTER                                                     CL*06
000800     RECORDING MODE IS F.                                            CL*06
000810 01  BOOK-IN-REC                 PIC X(148).                         CL*06
000820*                                                                    CL*06
000830 FD  USER-MASTER                                                     CL*06
000840     RECORDING MODE IS F.                                            CL*06
000850 01  USER-IN-REC                 PIC X(105).                         CL*06
000860*                                                                    CL*06
000870 FD  TRAN-MASTER                                                     CL*06
000880     RECORDING MODE IS F.                                            CL*06
000890 01  TRAN-IN-REC                 PIC X(40).                          CL*06
000900*                                                                    CL*06
000910 FD  REPORT-FILE                                                     CL*06
000920     RECORDING MODE IS F.                                            CL*06
000930 01  REPORT-RECORD                PIC X(132).                        CL*06
000940*                                                                    CL*06
000950 FD  QUERY-CARDS                                                     CL*06
000960     RECORDING MODE IS F.                                            CL*06
000970 01  QUERY-CARD-REC               PIC X(20).                         CL*06
000980*                                                                    CL*06
000990****************************************************************     CL*06
001000 WORKING-STORAGE SECTION.                                            CL*06
001010****************************************************************     CL*06
001020*                                                                    CL*06
001030 01  SYSTEM-DATE-AND-TIME.                                           CL*06
001040     05  CURRENT-DATE.                                               CL*06
001050         10  CURRENT-YEAR        PIC 9(02).                          CL*06
001060         10  CURRENT-MONTH       PIC 9(02).                          CL*06
001070         10  CURRENT-DAY         PIC 9(02).                          CL*06
001080*    WS-DATE-NUMERIC GIVES EACH REPORT HEADING A SINGLE              CL*06
001090*    COMPARABLE FIELD - SAME DEVICE AS THE OTHER FOUR PROGRAMS.      CL*06
001100 01  WS-DATE-NUMERIC REDEFINES CURRENT-DATE PIC 9(06).               CL*06
001110 01  WS-TODAY-YYYYMMDD           PIC 9(08) VALUE ZERO.               CL*06
001120 01  WS-TODAY-YYYYMMDD-R REDEFINES WS-TODAY-YYYYMMDD.                CL*06
001130     05  WS-TODAY-CC             PIC 9(02).                          CL*06
001140     05  WS-TODAY-YY             PIC 9(02).                          CL*06
001150     05  WS-TODAY-MM             PIC 9(02).                          CL*06
001160     05  WS-TODAY-DD             PIC 9(02).                          CL*06
001170*                                                                    CL*06
001180 01  WS-FILE-STATUSES.                                               CL*06
001190     05  WS-BOOKIN-STATUS        PIC X(02) VALUE '00'.               CL*06
001200         88  BOOKIN-OK               VALUE '00'.                     CL*06
001210         88  BOOKIN-EOF              VALUE '10'.                     CL*06
001220     05  WS-USERIN-STATUS        PIC X(02) VALUE '00'.               CL*06
001230         88  USERIN-OK               VALUE '00'.                     CL*06
001240         88  USERIN-EOF              VALUE '10'.                     CL*06
001250     05  WS-TRANIN-STATUS        PIC X(02) VALUE '00'.               CL*06
001260         88  TRANIN-OK               VALUE '00'.                     CL*06
001270         88  TRANIN-EOF              VALUE '10'.                     CL*06
001280     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.               CL*06
001290     05  WS-QRYCARD-STATUS       PIC X(02) VALUE '00'.               CL*06
001300         88  QRYCARD-OK              VALUE '00'.                     CL*06
001310         88  QRYCARD-EOF             VALUE '10'.                     CL*06
001320*                                                                    CL*06
001330 01  WS-SWITCHES.                                                    CL*06
001340     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                CL*06
001350         88  ENTRY-WAS-FOUND         VALUE 'Y'.                      CL*06
001360     05  WS-QRYCARD-EOF-SW       PIC X(01) VALUE 'N'.                CL*06
001370         88  QUERY-CARD-DONE          VALUE 'Y'.                     CL*06
001380*                                                                    CL*06
001390*    WS-ABEND-TEST-N - FORCED-ERROR SWITCH, SAME USE AS ON THE       CL*06
001400*    OTHER PROGRAMS IN THIS SYSTEM.                                  CL*06
001410 01  WS-ABEND-TEST               PIC X(04) VALUE '0000'.             CL*06
001420 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC 9(04).              CL*06
001430*                                                                    CL*06
001440 01  WS-LOWER-ALPHABET           PIC X(26) VALUE                     CL*06
001450     'abcdefghijklmnopqrstuvwxyz'.                                   CL*06
001460 01  WS-UPPER-ALPHABET           PIC X(26) VALUE                     CL*06
001470     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   CL*06
001480 01  WS-COMPARE-FIELDS.                                              CL*06
001490     05  WS-CMP-TITLE-1          PIC X(60).                          CL*06
001500     05  WS-CMP-TITLE-2          PIC X(60).                          CL*06
001510     05  WS-CMP-NAME-1           PIC X(30).                          CL*06
001520     05  WS-CMP-NAME-2           PIC X(30).                          CL*06
001530*                                                                    CL*06
001540     COPY BOOKREC.                                                   CL*06
001550     COPY USERREC.                                                   CL*06
001560     COPY TRANREC2.                                                  CL*06
001570     COPY CRQRYREC.                                                  CL*06
001580     COPY DTCNVWRK.                                                  CL*06
001590*                                                                    CL*06
001600 01  WS-BOOK-COUNT                PIC S9(07) COMP VALUE ZERO.        CL*06
001610 01  WS-BOOK-TABLE.                                                  CL*06
001620     05  WS-BOOK-ENTRY OCCURS 1 TO 3000 TIMES                        CL*06
001630                        DEPENDING ON WS-BOOK-COUNT                   CL*06
001640                        INDEXED BY BK-IDX.                           CL*06
001650         10  WS-BE-BOOK-ID       PIC 9(05).                          CL*06
001660         10  WS-BE-TITLE         PIC X(60).                          CL*06
001670         10  WS-BE-AUTHOR        PIC X(40).                          CL*06
001680         10  WS-BE-CATEGORY      PIC X(20).                          CL*06
001690         10  WS-BE-QUANTITY      PIC 9(05).                          CL*06
001700         10  WS-BE-FLOOR         PIC 9(03).                          CL*06
001710         10  WS-BE-SHELVE        PIC X(10).                          CL*06
001720*                                                                    CL*06
001730 01  WS-USER-COUNT                PIC S9(07) COMP VALUE ZERO.        CL*06
001740 01  WS-USER-TABLE.                                                  CL*06
001750     05  WS-USER-ENTRY OCCURS 1 TO 3000 TIMES                        CL*06
001760                        DEPENDING ON WS-USER-COUNT                   CL*06
001770                        INDEXED BY US-IDX.                           CL*06
001780         10  WS-UT-USER-ID       PIC 9(05).                          CL*06
001790         10  WS-UT-NAME          PIC X(30).                          CL*06
001800         10  WS-UT-EMAIL         PIC X(40).                          CL*06
001810         10  WS-UT-TYPE          PIC X(05).                          CL*06
001820*                                                                    CL*06
001830 01  WS-TRAN-COUNT                PIC S9(07) COMP VALUE ZERO.        CL*06
001840 01  WS-TRAN-TABLE.                                                  CL*06
001850     05  WS-TRAN-ENTRY OCCURS 1 TO 5000 TIMES                        CL*06
001860                        DEPENDING ON WS-TRAN-COUNT                   CL*06
001870                        INDEXED BY TR-IDX.                           CL*06
001880         10  WS-TE-TRAN-ID       PIC 9(05).                          CL*06
001890         10  WS-TE-USER-ID       PIC 9(05).                          CL*06
001900         10  WS-TE-BOOK-ID       PIC 9(05).                          CL*06
001910         10  WS-TE-STATUS        PIC X(08).                          CL*06
001920             88  WS-TE-IS-APPROVED   VALUE 'APPROVED'.               CL*06
001930         10  WS-TE-ISSUE-DATE    PIC 9(08).                          CL*06
001940         10  WS-TE-RETURN-DATE   PIC 9(08).                          CL*06
001950*                                                                    CL*06
001960 01  WS-WORK-FIELDS.                                                 CL*06
001970     05  WS-DUE-DATE             PIC 9(08) VALUE ZERO.               CL*06
001980     05  WS-DUE-JULIAN-SAVE      PIC S9(09) COMP VALUE ZERO.         CL*06
001990     05  WS-DAYS-LEFT            PIC S9(05) VALUE ZERO.              CL*06
002000     05  WS-OVERDUE-DAYS         PIC S9(05) VALUE ZERO.              CL*06
002010     05  WS-FINE-AMOUNT          PIC S9(07)V99 COMP-3 VALUE ZERO.    CL*06
002020     05  WS-FINE-EDIT            PIC Z,ZZZ,ZZ9.99.                   CL*06
002030     05  WS-DAYS-EDIT            PIC ZZ9.                            CL*06
002040     05  WS-LOW-IDX              PIC S9(07) COMP VALUE ZERO.         CL*06
002050     05  IX                      PIC S9(07) COMP VALUE ZERO.         CL*06
002060     05  JX                      PIC S9(07) COMP VALUE ZERO.         CL*06
002070     05  WS-SWAP-BOOK.                                               CL*06
002080         10  WS-SWAP-BK-ID       PIC 9(05).                          CL*06
002090         10  WS-SWAP-BK-TITLE    PIC X(60).                          CL*06
002100         10  WS-SWAP-BK-AUTHOR   PIC X(40).                          CL*06
002110         10  WS-SWAP-BK-CATEGORY PIC X(20).                          CL*06
002120         10  WS-SWAP-BK-QUANTITY PIC 9(05).                          CL*06
002130         10  WS-SWAP-BK-FLOOR    PIC 9(03).                          CL*06
002140         10  WS-SWAP-BK-SHELVE   PIC X(10).                          CL*06
002150     05  WS-SWAP-USER.                                               CL*06
002160         10  WS-SWAP-US-ID       PIC 9(05).                          CL*06
002170         10  WS-SWAP-US-NAME     PIC X(30).                          CL*06
002180         10  WS-SWAP-US-EMAIL    PIC X(40).                          CL*06
002190         10  WS-SWAP-US-TYPE     PIC X(05).                          CL*06
002200     05  WS-SWAP-TRAN.                                               CL*06
002210         10  WS-SWAP-TR-ID       PIC 9(05).                          CL*06
002220         10  WS-SWAP-TR-USER     PIC 9(05).                          CL*06
002230         10  WS-SWAP-TR-BOOK     PIC 9(05).                          CL*06
002240         10  WS-SWAP-TR-STATUS   PIC X(08).                          CL*06
002250         10  WS-SWAP-TR-ISSUE    PIC 9(08).                          CL*06
002260         10  WS-SWAP-TR-RETURN   PIC 9(08).                          CL*06
002270*                                                                    CL*06
002280 01  WS-JOIN-FIELDS.                                                 CL*06
002290     05  WS-JN-BOOK-TITLE         PIC X(60).                         CL*06
002300     05  WS-JN-BOOK-AUTHOR        PIC X(40).                         CL*06
002310     05  WS-JN-USER-NAME          PIC X(30).                         CL*06
002320*                                                                    CL*06
002330 01  WS-STATUS-TEXT               PIC X(24).                         CL*06
002340*                                                                    CL*06
002350 01  WS-COUNTERS.                                                    CL*06
002360     05  WS-BOOK-LISTED           PIC S9(07) COMP VALUE ZERO.        CL*06
002370     05  WS-AVAIL-LISTED          PIC S9(07) COMP VALUE ZERO.        CL*06
002380     05  WS-USER-LISTED           PIC S9(07) COMP VALUE ZERO.        CL*06
002390     05  WS-TYPE-LISTED           PIC S9(07) COMP VALUE ZERO.        CL*06
002400     05  WS-TRAN-LISTED           PIC S9(07) COMP VALUE ZERO.        CL*06
002410     05  WS-PENDING-LISTED        PIC S9(07) COMP VALUE ZERO.        CL*06
002420     05  WS-ACTIVE-LISTED         PIC S9(07) COMP VALUE ZERO.        CL*06
002430     05  WS-STATUS-LISTED         PIC S9(07) COMP VALUE ZERO.        CL*06
002440     05  WS-QUERY-LISTED          PIC S9(07) COMP VALUE ZERO.        CL*06
002450     05  WS-ISSUED-COUNT          PIC S9(07) COMP VALUE ZERO.        CL*06
002460     05  WS-OVERDUE-COUNT         PIC S9(07) COMP VALUE ZERO.        CL*06
002470     05  WS-TOTAL-FINES           PIC S9(09)V99 COMP-3 VALUE ZERO.   CL*06
002480     05  WS-TRUNC-LEN             PIC S9(04) COMP VALUE ZERO.        CL*06
002490*                                                                    CL*06
002500*    WS-FILTER-TYPE/WS-FILTER-STATUS HOLD THE ENUMERATION VALUE      CL*06
002510*    THE CURRENT PASS OF 2750-/3590- IS FILTERING ON - SET BY        CL*06
002520*    2700-/3600- BEFORE EACH SUB-REPORT, NOT BY A CARD.              CL*06
002530 01  WS-FILTER-FIELDS.                                               CL*06
002540     05  WS-FILTER-TYPE           PIC X(05).                         CL*06
002550     05  WS-FILTER-STATUS         PIC X(08).                         CL*06
002560 01  RPT-TITLE-LINE.                                                 CL*06
002570     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002580     05  RPT-TL-TITLE            PIC X(40).                          CL*06
002590     05  FILLER                  PIC X(10) VALUE SPACES.             CL*06
002600     05  RPT-TL-DATE             PIC 99/99/99.                       CL*06
002610     05  FILLER                  PIC X(73) VALUE SPACES.             CL*06
002620*                                                                    CL*06
002630 01  RPT-RULE-LINE.                                                  CL*06
002640     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002650     05  FILLER                  PIC X(131) VALUE ALL '-'.           CL*06
002660*                                                                    CL*06
002670 01  RPT-NO-RECORDS-LINE.                                            CL*06
002680     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002690     05  FILLER                  PIC X(30) VALUE                     CL*06
002700         'NO RECORDS FOUND FOR REPORT.'.                             CL*06
002710     05  FILLER                  PIC X(101) VALUE SPACES.            CL*06
002720*                                                                    CL*06
002730 01  RPT-BOOK-COLUMN-HDR.                                            CL*06
002740     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002750     05  FILLER                  PIC X(07) VALUE 'BOOK ID'.          CL*06
002760     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
002770     05  FILLER                  PIC X(26) VALUE 'TITLE'.            CL*06
002780     05  FILLER                  PIC X(22) VALUE 'AUTHOR'.           CL*06
002790     05  FILLER                  PIC X(14) VALUE 'CATEGORY'.         CL*06
002800     05  FILLER                  PIC X(08) VALUE 'QTY'.              CL*06
002810     05  FILLER                  PIC X(07) VALUE 'FLOOR'.            CL*06
002820     05  FILLER                  PIC X(12) VALUE 'SHELVE'.           CL*06
002830     05  FILLER                  PIC X(33) VALUE SPACES.             CL*06
002840*                                                                    CL*06
002850 01  RPT-BOOK-DETAIL.                                                CL*06
002860     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002870     05  RPT-BK-ID               PIC ZZZZ9.                          CL*06
002880     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
002890     05  RPT-BK-TITLE            PIC X(26).                          CL*06
002900     05  RPT-BK-AUTHOR           PIC X(22).                          CL*06
002910     05  RPT-BK-CATEGORY         PIC X(14).                          CL*06
002920     05  RPT-BK-QUANTITY         PIC X(08).                          CL*06
002930     05  RPT-BK-FLOOR            PIC ZZ9.                            CL*06
002940     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
002950     05  RPT-BK-SHELVE           PIC X(10).                          CL*06
002960     05  FILLER                  PIC X(35) VALUE SPACES.             CL*06
002970*                                                                    CL*06
002980 01  RPT-BOOK-TOTAL-LINE.                                            CL*06
002990     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003000     05  FILLER                  PIC X(22) VALUE                     CL*06
003010         'TOTAL BOOKS LISTED ..'.                                    CL*06
003020     05  RPT-BK-TOTAL            PIC ZZZ,ZZ9.                        CL*06
003030     05  FILLER                  PIC X(102) VALUE SPACES.            CL*06
003040*                                                                    CL*06
003050 01  RPT-USER-COLUMN-HDR.                                            CL*06
003060     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003070     05  FILLER                  PIC X(07) VALUE 'USER ID'.          CL*06
003080     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
003090     05  FILLER                  PIC X(32) VALUE 'NAME'.             CL*06
003100     05  FILLER                  PIC X(42) VALUE 'EMAIL'.            CL*06
003110     05  FILLER                  PIC X(06) VALUE 'TYPE'.             CL*06
003120     05  FILLER                  PIC X(42) VALUE SPACES.             CL*06
003130*                                                                    CL*06
003140 01  RPT-USER-DETAIL.                                                CL*06
003150     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003160     05  RPT-US-ID               PIC ZZZZ9.                          CL*06
003170     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
003180     05  RPT-US-NAME             PIC X(32).                          CL*06
003190     05  RPT-US-EMAIL            PIC X(42).                          CL*06
003200     05  RPT-US-TYPE             PIC X(06).                          CL*06
003210     05  FILLER                  PIC X(42) VALUE SPACES.             CL*06
003220*                                                                    CL*06
003230 01  RPT-USER-TOTAL-LINE.                                            CL*06
003240     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003250     05  FILLER                  PIC X(22) VALUE                     CL*06
003260         'TOTAL USERS LISTED ..'.                                    CL*06
003270     05  RPT-US-TOTAL            PIC ZZZ,ZZ9.                        CL*06
003280     05  FILLER                  PIC X(102) VALUE SPACES.            CL*06
003290*                                                                    CL*06
003300 01  RPT-TRAN-COLUMN-HDR.                                            CL*06
003310     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003320     05  FILLER                  PIC X(07) VALUE 'TRAN ID'.          CL*06
003330     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
003340     05  FILLER                  PIC X(22) VALUE 'USER NAME'.        CL*06
003350     05  FILLER                  PIC X(22) VALUE 'BOOK TITLE'.       CL*06
003360     05  FILLER                  PIC X(18) VALUE 'AUTHOR'.           CL*06
003370     05  FILLER                  PIC X(09) VALUE 'STATUS'.           CL*06
003380     05  FILLER                  PIC X(10) VALUE 'ISSUED'.           CL*06
003390     05  FILLER                  PIC X(10) VALUE 'RETURNED'.         CL*06
003400     05  FILLER                  PIC X(31) VALUE SPACES.             CL*06
003410*                                                                    CL*06
003420 01  RPT-TRAN-DETAIL.                                                CL*06
003430     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003440     05  RPT-TR-ID               PIC ZZZZ9.                          CL*06
003450     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
003460     05  RPT-TR-USER-NAME        PIC X(22).                          CL*06
003470     05  RPT-TR-BOOK-TITLE       PIC X(22).                          CL*06
003480     05  RPT-TR-AUTHOR           PIC X(18).                          CL*06
003490     05  RPT-TR-STATUS           PIC X(09).                          CL*06
003500     05  RPT-TR-ISSUE-DATE       PIC X(10).                          CL*06
003510     05  RPT-TR-RETURN-DATE      PIC X(14).                          CL*06
003520     05  FILLER                  PIC X(27) VALUE SPACES.             CL*06
003530*                                                                    CL*06
003540 01  RPT-TRAN-TOTAL-LINE.                                            CL*06
003550     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003560     05  FILLER                  PIC X(22) VALUE                     CL*06
003570         'TOTAL TRANS LISTED ..'.                                    CL*06
003580     05  RPT-TR-TOTAL            PIC ZZZ,ZZ9.                        CL*06
003590     05  FILLER                  PIC X(102) VALUE SPACES.            CL*06
003600*                                                                    CL*06
003610 01  RPT-FINE-COLUMN-HDR.                                            CL*06
003620     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003630     05  FILLER                  PIC X(07) VALUE 'TRAN ID'.          CL*06
003640     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
003650     05  FILLER                  PIC X(22) VALUE 'USER'.             CL*06
003660     05  FILLER                  PIC X(22) VALUE 'BOOK'.             CL*06
003670     05  FILLER                  PIC X(10) VALUE 'ISSUED'.           CL*06
003680     05  FILLER                  PIC X(10) VALUE 'DUE'.              CL*06
003690     05  FILLER                  PIC X(10) VALUE 'FLAG'.             CL*06
003700     05  FILLER                  PIC X(30) VALUE 'FINE STATUS'.      CL*06
003710     05  FILLER                  PIC X(18) VALUE SPACES.             CL*06
003720*                                                                    CL*06
003730 01  RPT-FINE-DETAIL.                                                CL*06
003740     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003750     05  RPT-FN-ID               PIC ZZZZ9.                          CL*06
003760     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
003770     05  RPT-FN-USER-NAME        PIC X(22).                          CL*06
003780     05  RPT-FN-BOOK-TITLE       PIC X(22).                          CL*06
003790     05  RPT-FN-ISSUE-DATE       PIC X(10).                          CL*06
003800     05  RPT-FN-DUE-DATE         PIC X(10).                          CL*06
003810     05  RPT-FN-FLAG             PIC X(10).                          CL*06
003820     05  RPT-FN-STATUS-TEXT      PIC X(34).                          CL*06
003830     05  FILLER                  PIC X(14) VALUE SPACES.             CL*06
003840*                                                                    CL*06
003850 01  RPT-FINE-TOTAL-LINE1.                                           CL*06
003860     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003870     05  FILLER                  PIC X(22) VALUE                     CL*06
003880         'ISSUED BOOKS LISTED .'.                                    CL*06
003890     05  RPT-FN-ISSUED-TOTAL     PIC ZZZ,ZZ9.                        CL*06
003900     05  FILLER                  PIC X(102) VALUE SPACES.            CL*06
003910*                                                                    CL*06
003920 01  RPT-FINE-TOTAL-LINE2.                                           CL*06
003930     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
003940     05  FILLER                  PIC X(22) VALUE                     CL*06
003950         'OVERDUE BOOKS .......'.                                    CL*06
003960     05  RPT-FN-OVERDUE-TOTAL    PIC ZZZ,ZZ9.                        CL*06
003970     05  FILLER                  PIC X(102) VALUE SPACES.            CL*06
003980*                                                                    CL*06
003990 01  RPT-FINE-TOTAL-LINE3.                                           CL*06
004000     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
004010     05  FILLER                  PIC X(22) VALUE                     CL*06
004020         'TOTAL PENDING FINES .'.                                    CL*06
004030     05  RPT-FN-FINES-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.                 CL*06
004040     05  FILLER                  PIC X(95) VALUE SPACES.             CL*06
004050*                                                                    CL*06
004060*    RPT-FILTER-TOTAL-LINE IS SHARED BY EVERY SUB-LISTING ADDED      CL*06
004070*    UNDER AUDIT LIB-0512 (AVAILABLE COPIES, BY TYPE, BY STATUS,     CL*06
004080*    PENDING, ACTIVE, AND THE TWO QUERY-CARD REPORTS) - EACH ONE     CL*06
004090*    MOVES ITS OWN CAPTION INTO RPT-FLT-LABEL BEFORE THE WRITE,      CL*06
004100*    THE SAME DEVICE AS THE NUMBERED RPT-STATS-LINE1-3 FIELDS ON     CL*06
004110*    LBBKMNT.                                                        CL*06
004120 01  RPT-FILTER-TOTAL-LINE.                                          CL*06
004130     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
004140     05  RPT-FLT-LABEL           PIC X(28).                          CL*06
004150     05  RPT-FLT-TOTAL           PIC ZZZ,ZZ9.                        CL*06
004160     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
004170*                                                                    CL*06
004180 01  RPT-BAD-QUERY-LINE.                                             CL*06
004190     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
004200     05  FILLER                  PIC X(20) VALUE                     CL*06
004210         '*** REJECTED QUERY '.                                      CL*06
004220     05  RPT-BQ-COMMAND          PIC X(10).                          CL*06
004230     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
004240     05  RPT-BQ-USER-ID          PIC ZZZZ9.                          CL*06
004250     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
004260*                                                                    CL*06
004270****************************************************************     CL*06
004280 PROCEDURE DIVISION.                                                 CL*06
004290****************************************************************     CL*06
004300*                                                                    CL*06
004310 000-MAIN-PROCESS.                                                   CL*06
004320     PERFORM 700-OPEN-FILES.                                         CL*06
004330     PERFORM 710-LOAD-BOOK-TABLE.                                    CL*06
004340     PERFORM 711-LOAD-USER-TABLE.                                    CL*06
004350     PERFORM 712-LOAD-TRAN-TABLE.                                    CL*06
004360     ACCEPT CURRENT-DATE FROM DATE.                                  CL*06
004370     MOVE 20 TO WS-TODAY-CC.                                         CL*06
004380     MOVE CURRENT-YEAR TO WS-TODAY-YY.                               CL*06
004390     MOVE CURRENT-MONTH TO WS-TODAY-MM.                              CL*06
004400     MOVE CURRENT-DAY TO WS-TODAY-DD.                                CL*06
004410     PERFORM 2000-BOOK-LISTING-REPORT.                               CL*06
004420     PERFORM 2200-AVAILABLE-BOOK-LISTING-REPORT.                     CL*06
004430     PERFORM 2500-USER-LISTING-REPORT.                               CL*06
004440     PERFORM 2700-USER-LISTING-BY-TYPE-REPORT.                       CL*06
004450     PERFORM 3000-TRANSACTION-LISTING-REPORT.                        CL*06
004460     PERFORM 3300-PENDING-TRAN-LISTING-REPORT.                       CL*06
004470     PERFORM 3400-ACTIVE-TRAN-LISTING-REPORT.                        CL*06
004480     PERFORM 3600-TRAN-LISTING-BY-STATUS-REPORT.                     CL*06
004490     PERFORM 4000-ISSUED-FINES-REPORT.                               CL*06
004500     PERFORM 720-READ-QUERY-CARD.                                    CL*06
004510     PERFORM 5000-PROCESS-QUERY-CARDS                                CL*06
004520         UNTIL QUERY-CARD-DONE.                                      CL*06
004530     PERFORM 790-CLOSE-FILES.                                        CL*06
004540     STOP RUN.                                                       CL*06
004550*                                                                    CL*06
004560*    600-COMPUTE-DUE-AND-STATUS - GIVEN A TRANSACTION'S ISSUE        CL*06
004570*    DATE IN WS-TE-ISSUE-DATE (TR-IDX), SETS WS-DUE-DATE, THE        CL*06
004580*    OVERDUE/DAYS-LEFT COUNTS AND WS-STATUS-TEXT PER THE FINE-       CL*06
004590*    STATUS WORDING THE DESK AGREED TO IN TICKET LIB-0451.           CL*06
004600 600-COMPUTE-DUE-AND-STATUS.                                         CL*06
004610     MOVE WS-TE-ISSUE-DATE (TR-IDX) TO WS-DCV-DATE-IN.               CL*06
004620     PERFORM 900-DATE-TO-JULIAN.                                     CL*06
004630     COMPUTE WS-DCV-JULIAN = WS-DCV-JULIAN + 7.                      CL*06
004640     MOVE WS-DCV-JULIAN TO WS-DUE-JULIAN-SAVE.                       CL*06
004650     PERFORM 910-JULIAN-TO-DATE.                                     CL*06
004660     MOVE WS-DCV-DATE-OUT TO WS-DUE-DATE.                            CL*06
004670     MOVE WS-TODAY-YYYYMMDD TO WS-DCV-DATE-IN.                       CL*06
004680     PERFORM 900-DATE-TO-JULIAN.                                     CL*06
004690     COMPUTE WS-DAYS-LEFT = WS-DUE-JULIAN-SAVE - WS-DCV-JULIAN.      CL*06
004700     IF WS-DAYS-LEFT > ZERO                                          CL*06
004710         MOVE ZERO TO WS-OVERDUE-DAYS                                CL*06
004720         MOVE ZERO TO WS-FINE-AMOUNT                                 CL*06
004730         MOVE 'NOT OVERDUE' TO WS-STATUS-TEXT                        CL*06
004740     ELSE                                                            CL*06
004750         IF WS-DAYS-LEFT = ZERO                                      CL*06
004760             MOVE ZERO TO WS-OVERDUE-DAYS                            CL*06
004770             MOVE ZERO TO WS-FINE-AMOUNT                             CL*06
004780             MOVE 'DUE TODAY' TO WS-STATUS-TEXT                      CL*06
004790         ELSE                                                        CL*06
004800             COMPUTE WS-OVERDUE-DAYS = ZERO - WS-DAYS-LEFT           CL*06
004810             COMPUTE WS-FINE-AMOUNT = WS-OVERDUE-DAYS * 10.00        CL*06
004820             MOVE 'OVERDUE' TO WS-STATUS-TEXT                        CL*06
004830         END-IF                                                      CL*06
004840     END-IF.                                                         CL*06
004850*                                                                    CL*06
004860 2000-BOOK-LISTING-REPORT.                                           CL*06
004870     MOVE 'LIBRARY BOOK CATALOG LISTING' TO RPT-TL-TITLE.            CL*06
004880     MOVE WS-TODAY-MM TO WS-TODAY-MM.                                CL*06
004890     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
004900     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
004910         AFTER ADVANCING TOP-OF-FORM.                                CL*06
004920     WRITE REPORT-RECORD FROM RPT-BOOK-COLUMN-HDR                    CL*06
004930         AFTER ADVANCING 1 LINE.                                     CL*06
004940     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
004950         AFTER ADVANCING 1 LINE.                                     CL*06
004960     IF WS-BOOK-COUNT = ZERO                                         CL*06
004970         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
004980             AFTER ADVANCING 1 LINE                                  CL*06
004990     ELSE                                                            CL*06
005000         PERFORM 2100-SORT-BOOKS-BY-TITLE                            CL*06
005010         PERFORM 2190-PRINT-ONE-BOOK                                 CL*06
005020             VARYING BK-IDX FROM 1 BY 1                              CL*06
005030             UNTIL BK-IDX > WS-BOOK-COUNT                            CL*06
005040     END-IF.                                                         CL*06
005050     MOVE WS-BOOK-LISTED TO RPT-BK-TOTAL.                            CL*06
005060     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
005070         AFTER ADVANCING 1 LINE.                                     CL*06
005080     WRITE REPORT-RECORD FROM RPT-BOOK-TOTAL-LINE                    CL*06
005090         AFTER ADVANCING 1 LINE.                                     CL*06
005100*                                                                    CL*06
005110 2100-SORT-BOOKS-BY-TITLE.                                           CL*06
005120     PERFORM 2110-OUTER-PASS                                         CL*06
005130         VARYING IX FROM 1 BY 1                                      CL*06
005140         UNTIL IX > WS-BOOK-COUNT - 1.                               CL*06
005150*                                                                    CL*06
005160 2110-OUTER-PASS.                                                    CL*06
005170     MOVE IX TO WS-LOW-IDX.                                          CL*06
005180     PERFORM 2120-FIND-LOWER-TITLE                                   CL*06
005190         VARYING JX FROM IX + 1 BY 1                                 CL*06
005200         UNTIL JX > WS-BOOK-COUNT.                                   CL*06
005210     PERFORM 2130-SWAP-BOOKS.                                        CL*06
005220*                                                                    CL*06
005230 2120-FIND-LOWER-TITLE.                                              CL*06
005240     MOVE WS-BE-TITLE (JX)         TO WS-CMP-TITLE-1.                CL*06
005250     MOVE WS-BE-TITLE (WS-LOW-IDX) TO WS-CMP-TITLE-2.                CL*06
005260     INSPECT WS-CMP-TITLE-1                                          CL*06
005270         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005280     INSPECT WS-CMP-TITLE-2                                          CL*06
005290         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005300     IF WS-CMP-TITLE-1 < WS-CMP-TITLE-2                              CL*06
005310         MOVE JX TO WS-LOW-IDX                                       CL*06
005320     END-IF.                                                         CL*06
005330*                                                                    CL*06
005340 2130-SWAP-BOOKS.                                                    CL*06
005350     IF WS-LOW-IDX NOT = IX                                          CL*06
005360         MOVE WS-BOOK-ENTRY (IX)         TO WS-SWAP-BOOK             CL*06
005370         MOVE WS-BOOK-ENTRY (WS-LOW-IDX) TO WS-BOOK-ENTRY (IX)       CL*06
005380         MOVE WS-SWAP-BOOK          TO WS-BOOK-ENTRY (WS-LOW-IDX)    CL*06
005390     END-IF.                                                         CL*06
005400*                                                                    CL*06
005410 2190-PRINT-ONE-BOOK.                                                CL*06
005420     PERFORM 2195-FORMAT-BOOK-DETAIL.                                CL*06
005430     WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL                        CL*06
005440         AFTER ADVANCING 1 LINE.                                     CL*06
005450     ADD 1 TO WS-BOOK-LISTED.                                        CL*06
005460*                                                                    CL*06
005470*    2195- BUILDS RPT-BOOK-DETAIL FROM WS-BOOK-ENTRY (BK-IDX) WITH   CL*06
005480*    NO COUNTER SIDE EFFECTS SO 2190- (CATALOG) AND 2290- (COPIES    CL*06
005490*    ON HAND) CAN BOTH SHARE IT WITHOUT ONE LISTING'S COUNT          CL*06
005500*    BLEEDING INTO THE OTHER'S.                                      CL*06
005510 2195-FORMAT-BOOK-DETAIL.                                            CL*06
005520     MOVE WS-BE-BOOK-ID (BK-IDX)    TO RPT-BK-ID.                    CL*06
005530     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
005540     INSPECT WS-BE-TITLE (BK-IDX) TALLYING WS-TRUNC-LEN              CL*06
005550         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
005560     IF WS-TRUNC-LEN > 26                                            CL*06
005570         STRING WS-BE-TITLE (BK-IDX) (1:23) '...'                    CL*06
005580             DELIMITED BY SIZE INTO RPT-BK-TITLE                     CL*06
005590     ELSE                                                            CL*06
005600         MOVE WS-BE-TITLE (BK-IDX) TO RPT-BK-TITLE                   CL*06
005610     END-IF.                                                         CL*06
005620     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
005630     INSPECT WS-BE-AUTHOR (BK-IDX) TALLYING WS-TRUNC-LEN             CL*06
005640         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
005650     IF WS-TRUNC-LEN > 22                                            CL*06
005660         STRING WS-BE-AUTHOR (BK-IDX) (1:19) '...'                   CL*06
005670             DELIMITED BY SIZE INTO RPT-BK-AUTHOR                    CL*06
005680     ELSE                                                            CL*06
005690         MOVE WS-BE-AUTHOR (BK-IDX) TO RPT-BK-AUTHOR                 CL*06
005700     END-IF.                                                         CL*06
005710     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
005720     INSPECT WS-BE-CATEGORY (BK-IDX) TALLYING WS-TRUNC-LEN           CL*06
005730         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
005740     IF WS-TRUNC-LEN > 14                                            CL*06
005750         STRING WS-BE-CATEGORY (BK-IDX) (1:11) '...'                 CL*06
005760             DELIMITED BY SIZE INTO RPT-BK-CATEGORY                  CL*06
005770     ELSE                                                            CL*06
005780         MOVE WS-BE-CATEGORY (BK-IDX) TO RPT-BK-CATEGORY             CL*06
005790     END-IF.                                                         CL*06
005800     IF WS-BE-QUANTITY (BK-IDX) = ZERO                               CL*06
005810         MOVE 'N/A'                 TO RPT-BK-QUANTITY               CL*06
005820     ELSE                                                            CL*06
005830         MOVE WS-BE-QUANTITY (BK-IDX) TO RPT-BK-QUANTITY             CL*06
005840     END-IF.                                                         CL*06
005850     MOVE WS-BE-FLOOR (BK-IDX)      TO RPT-BK-FLOOR.                 CL*06
005860     MOVE WS-BE-SHELVE (BK-IDX)     TO RPT-BK-SHELVE.                CL*06
005870*                                                                    CL*06
005880 2200-AVAILABLE-BOOK-LISTING-REPORT.                                 CL*06
005890     MOVE ZERO TO WS-AVAIL-LISTED.                                   CL*06
005900     MOVE 'BOOKS WITH COPIES ON HAND' TO RPT-TL-TITLE.               CL*06
005910     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
005920     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
005930         AFTER ADVANCING TOP-OF-FORM.                                CL*06
005940     WRITE REPORT-RECORD FROM RPT-BOOK-COLUMN-HDR                    CL*06
005950         AFTER ADVANCING 1 LINE.                                     CL*06
005960     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
005970         AFTER ADVANCING 1 LINE.                                     CL*06
005980     IF WS-BOOK-COUNT = ZERO                                         CL*06
005990         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
006000             AFTER ADVANCING 1 LINE                                  CL*06
006010     ELSE                                                            CL*06
006020         PERFORM 2290-PRINT-ONE-IF-AVAIL                             CL*06
006030             VARYING BK-IDX FROM 1 BY 1                              CL*06
006040             UNTIL BK-IDX > WS-BOOK-COUNT                            CL*06
006050     END-IF.                                                         CL*06
006060     MOVE 'TOTAL AVAILABLE LISTED ....' TO RPT-FLT-LABEL.            CL*06
006070     MOVE WS-AVAIL-LISTED TO RPT-FLT-TOTAL.                          CL*06
006080     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
006090         AFTER ADVANCING 1 LINE.                                     CL*06
006100     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
006110         AFTER ADVANCING 1 LINE.                                     CL*06
006120*                                                                    CL*06
006130 2290-PRINT-ONE-IF-AVAIL.                                            CL*06
006140     IF WS-BE-QUANTITY (BK-IDX) > ZERO                               CL*06
006150         PERFORM 2195-FORMAT-BOOK-DETAIL                             CL*06
006160         WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL                    CL*06
006170             AFTER ADVANCING 1 LINE                                  CL*06
006180         ADD 1 TO WS-AVAIL-LISTED                                    CL*06
006190     END-IF.                                                         CL*06
006200*                                                                    CL*06
006210 2500-USER-LISTING-REPORT.                                           CL*06
006220     MOVE 'LIBRARY USER REGISTER LISTING' TO RPT-TL-TITLE.           CL*06
006230     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
006240     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
006250         AFTER ADVANCING TOP-OF-FORM.                                CL*06
006260     WRITE REPORT-RECORD FROM RPT-USER-COLUMN-HDR                    CL*06
006270         AFTER ADVANCING 1 LINE.                                     CL*06
006280     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
006290         AFTER ADVANCING 1 LINE.                                     CL*06
006300     IF WS-USER-COUNT = ZERO                                         CL*06
006310         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
006320             AFTER ADVANCING 1 LINE                                  CL*06
006330     ELSE                                                            CL*06
006340         PERFORM 2600-SORT-USERS-BY-NAME                             CL*06
006350         PERFORM 2690-PRINT-ONE-USER                                 CL*06
006360             VARYING US-IDX FROM 1 BY 1                              CL*06
006370             UNTIL US-IDX > WS-USER-COUNT                            CL*06
006380     END-IF.                                                         CL*06
006390     MOVE WS-USER-LISTED TO RPT-US-TOTAL.                            CL*06
006400     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
006410         AFTER ADVANCING 1 LINE.                                     CL*06
006420     WRITE REPORT-RECORD FROM RPT-USER-TOTAL-LINE                    CL*06
006430         AFTER ADVANCING 1 LINE.                                     CL*06
006440*                                                                    CL*06
006450 2600-SORT-USERS-BY-NAME.                                            CL*06
006460     PERFORM 2610-OUTER-PASS                                         CL*06
006470         VARYING IX FROM 1 BY 1                                      CL*06
006480         UNTIL IX > WS-USER-COUNT - 1.                               CL*06
006490*                                                                    CL*06
006500 2610-OUTER-PASS.                                                    CL*06
006510     MOVE IX TO WS-LOW-IDX.                                          CL*06
006520     PERFORM 2620-FIND-LOWER-NAME                                    CL*06
006530         VARYING JX FROM IX + 1 BY 1                                 CL*06
006540         UNTIL JX > WS-USER-COUNT.                                   CL*06
006550     PERFORM 2630-SWAP-USERS.                                        CL*06
006560*                                                                    CL*06
006570 2620-FIND-LOWER-NAME.                                               CL*06
006580     MOVE WS-UT-NAME (JX)         TO WS-CMP-NAME-1.                  CL*06
006590     MOVE WS-UT-NAME (WS-LOW-IDX) TO WS-CMP-NAME-2.                  CL*06
006600     INSPECT WS-CMP-NAME-1                                           CL*06
006610         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
006620     INSPECT WS-CMP-NAME-2                                           CL*06
006630         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
006640     IF WS-CMP-NAME-1 < WS-CMP-NAME-2                                CL*06
006650         MOVE JX TO WS-LOW-IDX                                       CL*06
006660     END-IF.                                                         CL*06
006670*                                                                    CL*06
006680 2630-SWAP-USERS.                                                    CL*06
006690     IF WS-LOW-IDX NOT = IX                                          CL*06
006700         MOVE WS-USER-ENTRY (IX)         TO WS-SWAP-USER             CL*06
006710         MOVE WS-USER-ENTRY (WS-LOW-IDX) TO WS-USER-ENTRY (IX)       CL*06
006720         MOVE WS-SWAP-USER          TO WS-USER-ENTRY (WS-LOW-IDX)    CL*06
006730     END-IF.                                                         CL*06
006740*                                                                    CL*06
006750 2690-PRINT-ONE-USER.                                                CL*06
006760     MOVE WS-UT-USER-ID (US-IDX)   TO RPT-US-ID.                     CL*06
006770     MOVE WS-UT-NAME (US-IDX)      TO RPT-US-NAME.                   CL*06
006780     MOVE WS-UT-EMAIL (US-IDX)     TO RPT-US-EMAIL.                  CL*06
006790     MOVE WS-UT-TYPE (US-IDX)      TO RPT-US-TYPE.                   CL*06
006800     WRITE REPORT-RECORD FROM RPT-USER-DETAIL                        CL*06
006810         AFTER ADVANCING 1 LINE.                                     CL*06
006820     ADD 1 TO WS-USER-LISTED.                                        CL*06
006830*                                                                    CL*06
006840*    2700- RUNS THE USER REGISTER TWICE, ONCE PER FIXED TYPE         CL*06
006850*    VALUE - THE SAME UNCONDITIONAL-SUB-REPORT SHAPE AS 3600-        CL*06
006860*    BELOW.  NO CARD INPUT NEEDED - USER/ADMIN IS THE WHOLE          CL*06
006870*    ENUMERATION PER BOOKREC... USERREC'S LB-USER-TYPE EDIT.         CL*06
006880 2700-USER-LISTING-BY-TYPE-REPORT.                                   CL*06
006890     MOVE 'USER '  TO WS-FILTER-TYPE.                                CL*06
006900     PERFORM 2750-BUILD-ONE-TYPE-LISTING.                            CL*06
006910     MOVE 'ADMIN'  TO WS-FILTER-TYPE.                                CL*06
006920     PERFORM 2750-BUILD-ONE-TYPE-LISTING.                            CL*06
006930*                                                                    CL*06
006940 2750-BUILD-ONE-TYPE-LISTING.                                        CL*06
006950     MOVE ZERO TO WS-TYPE-LISTED.                                    CL*06
006960     MOVE SPACES TO RPT-TL-TITLE.                                    CL*06
006970     STRING 'USER REGISTER - TYPE ' DELIMITED BY SIZE                CL*06
006980             WS-FILTER-TYPE DELIMITED BY SIZE                        CL*06
006990         INTO RPT-TL-TITLE.                                          CL*06
007000     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
007010     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
007020         AFTER ADVANCING TOP-OF-FORM.                                CL*06
007030     WRITE REPORT-RECORD FROM RPT-USER-COLUMN-HDR                    CL*06
007040         AFTER ADVANCING 1 LINE.                                     CL*06
007050     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
007060         AFTER ADVANCING 1 LINE.                                     CL*06
007070     IF WS-USER-COUNT = ZERO                                         CL*06
007080         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
007090             AFTER ADVANCING 1 LINE                                  CL*06
007100     ELSE                                                            CL*06
007110         PERFORM 2760-PRINT-ONE-USER-IF-TYPE                         CL*06
007120             VARYING US-IDX FROM 1 BY 1                              CL*06
007130             UNTIL US-IDX > WS-USER-COUNT                            CL*06
007140     END-IF.                                                         CL*06
007150     MOVE 'TOTAL USERS THIS TYPE .....' TO RPT-FLT-LABEL.            CL*06
007160     MOVE WS-TYPE-LISTED TO RPT-FLT-TOTAL.                           CL*06
007170     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
007180         AFTER ADVANCING 1 LINE.                                     CL*06
007190     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
007200         AFTER ADVANCING 1 LINE.                                     CL*06
007210*                                                                    CL*06
007220 2760-PRINT-ONE-USER-IF-TYPE.                                        CL*06
007230     IF WS-UT-TYPE (US-IDX) = WS-FILTER-TYPE                         CL*06
007240         MOVE WS-UT-USER-ID (US-IDX)   TO RPT-US-ID                  CL*06
007250         MOVE WS-UT-NAME (US-IDX)      TO RPT-US-NAME                CL*06
007260         MOVE WS-UT-EMAIL (US-IDX)     TO RPT-US-EMAIL               CL*06
007270         MOVE WS-UT-TYPE (US-IDX)      TO RPT-US-TYPE                CL*06
007280         WRITE REPORT-RECORD FROM RPT-USER-DETAIL                    CL*06
007290             AFTER ADVANCING 1 LINE                                  CL*06
007300         ADD 1 TO WS-TYPE-LISTED                                     CL*06
007310     END-IF.                                                         CL*06
007320*                                                                    CL*06
007330 3000-TRANSACTION-LISTING-REPORT.                                    CL*06
007340     MOVE 'CIRCULATION LEDGER LISTING' TO RPT-TL-TITLE.              CL*06
007350     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
007360     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
007370         AFTER ADVANCING TOP-OF-FORM.                                CL*06
007380     WRITE REPORT-RECORD FROM RPT-TRAN-COLUMN-HDR                    CL*06
007390         AFTER ADVANCING 1 LINE.                                     CL*06
007400     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
007410         AFTER ADVANCING 1 LINE.                                     CL*06
007420     IF WS-TRAN-COUNT = ZERO                                         CL*06
007430         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
007440             AFTER ADVANCING 1 LINE                                  CL*06
007450     ELSE                                                            CL*06
007460         PERFORM 3100-SORT-TRANS-NEWEST-FIRST                        CL*06
007470         PERFORM 3190-PRINT-ONE-TRAN                                 CL*06
007480             VARYING TR-IDX FROM 1 BY 1                              CL*06
007490             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
007500     END-IF.                                                         CL*06
007510     MOVE WS-TRAN-LISTED TO RPT-TR-TOTAL.                            CL*06
007520     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
007530         AFTER ADVANCING 1 LINE.                                     CL*06
007540     WRITE REPORT-RECORD FROM RPT-TRAN-TOTAL-LINE                    CL*06
007550         AFTER ADVANCING 1 LINE.                                     CL*06
007560*                                                                    CL*06
007570 3100-SORT-TRANS-NEWEST-FIRST.                                       CL*06
007580     PERFORM 3110-OUTER-PASS                                         CL*06
007590         VARYING IX FROM 1 BY 1                                      CL*06
007600         UNTIL IX > WS-TRAN-COUNT - 1.                               CL*06
007610*                                                                    CL*06
007620 3110-OUTER-PASS.                                                    CL*06
007630     MOVE IX TO WS-LOW-IDX.                                          CL*06
007640     PERFORM 3120-FIND-NEWER-DATE                                    CL*06
007650         VARYING JX FROM IX + 1 BY 1                                 CL*06
007660         UNTIL JX > WS-TRAN-COUNT.                                   CL*06
007670     PERFORM 3130-SWAP-TRANS.                                        CL*06
007680*                                                                    CL*06
007690 3120-FIND-NEWER-DATE.                                               CL*06
007700     IF WS-TE-ISSUE-DATE (JX) > WS-TE-ISSUE-DATE (WS-LOW-IDX)        CL*06
007710         MOVE JX TO WS-LOW-IDX                                       CL*06
007720     END-IF.                                                         CL*06
007730*                                                                    CL*06
007740 3130-SWAP-TRANS.                                                    CL*06
007750     IF WS-LOW-IDX NOT = IX                                          CL*06
007760         MOVE WS-TRAN-ENTRY (IX)         TO WS-SWAP-TRAN             CL*06
007770         MOVE WS-TRAN-ENTRY (WS-LOW-IDX) TO WS-TRAN-ENTRY (IX)       CL*06
007780         MOVE WS-SWAP-TRAN          TO WS-TRAN-ENTRY (WS-LOW-IDX)    CL*06
007790     END-IF.                                                         CL*06
007800*                                                                    CL*06
007810*    3105- IS THE SAME SELECTION SORT AS 3100- WITH THE TEST IN      CL*06
007820*    3125- REVERSED, FOR THE PENDING/ACTIVE LISTINGS WHICH THE       CL*06
007830*    DESK WANTS OLDEST-ISSUED-FIRST RATHER THAN NEWEST-FIRST.        CL*06
007840*    3130- SWAPS EITHER WAY - THE COMPARE DIRECTION IS THE ONLY      CL*06
007850*    DIFFERENCE BETWEEN THE TWO SORTS.                               CL*06
007860 3105-SORT-TRANS-OLDEST-FIRST.                                       CL*06
007870     PERFORM 3115-OUTER-PASS-ASC                                     CL*06
007880         VARYING IX FROM 1 BY 1                                      CL*06
007890         UNTIL IX > WS-TRAN-COUNT - 1.                               CL*06
007900*                                                                    CL*06
007910 3115-OUTER-PASS-ASC.                                                CL*06
007920     MOVE IX TO WS-LOW-IDX.                                          CL*06
007930     PERFORM 3125-FIND-OLDER-DATE                                    CL*06
007940         VARYING JX FROM IX + 1 BY 1                                 CL*06
007950         UNTIL JX > WS-TRAN-COUNT.                                   CL*06
007960     PERFORM 3130-SWAP-TRANS.                                        CL*06
007970*                                                                    CL*06
007980 3125-FIND-OLDER-DATE.                                               CL*06
007990     IF WS-TE-ISSUE-DATE (JX) < WS-TE-ISSUE-DATE (WS-LOW-IDX)        CL*06
008000         MOVE JX TO WS-LOW-IDX                                       CL*06
008010     END-IF.                                                         CL*06
008020*                                                                    CL*06
008030 3150-FIND-BOOK-BY-ID.                                               CL*06
008040     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
008050     PERFORM 3155-TEST-ONE-BOOK-ID                                   CL*06
008060         VARYING BK-IDX FROM 1 BY 1                                  CL*06
008070         UNTIL BK-IDX > WS-BOOK-COUNT                                CL*06
008080            OR ENTRY-WAS-FOUND.                                      CL*06
008090     IF ENTRY-WAS-FOUND                                              CL*06
008100         MOVE WS-BE-TITLE (BK-IDX)  TO WS-JN-BOOK-TITLE              CL*06
008110         MOVE WS-BE-AUTHOR (BK-IDX) TO WS-JN-BOOK-AUTHOR             CL*06
008120     ELSE                                                            CL*06
008130         MOVE 'UNKNOWN BOOK'        TO WS-JN-BOOK-TITLE              CL*06
008140         MOVE SPACES                TO WS-JN-BOOK-AUTHOR             CL*06
008150     END-IF.                                                         CL*06
008160*                                                                    CL*06
008170 3155-TEST-ONE-BOOK-ID.                                              CL*06
008180     IF WS-BE-BOOK-ID (BK-IDX) = WS-TE-BOOK-ID (TR-IDX)              CL*06
008190         SET ENTRY-WAS-FOUND TO TRUE                                 CL*06
008200     END-IF.                                                         CL*06
008210*                                                                    CL*06
008220 3160-FIND-USER-BY-ID.                                               CL*06
008230     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
008240     PERFORM 3165-TEST-ONE-USER-ID                                   CL*06
008250         VARYING US-IDX FROM 1 BY 1                                  CL*06
008260         UNTIL US-IDX > WS-USER-COUNT                                CL*06
008270            OR ENTRY-WAS-FOUND.                                      CL*06
008280     IF ENTRY-WAS-FOUND                                              CL*06
008290         MOVE WS-UT-NAME (US-IDX)   TO WS-JN-USER-NAME               CL*06
008300     ELSE                                                            CL*06
008310         MOVE 'UNKNOWN USER'        TO WS-JN-USER-NAME               CL*06
008320     END-IF.                                                         CL*06
008330*                                                                    CL*06
008340 3165-TEST-ONE-USER-ID.                                              CL*06
008350     IF WS-UT-USER-ID (US-IDX) = WS-TE-USER-ID (TR-IDX)              CL*06
008360         SET ENTRY-WAS-FOUND TO TRUE                                 CL*06
008370     END-IF.                                                         CL*06
008380*                                                                    CL*06
008390 3190-PRINT-ONE-TRAN.                                                CL*06
008400     PERFORM 3195-FORMAT-TRAN-DETAIL.                                CL*06
008410     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                        CL*06
008420         AFTER ADVANCING 1 LINE.                                     CL*06
008430     ADD 1 TO WS-TRAN-LISTED.                                        CL*06
008440*                                                                    CL*06
008450*    3195- BUILDS RPT-TRAN-DETAIL FROM WS-TRAN-ENTRY (TR-IDX) WITH   CL*06
008460*    NO COUNTER SIDE EFFECTS SO 3190- (ALL) AND THE PENDING/ACTIVE   CL*06
008470*    BY-STATUS/QUERY-CARD WRAPPERS BELOW CAN ALL SHARE IT.           CL*06
008480 3195-FORMAT-TRAN-DETAIL.                                            CL*06
008490     PERFORM 3150-FIND-BOOK-BY-ID.                                   CL*06
008500     PERFORM 3160-FIND-USER-BY-ID.                                   CL*06
008510     MOVE WS-TE-TRAN-ID (TR-IDX)   TO RPT-TR-ID.                     CL*06
008520     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
008530     INSPECT WS-JN-USER-NAME TALLYING WS-TRUNC-LEN                   CL*06
008540         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
008550     IF WS-TRUNC-LEN > 22                                            CL*06
008560         STRING WS-JN-USER-NAME (1:19) '...'                         CL*06
008570             DELIMITED BY SIZE INTO RPT-TR-USER-NAME                 CL*06
008580     ELSE                                                            CL*06
008590         MOVE WS-JN-USER-NAME TO RPT-TR-USER-NAME                    CL*06
008600     END-IF.                                                         CL*06
008610     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
008620     INSPECT WS-JN-BOOK-TITLE TALLYING WS-TRUNC-LEN                  CL*06
008630         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
008640     IF WS-TRUNC-LEN > 22                                            CL*06
008650         STRING WS-JN-BOOK-TITLE (1:19) '...'                        CL*06
008660             DELIMITED BY SIZE INTO RPT-TR-BOOK-TITLE                CL*06
008670     ELSE                                                            CL*06
008680         MOVE WS-JN-BOOK-TITLE TO RPT-TR-BOOK-TITLE                  CL*06
008690     END-IF.                                                         CL*06
008700     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
008710     INSPECT WS-JN-BOOK-AUTHOR TALLYING WS-TRUNC-LEN                 CL*06
008720         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
008730     IF WS-TRUNC-LEN > 18                                            CL*06
008740         STRING WS-JN-BOOK-AUTHOR (1:15) '...'                       CL*06
008750             DELIMITED BY SIZE INTO RPT-TR-AUTHOR                    CL*06
008760     ELSE                                                            CL*06
008770         MOVE WS-JN-BOOK-AUTHOR TO RPT-TR-AUTHOR                     CL*06
008780     END-IF.                                                         CL*06
008790     MOVE WS-TE-STATUS (TR-IDX)    TO RPT-TR-STATUS.                 CL*06
008800     MOVE WS-TE-ISSUE-DATE (TR-IDX) TO RPT-TR-ISSUE-DATE.            CL*06
008810     IF WS-TE-RETURN-DATE (TR-IDX) = ZERO                            CL*06
008820         MOVE 'NOT RETURNED'       TO RPT-TR-RETURN-DATE             CL*06
008830     ELSE                                                            CL*06
008840         MOVE WS-TE-RETURN-DATE (TR-IDX) TO RPT-TR-RETURN-DATE       CL*06
008850     END-IF.                                                         CL*06
008860*                                                                    CL*06
008870*    3300-/3400-/3600- ARE RUN UNCONDITIONALLY EVERY PASS, LIKE      CL*06
008880*    2200-/2700- ABOVE - PENDING AND ACTIVE-UNRETURNED ARE SMALL     CL*06
008890*    FIXED FILTERS, SAME REASONING AS BY-TYPE ON THE USER SIDE.      CL*06
008900 3300-PENDING-TRAN-LISTING-REPORT.                                   CL*06
008910     MOVE ZERO TO WS-PENDING-LISTED.                                 CL*06
008920     MOVE 'PENDING TRANSACTIONS - OLDEST FIRST' TO RPT-TL-TITLE.     CL*06
008930     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
008940     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
008950         AFTER ADVANCING TOP-OF-FORM.                                CL*06
008960     WRITE REPORT-RECORD FROM RPT-TRAN-COLUMN-HDR                    CL*06
008970         AFTER ADVANCING 1 LINE.                                     CL*06
008980     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
008990         AFTER ADVANCING 1 LINE.                                     CL*06
009000     IF WS-TRAN-COUNT = ZERO                                         CL*06
009010         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
009020             AFTER ADVANCING 1 LINE                                  CL*06
009030     ELSE                                                            CL*06
009040         PERFORM 3105-SORT-TRANS-OLDEST-FIRST                        CL*06
009050         PERFORM 3390-PRINT-ONE-TRAN-IF-PENDING                      CL*06
009060             VARYING TR-IDX FROM 1 BY 1                              CL*06
009070             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
009080     END-IF.                                                         CL*06
009090     MOVE 'TOTAL PENDING LISTED ......' TO RPT-FLT-LABEL.            CL*06
009100     MOVE WS-PENDING-LISTED TO RPT-FLT-TOTAL.                        CL*06
009110     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
009120         AFTER ADVANCING 1 LINE.                                     CL*06
009130     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
009140         AFTER ADVANCING 1 LINE.                                     CL*06
009150*                                                                    CL*06
009160 3390-PRINT-ONE-TRAN-IF-PENDING.                                     CL*06
009170     IF WS-TE-STATUS (TR-IDX) = 'PENDING '                           CL*06
009180         PERFORM 3195-FORMAT-TRAN-DETAIL                             CL*06
009190         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                    CL*06
009200             AFTER ADVANCING 1 LINE                                  CL*06
009210         ADD 1 TO WS-PENDING-LISTED                                  CL*06
009220     END-IF.                                                         CL*06
009230*                                                                    CL*06
009240 3400-ACTIVE-TRAN-LISTING-REPORT.                                    CL*06
009250     MOVE ZERO TO WS-ACTIVE-LISTED.                                  CL*06
009260     MOVE 'ACTIVE LOANS (APPROVED, UNRETURNED)' TO RPT-TL-TITLE.     CL*06
009270     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
009280     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
009290         AFTER ADVANCING TOP-OF-FORM.                                CL*06
009300     WRITE REPORT-RECORD FROM RPT-TRAN-COLUMN-HDR                    CL*06
009310         AFTER ADVANCING 1 LINE.                                     CL*06
009320     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
009330         AFTER ADVANCING 1 LINE.                                     CL*06
009340     IF WS-TRAN-COUNT = ZERO                                         CL*06
009350         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
009360             AFTER ADVANCING 1 LINE                                  CL*06
009370     ELSE                                                            CL*06
009380         PERFORM 3105-SORT-TRANS-OLDEST-FIRST                        CL*06
009390         PERFORM 3490-PRINT-ONE-TRAN-IF-ACTIVE                       CL*06
009400             VARYING TR-IDX FROM 1 BY 1                              CL*06
009410             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
009420     END-IF.                                                         CL*06
009430     MOVE 'TOTAL ACTIVE LISTED ........' TO RPT-FLT-LABEL.           CL*06
009440     MOVE WS-ACTIVE-LISTED TO RPT-FLT-TOTAL.                         CL*06
009450     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
009460         AFTER ADVANCING 1 LINE.                                     CL*06
009470     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
009480         AFTER ADVANCING 1 LINE.                                     CL*06
009490*                                                                    CL*06
009500 3490-PRINT-ONE-TRAN-IF-ACTIVE.                                      CL*06
009510     IF WS-TE-IS-APPROVED (TR-IDX)                                   CL*06
009520            AND WS-TE-RETURN-DATE (TR-IDX) = ZERO                    CL*06
009530         PERFORM 3195-FORMAT-TRAN-DETAIL                             CL*06
009540         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                    CL*06
009550             AFTER ADVANCING 1 LINE                                  CL*06
009560         ADD 1 TO WS-ACTIVE-LISTED                                   CL*06
009570     END-IF.                                                         CL*06
009580*                                                                    CL*06
009590*    3600- RUNS THE LEDGER THREE TIMES, ONCE PER STATUS VALUE -      CL*06
009600*    SAME SHAPE AS 2700- ABOVE FOR USER TYPE.  TABLE IS LEFT IN      CL*06
009610*    OLDEST-FIRST ORDER BY 3300-/3400- ABOVE, SO NO RE-SORT IS       CL*06
009620*    NEEDED HERE.                                                    CL*06
009630 3600-TRAN-LISTING-BY-STATUS-REPORT.                                 CL*06
009640     MOVE 'PENDING ' TO WS-FILTER-STATUS.                            CL*06
009650     PERFORM 3650-BUILD-ONE-STATUS-LISTING.                          CL*06
009660     MOVE 'APPROVED' TO WS-FILTER-STATUS.                            CL*06
009670     PERFORM 3650-BUILD-ONE-STATUS-LISTING.                          CL*06
009680     MOVE 'DENIED  ' TO WS-FILTER-STATUS.                            CL*06
009690     PERFORM 3650-BUILD-ONE-STATUS-LISTING.                          CL*06
009700*                                                                    CL*06
009710 3650-BUILD-ONE-STATUS-LISTING.                                      CL*06
009720     MOVE ZERO TO WS-STATUS-LISTED.                                  CL*06
009730     MOVE SPACES TO RPT-TL-TITLE.                                    CL*06
009740     STRING 'LEDGER - STATUS ' DELIMITED BY SIZE                     CL*06
009750             WS-FILTER-STATUS DELIMITED BY SIZE                      CL*06
009760         INTO RPT-TL-TITLE.                                          CL*06
009770     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
009780     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
009790         AFTER ADVANCING TOP-OF-FORM.                                CL*06
009800     WRITE REPORT-RECORD FROM RPT-TRAN-COLUMN-HDR                    CL*06
009810         AFTER ADVANCING 1 LINE.                                     CL*06
009820     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
009830         AFTER ADVANCING 1 LINE.                                     CL*06
009840     IF WS-TRAN-COUNT = ZERO                                         CL*06
009850         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
009860             AFTER ADVANCING 1 LINE                                  CL*06
009870     ELSE                                                            CL*06
009880         PERFORM 3690-PRINT-ONE-TRAN-IF-STATUS                       CL*06
009890             VARYING TR-IDX FROM 1 BY 1                              CL*06
009900             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
009910     END-IF.                                                         CL*06
009920     MOVE 'TOTAL THIS STATUS ..........' TO RPT-FLT-LABEL.           CL*06
009930     MOVE WS-STATUS-LISTED TO RPT-FLT-TOTAL.                         CL*06
009940     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
009950         AFTER ADVANCING 1 LINE.                                     CL*06
009960     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
009970         AFTER ADVANCING 1 LINE.                                     CL*06
009980*                                                                    CL*06
009990 3690-PRINT-ONE-TRAN-IF-STATUS.                                      CL*06
010000     IF WS-TE-STATUS (TR-IDX) = WS-FILTER-STATUS                     CL*06
010010         PERFORM 3195-FORMAT-TRAN-DETAIL                             CL*06
010020         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                    CL*06
010030             AFTER ADVANCING 1 LINE                                  CL*06
010040         ADD 1 TO WS-STATUS-LISTED                                   CL*06
010050     END-IF.                                                         CL*06
010060*                                                                    CL*06
010070 4000-ISSUED-FINES-REPORT.                                           CL*06
010080     MOVE 'ISSUED BOOKS - FINES REPORT' TO RPT-TL-TITLE.             CL*06
010090     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
010100     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
010110         AFTER ADVANCING TOP-OF-FORM.                                CL*06
010120     WRITE REPORT-RECORD FROM RPT-FINE-COLUMN-HDR                    CL*06
010130         AFTER ADVANCING 1 LINE.                                     CL*06
010140     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
010150         AFTER ADVANCING 1 LINE.                                     CL*06
010160     IF WS-TRAN-COUNT = ZERO                                         CL*06
010170         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
010180             AFTER ADVANCING 1 LINE                                  CL*06
010190     ELSE                                                            CL*06
010200         PERFORM 4100-PRINT-ONE-IF-ISSUED                            CL*06
010210             VARYING TR-IDX FROM 1 BY 1                              CL*06
010220             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
010230     END-IF.                                                         CL*06
010240     IF WS-ISSUED-COUNT = ZERO                                       CL*06
010250         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
010260             AFTER ADVANCING 1 LINE                                  CL*06
010270     END-IF.                                                         CL*06
010280     MOVE WS-ISSUED-COUNT   TO RPT-FN-ISSUED-TOTAL.                  CL*06
010290     MOVE WS-OVERDUE-COUNT  TO RPT-FN-OVERDUE-TOTAL.                 CL*06
010300     MOVE WS-TOTAL-FINES    TO RPT-FN-FINES-TOTAL.                   CL*06
010310     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
010320         AFTER ADVANCING 1 LINE.                                     CL*06
010330     WRITE REPORT-RECORD FROM RPT-FINE-TOTAL-LINE1                   CL*06
010340         AFTER ADVANCING 1 LINE.                                     CL*06
010350     WRITE REPORT-RECORD FROM RPT-FINE-TOTAL-LINE2                   CL*06
010360         AFTER ADVANCING 1 LINE.                                     CL*06
010370     WRITE REPORT-RECORD FROM RPT-FINE-TOTAL-LINE3                   CL*06
010380         AFTER ADVANCING 1 LINE.                                     CL*06
010390*                                                                    CL*06
010400 4100-PRINT-ONE-IF-ISSUED.                                           CL*06
010410     IF WS-TE-IS-APPROVED (TR-IDX)                                   CL*06
010420            AND WS-TE-RETURN-DATE (TR-IDX) = ZERO                    CL*06
010430         PERFORM 600-COMPUTE-DUE-AND-STATUS                          CL*06
010440         PERFORM 3150-FIND-BOOK-BY-ID                                CL*06
010450         PERFORM 3160-FIND-USER-BY-ID                                CL*06
010460         MOVE WS-TE-TRAN-ID (TR-IDX)    TO RPT-FN-ID                 CL*06
010470         MOVE ZERO TO WS-TRUNC-LEN                                   CL*06
010480         INSPECT WS-JN-USER-NAME TALLYING WS-TRUNC-LEN               CL*06
010490             FOR CHARACTERS BEFORE INITIAL SPACE                     CL*06
010500         IF WS-TRUNC-LEN > 22                                        CL*06
010510             STRING WS-JN-USER-NAME (1:19) '...'                     CL*06
010520                 DELIMITED BY SIZE INTO RPT-FN-USER-NAME             CL*06
010530         ELSE                                                        CL*06
010540             MOVE WS-JN-USER-NAME TO RPT-FN-USER-NAME                CL*06
010550         END-IF                                                      CL*06
010560         MOVE ZERO TO WS-TRUNC-LEN                                   CL*06
010570         INSPECT WS-JN-BOOK-TITLE TALLYING WS-TRUNC-LEN              CL*06
010580             FOR CHARACTERS BEFORE INITIAL SPACE                     CL*06
010590         IF WS-TRUNC-LEN > 22                                        CL*06
010600             STRING WS-JN-BOOK-TITLE (1:19) '...'                    CL*06
010610                 DELIMITED BY SIZE INTO RPT-FN-BOOK-TITLE            CL*06
010620         ELSE                                                        CL*06
010630             MOVE WS-JN-BOOK-TITLE TO RPT-FN-BOOK-TITLE              CL*06
010640         END-IF                                                      CL*06
010650         MOVE WS-TE-ISSUE-DATE (TR-IDX) TO RPT-FN-ISSUE-DATE         CL*06
010660         MOVE WS-DUE-DATE                TO RPT-FN-DUE-DATE          CL*06
010670         EVALUATE WS-STATUS-TEXT                                     CL*06
010680             WHEN 'OVERDUE'                                          CL*06
010690                 MOVE 'OVERDUE'          TO RPT-FN-FLAG              CL*06
010700                 MOVE WS-FINE-AMOUNT     TO WS-FINE-EDIT             CL*06
010710                 MOVE WS-OVERDUE-DAYS    TO WS-DAYS-EDIT             CL*06
010720                 STRING 'FINE $' DELIMITED BY SIZE                   CL*06
010730                         WS-FINE-EDIT DELIMITED BY SIZE              CL*06
010740                         ' (' DELIMITED BY SIZE                      CL*06
010750                         WS-DAYS-EDIT DELIMITED BY SIZE              CL*06
010760                         'D OVERDUE)' DELIMITED BY SIZE              CL*06
010770                     INTO RPT-FN-STATUS-TEXT                         CL*06
010780                 ADD 1 TO WS-OVERDUE-COUNT                           CL*06
010790                 ADD WS-FINE-AMOUNT TO WS-TOTAL-FINES                CL*06
010800             WHEN 'DUE TODAY'                                        CL*06
010810                 MOVE 'ON TIME'          TO RPT-FN-FLAG              CL*06
010820                 MOVE 'NO FINE (DUE TODAY)' TO RPT-FN-STATUS-TEXT    CL*06
010830             WHEN OTHER                                              CL*06
010840                 MOVE 'ON TIME'          TO RPT-FN-FLAG              CL*06
010850                 MOVE WS-DAYS-LEFT TO WS-DAYS-EDIT                   CL*06
010860                 STRING 'NO FINE (' DELIMITED BY SIZE                CL*06
010870                         WS-DAYS-EDIT DELIMITED BY SIZE              CL*06
010880                         ' DAYS LEFT)' DELIMITED BY SIZE             CL*06
010890                     INTO RPT-FN-STATUS-TEXT                         CL*06
010900         END-EVALUATE                                                CL*06
010910         WRITE REPORT-RECORD FROM RPT-FINE-DETAIL                    CL*06
010920             AFTER ADVANCING 1 LINE                                  CL*06
010930         ADD 1 TO WS-ISSUED-COUNT                                    CL*06
010940     END-IF.                                                         CL*06
010950*                                                                    CL*06
010960*    5000- DISPATCHES EACH QUERY CARD - PERUSER (EVERY TRANSACTION   CL*06
010970*    FOR THE USER) OR ACTIVEUSER (THAT USER'S APPROVED, UNRETURNED   CL*06
010980*    LOANS ONLY).  NO TRANSACTION CONTENT TO EDIT HERE BEYOND THE    CL*06
010990*    COMMAND ITSELF, SAME REASONING AS THE REST OF THIS PROGRAM'S    CL*06
011000*    CHANGE LOG - AN UNKNOWN COMMAND GOES TO 5900- AND BACK FOR      CL*06
011010*    THE NEXT CARD, NO GO TO NEEDED.                                 CL*06
011020 5000-PROCESS-QUERY-CARDS.                                           CL*06
011030     EVALUATE TRUE                                                   CL*06
011040         WHEN LB-QRY-IS-PERUSER                                      CL*06
011050             PERFORM 5100-PERUSER-TRAN-REPORT                        CL*06
011060         WHEN LB-QRY-IS-ACTIVEUSER                                   CL*06
011070             PERFORM 5200-ACTIVEUSER-TRAN-REPORT                     CL*06
011080         WHEN OTHER                                                  CL*06
011090             PERFORM 5900-REPORT-BAD-QUERY                           CL*06
011100     END-EVALUATE.                                                   CL*06
011110     PERFORM 720-READ-QUERY-CARD.                                    CL*06
011120*                                                                    CL*06
011130 5100-PERUSER-TRAN-REPORT.                                           CL*06
011140     MOVE ZERO TO WS-QUERY-LISTED.                                   CL*06
011150     MOVE SPACES TO RPT-TL-TITLE.                                    CL*06
011160     STRING 'TRANSACTIONS FOR USER ID ' DELIMITED BY SIZE            CL*06
011170             LB-QRY-USER-ID DELIMITED BY SIZE                        CL*06
011180         INTO RPT-TL-TITLE.                                          CL*06
011190     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
011200     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
011210         AFTER ADVANCING TOP-OF-FORM.                                CL*06
011220     WRITE REPORT-RECORD FROM RPT-TRAN-COLUMN-HDR                    CL*06
011230         AFTER ADVANCING 1 LINE.                                     CL*06
011240     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
011250         AFTER ADVANCING 1 LINE.                                     CL*06
011260     IF WS-TRAN-COUNT = ZERO                                         CL*06
011270         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
011280             AFTER ADVANCING 1 LINE                                  CL*06
011290     ELSE                                                            CL*06
011300         PERFORM 5150-PRINT-ONE-IF-USER                              CL*06
011310             VARYING TR-IDX FROM 1 BY 1                              CL*06
011320             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
011330     END-IF.                                                         CL*06
011340     MOVE 'TOTAL FOR THIS USER ........' TO RPT-FLT-LABEL.           CL*06
011350     MOVE WS-QUERY-LISTED TO RPT-FLT-TOTAL.                          CL*06
011360     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
011370         AFTER ADVANCING 1 LINE.                                     CL*06
011380     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
011390         AFTER ADVANCING 1 LINE.                                     CL*06
011400*                                                                    CL*06
011410 5150-PRINT-ONE-IF-USER.                                             CL*06
011420     IF WS-TE-USER-ID (TR-IDX) = LB-QRY-USER-ID                      CL*06
011430         PERFORM 3195-FORMAT-TRAN-DETAIL                             CL*06
011440         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                    CL*06
011450             AFTER ADVANCING 1 LINE                                  CL*06
011460         ADD 1 TO WS-QUERY-LISTED                                    CL*06
011470     END-IF.                                                         CL*06
011480*                                                                    CL*06
011490 5200-ACTIVEUSER-TRAN-REPORT.                                        CL*06
011500     MOVE ZERO TO WS-QUERY-LISTED.                                   CL*06
011510     MOVE SPACES TO RPT-TL-TITLE.                                    CL*06
011520     STRING 'ACTIVE LOANS FOR USER ID ' DELIMITED BY SIZE            CL*06
011530             LB-QRY-USER-ID DELIMITED BY SIZE                        CL*06
011540         INTO RPT-TL-TITLE.                                          CL*06
011550     MOVE CURRENT-DATE TO RPT-TL-DATE.                               CL*06
011560     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                         CL*06
011570         AFTER ADVANCING TOP-OF-FORM.                                CL*06
011580     WRITE REPORT-RECORD FROM RPT-TRAN-COLUMN-HDR                    CL*06
011590         AFTER ADVANCING 1 LINE.                                     CL*06
011600     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
011610         AFTER ADVANCING 1 LINE.                                     CL*06
011620     IF WS-TRAN-COUNT = ZERO                                         CL*06
011630         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
011640             AFTER ADVANCING 1 LINE                                  CL*06
011650     ELSE                                                            CL*06
011660         PERFORM 5250-PRINT-ONE-IF-ACTIVE-USER                       CL*06
011670             VARYING TR-IDX FROM 1 BY 1                              CL*06
011680             UNTIL TR-IDX > WS-TRAN-COUNT                            CL*06
011690     END-IF.                                                         CL*06
011700     MOVE 'TOTAL ACTIVE THIS USER .....' TO RPT-FLT-LABEL.           CL*06
011710     MOVE WS-QUERY-LISTED TO RPT-FLT-TOTAL.                          CL*06
011720     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
011730         AFTER ADVANCING 1 LINE.                                     CL*06
011740     WRITE REPORT-RECORD FROM RPT-FILTER-TOTAL-LINE                  CL*06
011750         AFTER ADVANCING 1 LINE.                                     CL*06
011760*                                                                    CL*06
011770 5250-PRINT-ONE-IF-ACTIVE-USER.                                      CL*06
011780     IF WS-TE-USER-ID (TR-IDX) = LB-QRY-USER-ID                      CL*06
011790            AND WS-TE-IS-APPROVED (TR-IDX)                           CL*06
011800            AND WS-TE-RETURN-DATE (TR-IDX) = ZERO                    CL*06
011810         PERFORM 3195-FORMAT-TRAN-DETAIL                             CL*06
011820         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                    CL*06
011830             AFTER ADVANCING 1 LINE                                  CL*06
011840         ADD 1 TO WS-QUERY-LISTED                                    CL*06
011850     END-IF.                                                         CL*06
011860*                                                                    CL*06
011870 5900-REPORT-BAD-QUERY.                                              CL*06
011880     MOVE LB-QRY-COMMAND  TO RPT-BQ-COMMAND.                         CL*06
011890     MOVE LB-QRY-USER-ID  TO RPT-BQ-USER-ID.                         CL*06
011900     WRITE REPORT-RECORD FROM RPT-BAD-QUERY-LINE                     CL*06
011910         AFTER ADVANCING 1 LINE.                                     CL*06
011920*                                                                    CL*06
011930 700-OPEN-FILES.                                                     CL*06
011940     OPEN INPUT  BOOK-MASTER                                         CL*06
011950          INPUT  USER-MASTER                                         CL*06
011960          INPUT  TRAN-MASTER                                         CL*06
011970          INPUT  QUERY-CARDS                                         CL*06
011980          OUTPUT REPORT-FILE.                                        CL*06
011990     IF NOT BOOKIN-OK AND NOT BOOKIN-EOF                             CL*06
012000         DISPLAY 'LBFINRPT - BOOK-MASTER OPEN ERROR '                CL*06
012010             WS-BOOKIN-STATUS                                        CL*06
012020         STOP RUN                                                    CL*06
012030     END-IF.                                                         CL*06
012040*                                                                    CL*06
012050 710-LOAD-BOOK-TABLE.                                                CL*06
012060     READ BOOK-MASTER INTO LB-BOOK-RECORD                            CL*06
012070         AT END SET BOOKIN-EOF TO TRUE                               CL*06
012080     END-READ.                                                       CL*06
012090     PERFORM 715-LOAD-ONE-BOOK UNTIL BOOKIN-EOF.                     CL*06
012100*                                                                    CL*06
012110 715-LOAD-ONE-BOOK.                                                  CL*06
012120     ADD 1 TO WS-BOOK-COUNT.                                         CL*06
012130     SET BK-IDX TO WS-BOOK-COUNT.                                    CL*06
012140     MOVE LB-BOOK-ID         TO WS-BE-BOOK-ID (BK-IDX).              CL*06
012150     MOVE LB-BOOK-TITLE      TO WS-BE-TITLE (BK-IDX).                CL*06
012160     MOVE LB-BOOK-AUTHOR     TO WS-BE-AUTHOR (BK-IDX).               CL*06
012170     MOVE LB-BOOK-CATEGORY   TO WS-BE-CATEGORY (BK-IDX).             CL*06
012180     MOVE LB-BOOK-QUANTITY   TO WS-BE-QUANTITY (BK-IDX).             CL*06
012190     MOVE LB-BOOK-FLOOR      TO WS-BE-FLOOR (BK-IDX).                CL*06
012200     MOVE LB-BOOK-SHELVE     TO WS-BE-SHELVE (BK-IDX).               CL*06
012210     READ BOOK-MASTER INTO LB-BOOK-RECORD                            CL*06
012220         AT END SET BOOKIN-EOF TO TRUE                               CL*06
012230     END-READ.                                                       CL*06
012240*                                                                    CL*06
012250 711-LOAD-USER-TABLE.                                                CL*06
012260     READ USER-MASTER INTO LB-USER-RECORD                            CL*06
012270         AT END SET USERIN-EOF TO TRUE                               CL*06
012280     END-READ.                                                       CL*06
012290     PERFORM 716-LOAD-ONE-USER UNTIL USERIN-EOF.                     CL*06
012300*                                                                    CL*06
012310 716-LOAD-ONE-USER.                                                  CL*06
012320     ADD 1 TO WS-USER-COUNT.                                         CL*06
012330     SET US-IDX TO WS-USER-COUNT.                                    CL*06
012340     MOVE LB-USER-ID         TO WS-UT-USER-ID (US-IDX).              CL*06
012350     MOVE LB-USER-NAME       TO WS-UT-NAME (US-IDX).                 CL*06
012360     MOVE LB-USER-EMAIL      TO WS-UT-EMAIL (US-IDX).                CL*06
012370     MOVE LB-USER-TYPE       TO WS-UT-TYPE (US-IDX).                 CL*06
012380     READ USER-MASTER INTO LB-USER-RECORD                            CL*06
012390         AT END SET USERIN-EOF TO TRUE                               CL*06
012400     END-READ.                                                       CL*06
012410*                                                                    CL*06
012420 712-LOAD-TRAN-TABLE.                                                CL*06
012430     READ TRAN-MASTER INTO LB-TRAN-RECORD                            CL*06
012440         AT END SET TRANIN-EOF TO TRUE                               CL*06
012450     END-READ.                                                       CL*06
012460     PERFORM 717-LOAD-ONE-TRAN UNTIL TRANIN-EOF.                     CL*06
012470*                                                                    CL*06
012480 717-LOAD-ONE-TRAN.                                                  CL*06
012490     ADD 1 TO WS-TRAN-COUNT.                                         CL*06
012500     SET TR-IDX TO WS-TRAN-COUNT.                                    CL*06
012510     MOVE LB-TRAN-ID          TO WS-TE-TRAN-ID (TR-IDX).             CL*06
012520     MOVE LB-TRAN-USER-ID     TO WS-TE-USER-ID (TR-IDX).             CL*06
012530     MOVE LB-TRAN-BOOK-ID     TO WS-TE-BOOK-ID (TR-IDX).             CL*06
012540     MOVE LB-TRAN-STATUS      TO WS-TE-STATUS (TR-IDX).              CL*06
012550     MOVE LB-TRAN-ISSUE-DATE  TO WS-TE-ISSUE-DATE (TR-IDX).          CL*06
012560     MOVE LB-TRAN-RETURN-DATE TO WS-TE-RETURN-DATE (TR-IDX).         CL*06
012570     READ TRAN-MASTER INTO LB-TRAN-RECORD                            CL*06
012580         AT END SET TRANIN-EOF TO TRUE                               CL*06
012590     END-READ.                                                       CL*06
012600*                                                                    CL*06
012610 720-READ-QUERY-CARD.                                                CL*06
012620     READ QUERY-CARDS INTO LB-QUERY-RECORD                           CL*06
012630         AT END SET QUERY-CARD-DONE TO TRUE                          CL*06
012640     END-READ.                                                       CL*06
012650*                                                                    CL*06
012660 790-CLOSE-FILES.                                                    CL*06
012670     CLOSE BOOK-MASTER                                               CL*06
012680           USER-MASTER                                               CL*06
012690           TRAN-MASTER                                               CL*06
012700           QUERY-CARDS                                               CL*06
012710           REPORT-FILE.                                              CL*06
012720*                                                                    CL*06
012730     COPY DTCNVPRC.                                                  CL*06
