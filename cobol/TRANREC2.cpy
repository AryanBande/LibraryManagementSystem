000100*THE SYSTEMS GROUP                                              TR0001
000200*===================                                           TR0002
000300*MEMBER:  TRANREC2                                              TR0003
000400*                                                               TR0004
000500*    RECORD LAYOUT FOR THE CIRCULATION LEDGER                  TR0005
000600*    (TRANSACTION-FILE).  ONE ENTRY PER REQUEST/LOAN.  KEY IS  TR0006
000700*    LB-TRAN-ID, ASCENDING, UNIQUE.  NAMED TRANREC2 BECAUSE     TR0007
000800*    THE SYSTEMS GROUP'S TRANREC MEMBER ALREADY NAMES THE      TR0008
000900*    GENERIC TRANSACTION-SCALE LAYOUT USED BY SAM1/SAM3ABND.    TR0009
001000*                                                               TR0010
001100*    CHANGE LOG                                                TR0011
001200*    ---------------------------------------------------       TR0012
001300*    02/09/90  RBT  INITIAL VERSION - CIRCULATION LEDGER        TR0013
001400*    07/30/94  WLT  ADDED LB-TRAN-RETURN-DATE (RETURNS WERE     TR0014
001500*                   PREVIOUSLY INFERRED FROM A SEPARATE FILE)   TR0015
001600*    11/19/98  DMC  Y2K REVIEW - ISSUE-DATE/RETURN-DATE ARE     TR0016
001700*                   ALREADY FULL 4-DIGIT-YEAR (9(8) YYYYMMDD). TR0017
001800*                   NO CHANGE REQUIRED.                        TR0018
001810*    08/19/05  KLH  AUDIT REQUEST LIB-0467 - REMOVED THE DEAD   TR0019
001820*                   LB-TRAN-DATE-VIEW REDEFINES.  IT OVERLAID  TR0020
001830*                   16 BYTES ON AN 8-BYTE FIELD AND NEITHER    TR0021
001840*                   LBCIRC 4500- NOR LBFINRPT 600- EVER READ   TR0022
001850*                   IT - BOTH COMPUTE DUE DATE/OVERDUE DAYS    TR0023
001860*                   OVER THEIR OWN DTCNVWRK SCRATCH FIELDS.    TR0024
001900*                                                               TR0025
002000 01  LB-TRAN-RECORD.                                            TR0026
002100     05  LB-TRAN-ID              PIC 9(05).                     TR0027
002200     05  LB-TRAN-USER-ID         PIC 9(05).                     TR0028
002300     05  LB-TRAN-BOOK-ID         PIC 9(05).                     TR0029
002400     05  LB-TRAN-STATUS          PIC X(08).                     TR0030
002500         88  LB-TRAN-IS-PENDING      VALUE 'PENDING '.           TR0031
002600         88  LB-TRAN-IS-APPROVED     VALUE 'APPROVED'.           TR0032
002700         88  LB-TRAN-IS-DENIED       VALUE 'DENIED  '.           TR0033
002800     05  LB-TRAN-ISSUE-DATE      PIC 9(08).                     TR0034
002900     05  LB-TRAN-RETURN-DATE     PIC 9(08).                     TR0035
003000     05  FILLER                  PIC X(01).                     TR0036
