000010****************************************************************
000020* THE SYSTEMS GROUP                                            *     CL*06
000030****************************************************************     CL*06
000040 IDENTIFICATION DIVISION.                                            CL*06
000050 PROGRAM-ID.     LBUSRMNT.                                           CL*06
000060 AUTHOR.         R B TRAUTMAN.                                       CL*06
000070 INSTALLATION.   THE SYSTEMS GROUP.                                  CL*06
000080 DATE-WRITTEN.   OCTOBER 1988.                                       CL*06
000090 DATE-COMPILED.                                                      CL*06
000100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                   CL*06
000110*                                                                    CL*06
000120*REMARKS.                                                            CL*06
000130*    USER REGISTER MAINTENANCE.  READS USTRANIN (ADD, UPDATE,        CL*06
000140*    DELETE CARDS) AGAINST THE PATRON/ADMIN REGISTER HELD IN         CL*06
000150*    TABLE WS-USER-TABLE, REWRITES USEROUT AS THE NEXT               CL*06
000160*    GENERATION MASTER, AND PRINTS THE NAME-ORDERED REGISTER         CL*06
000170*    LISTING WITH REGISTER STATISTICS.                               CL*06
000180*                                                                    CL*06
000190*    SAME IN-CORE TABLE TECHNIQUE AS LBBKMNT - SEE THAT              CL*06
000200*    PROGRAM'S REMARKS FOR WHY THE OLD SORTED MATCH-MERGE WAS        CL*06
000210*    DROPPED.                                                        CL*06
000220*                                                                    CL*06
000230*    CHANGE LOG                                                      CL*06
000240*    ---------------------------------------------------             CL*06
000250*    10/21/88  RBT  INITIAL VERSION                                  CL*06
000260*    05/22/92  RBT  ADDED USER-TYPE VALIDATION (USER/ADMIN)          CL*06
000270*    11/19/98  DMC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON           CL*06
000280*                   THIS PROGRAM.  NO CHANGE REQUIRED.               CL*06
000290*    06/07/02  DMC  MOVED TO THE IN-CORE TABLE SHOWN BELOW -         CL*06
000300*                   SEE LBBKMNT CHANGE LOG, SAME REASONS APPLY.      CL*06
000310*    08/19/05  KLH  PUT 1100-VALIDATE-USER-TRAN AND THE 1200/        CL*06
000320*                   1400/1600- EDIT PARAGRAPHS ON PERFORM...         CL*06
000330*                   THRU WITH GO TO ON THE REJECT PATHS, SAME        CL*06
000340*                   CLEANUP AS LBBKMNT, LBCIRC AND LBLOGIN GOT       CL*06
000350*                   THE SAME DAY.  WS-VALID-TRAN-SW STAYS -          CL*06
000360*                   UNLIKE LBBKMNT, ONE EDIT PARAGRAPH CHECKS        CL*06
000370*                   NAME/PASSWORD/TYPE/EMAIL FOR ALL THREE           CL*06
000380*                   COMMANDS, SO 100- STILL NEEDS THE SWITCH TO      CL*06
000390*                   DECIDE WHETHER TO DISPATCH AT ALL.               CL*06
000400*    02/11/26  PDQ  AUDIT LIB-0512 - DESK WANTED THE ADMIN/          CL*06
000410*                   PATRON COUNTS ON THEIR OWN LISTING PAGES         CL*06
000420*                   INSTEAD OF JUST THE 3900- TOTALS.  SPLIT         CL*06
000430*                   3200- INTO A THIN WRAPPER PLUS 3210- SO          CL*06
000440*                   THE NEW 3300-/3350-/3360- BY-TYPE LISTING        CL*06
000450*                   CAN SHARE THE SAME DETAIL-LINE FORMATTING        CL*06
000460*                   WITHOUT TOUCHING THE EXISTING REGISTER           CL*06
000470*                   COUNTERS.                                        CL*06
000480*                                                                    CL*06
000490 ENVIRONMENT DIVISION.                                               CL*06
000500 CONFIGURATION SECTION.                                              CL*06
000510 SOURCE-COMPUTER.  IBM-370.                                          CL*06
000520 OBJECT-COMPUTER.  IBM-370.                                          CL*06
000530 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                               CL*06
000540 INPUT-OUTPUT SECTION.                                               CL*06
000550 FILE-CONTROL.                                                       CL*06
000560     SELECT USER-MASTER     ASSIGN TO USERIN                         CL*06
000570            ACCESS IS SEQUENTIAL                                     CL*06
000580            FILE STATUS  IS  WS-USERIN-STATUS.                       CL*06
000590     SELECT USER-MASTER-OUT ASSIGN TO USEROUT                        CL*06
000600            ACCESS IS SEQUENTIAL                                     CL*06
000610            FILE STATUS  IS  WS-USEROUT-STATUS.                      CL*06
000620     SELECT USER-TRAN-FILE  ASSIGN TO USTRANIN                       CL*06
000630            FILE STATUS  IS  WS-USTRAN-STATUS.                       CL*06
000640     SELECT REPORT-FILE     ASSIGN TO USERRPT                        CL*06
000650            FILE STATUS  IS  WS-REPORT-STATUS.                       CL*06
000660*                                                                    CL*06
000670 DATA DIVISION.                                                      CL*06
000680 FILE SECTION.                                                       CL*06
000690*                                                                    CL*06
000700 FD  USER-MASTER                                                     CL*06
000710     RECORDING MODE IS F                                             CL*06
000720     BLOCK CONTAINS 0 RECORDS.                                       CL*06
000730 01  USER-IN-REC                 PIC X(105).                         CL*06
000740*                                                                    CL*06
000750 FD  USER-MASTER-OUT                                                 CL*06
000760     RECORDING MODE IS F                                             CL*06
000770     BLOCK CONTAINS 0 RECORDS.                                       CL*06
000780 01  USER-OUT-REC                PIC X(105).                         CL*06
000790*                                                                    CL*06
000800 FD  USER-TRAN-FILE                                                  CL*06
000810     RECORDING MODE IS F.                                            CL*06
000820 01  USER-TRAN-REC               PIC X(111).                         CL*06
000830*                                                                    CL*06
000840 FD  REPORT-FILE                                                     CL*06
000850     RECORDING MODE IS F.                                            CL*06
000860 01  REPORT-RECORD               PIC X(132).                         CL*06
000870*                                                                    CL*06
000880****************************************************************     CL*06
000890 WORKING-STORAGE SECTION.                                            CL*06
000900****************************************************************     CL*06
000910*                                                                    CL*06
000920 01  SYSTEM-DATE-AND-TIME.                                           CL*06
000930     05  CURRENT-DATE.                                               CL*06
000940         10  CURRENT-YEAR        PIC 9(02).                          CL*06
000950         10  CURRENT-MONTH       PIC 9(02).                          CL*06
000960         10  CURRENT-DAY         PIC 9(02).                          CL*06
000970*    WS-DATE-NUMERIC TREATS THE THREE DATE SUBFIELDS ABOVE AS        CL*06
000980*    ONE COMBINED NUMBER FOR THE REPORT-HEADING MOVE IN 800-.        CL*06
000990 01  WS-DATE-NUMERIC REDEFINES CURRENT-DATE PIC 9(06).               CL*06
001000*                                                                    CL*06
001010 01  WS-FILE-STATUSES.                                               CL*06
001020     05  WS-USERIN-STATUS        PIC X(02) VALUE '00'.               CL*06
001030         88  USERIN-OK               VALUE '00'.                     CL*06
001040         88  USERIN-EOF              VALUE '10'.                     CL*06
001050     05  WS-USEROUT-STATUS       PIC X(02) VALUE '00'.               CL*06
001060     05  WS-USTRAN-STATUS        PIC X(02) VALUE '00'.               CL*06
001070     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.               CL*06
001080*                                                                    CL*06
001090 01  WS-SWITCHES.                                                    CL*06
001100     05  WS-USTRAN-EOF-SW        PIC X(01) VALUE 'N'.                CL*06
001110         88  USTRAN-FILE-DONE        VALUE 'Y'.                      CL*06
001120     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                CL*06
001130         88  ENTRY-WAS-FOUND         VALUE 'Y'.                      CL*06
001140     05  WS-VALID-TRAN-SW        PIC X(01) VALUE 'Y'.                CL*06
001150         88  TRAN-IS-VALID           VALUE 'Y'.                      CL*06
001160     05  WS-SHAPE-OK-SW          PIC X(01) VALUE 'Y'.                CL*06
001170         88  EMAIL-SHAPE-OK          VALUE 'Y'.                      CL*06
001180*                                                                    CL*06
001190*    WS-ABEND-TEST-N IS THE DESK'S FORCED-ERROR SWITCH - SET         CL*06
001200*    TO A NON-ZERO VALUE VIA UPSI-0 TESTING TO DRIVE A BAD           CL*06
001210*    RECORD THROUGH 1900- WITHOUT NEEDING A BAD INPUT CARD.          CL*06
001220 01  WS-ABEND-TEST               PIC X(04) VALUE '0000'.             CL*06
001230 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC 9(04).              CL*06
001240*                                                                    CL*06
001250*    CASE-FOLDING CONSTANTS FOR THE INSPECT CONVERTING BELOW -       CL*06
001260*    THIS SHOP DOES NOT USE THE UPPER/LOWER-CASE INTRINSIC           CL*06
001270*    FUNCTIONS.                                                      CL*06
001280 01  WS-LOWER-ALPHABET           PIC X(26) VALUE                     CL*06
001290     'abcdefghijklmnopqrstuvwxyz'.                                   CL*06
001300 01  WS-UPPER-ALPHABET           PIC X(26) VALUE                     CL*06
001310     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   CL*06
001320 01  WS-COMPARE-FIELDS.                                              CL*06
001330     05  WS-CMP-NAME-1           PIC X(30).                          CL*06
001340     05  WS-CMP-NAME-2           PIC X(30).                          CL*06
001350     05  WS-CMP-EMAIL-1          PIC X(40).                          CL*06
001360     05  WS-CMP-EMAIL-2          PIC X(40).                          CL*06
001370*                                                                    CL*06
001380*    WS-EMAIL-SCAN/WS-EMAIL-VIEW SUPPORT THE SHAPE CHECK IN          CL*06
001390*    1150- (LOCAL '@' DOMAIN '.' TLD), CHARACTER BY CHARACTER,       CL*06
001400*    OVER A SCRATCH AREA RATHER THAN THE MASTER RECORD ITSELF.       CL*06
001410 01  WS-EMAIL-SCAN                PIC X(40).                         CL*06
001420 01  WS-EMAIL-VIEW REDEFINES WS-EMAIL-SCAN.                          CL*06
001430     05  WS-EMAIL-CHAR OCCURS 40 TIMES PIC X(01).                    CL*06
001440*                                                                    CL*06
001450     COPY USERREC.                                                   CL*06
001460     COPY USTRNREC.                                                  CL*06
001470*                                                                    CL*06
001480 01  WS-USER-COUNT               PIC S9(07) COMP VALUE ZERO.         CL*06
001490 01  WS-USER-TABLE.                                                  CL*06
001500     05  WS-USER-ENTRY OCCURS 1 TO 3000 TIMES                        CL*06
001510                        DEPENDING ON WS-USER-COUNT                   CL*06
001520                        INDEXED BY US-IDX.                           CL*06
001530         10  WS-UT-USER-ID       PIC 9(05).                          CL*06
001540         10  WS-UT-NAME          PIC X(30).                          CL*06
001550         10  WS-UT-EMAIL         PIC X(40).                          CL*06
001560         10  WS-UT-PASSWORD      PIC X(20).                          CL*06
001570         10  WS-UT-TYPE          PIC X(05).                          CL*06
001580             88  WS-UT-IS-ADMIN      VALUE 'ADMIN'.                  CL*06
001590*                                                                    CL*06
001600 01  WS-WORK-FIELDS.                                                 CL*06
001610     05  WS-MAX-USER-ID          PIC 9(05) VALUE ZERO.               CL*06
001620     05  WS-AT-POS               PIC S9(03) COMP VALUE ZERO.         CL*06
001630     05  WS-DOT-POS              PIC S9(03) COMP VALUE ZERO.         CL*06
001640     05  WS-SCAN-IDX             PIC S9(03) COMP VALUE ZERO.         CL*06
001650     05  WS-NAME-LEN             PIC S9(03) COMP VALUE ZERO.         CL*06
001660*    WS-FILTER-TYPE DRIVES THE BY-TYPE LISTING AT 3300- BELOW -      CL*06
001670*    SET TO 'USER ' OR 'ADMIN' BEFORE EACH PASS OF 3350-.            CL*06
001680     05  WS-FILTER-TYPE          PIC X(05) VALUE SPACES.             CL*06
001690     05  WS-SWAP-ENTRY.                                              CL*06
001700         10  WS-SWAP-ID          PIC 9(05).                          CL*06
001710         10  WS-SWAP-NAME        PIC X(30).                          CL*06
001720         10  WS-SWAP-EMAIL       PIC X(40).                          CL*06
001730         10  WS-SWAP-PASSWORD    PIC X(20).                          CL*06
001740         10  WS-SWAP-TYPE        PIC X(05).                          CL*06
001750*                                                                    CL*06
001760 01  WS-COUNTERS.                                                    CL*06
001770     05  WS-ADD-COUNT            PIC S9(07) COMP VALUE ZERO.         CL*06
001780     05  WS-UPDATE-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001790     05  WS-DELETE-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001800     05  WS-ERROR-COUNT          PIC S9(07) COMP VALUE ZERO.         CL*06
001810     05  WS-LISTED-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001820     05  WS-ADMIN-COUNT          PIC S9(07) COMP VALUE ZERO.         CL*06
001830     05  WS-REGULAR-COUNT        PIC S9(07) COMP VALUE ZERO.         CL*06
001840     05  WS-TYPE-LISTED          PIC S9(07) COMP VALUE ZERO.         CL*06
001850     05  IX                      PIC S9(07) COMP VALUE ZERO.         CL*06
001860     05  JX                      PIC S9(07) COMP VALUE ZERO.         CL*06
001870     05  WS-LOW-IDX              PIC S9(07) COMP VALUE ZERO.         CL*06
001880*                                                                    CL*06
001890 01  RPT-HEADER1.                                                    CL*06
001900     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
001910     05  FILLER                  PIC X(30) VALUE                     CL*06
001920         'LIBRARY USER REGISTER LISTING'.                            CL*06
001930     05  FILLER                  PIC X(10) VALUE SPACES.             CL*06
001940     05  RPT-HDR1-DATE           PIC 99/99/99.                       CL*06
001950     05  FILLER                  PIC X(80) VALUE SPACES.             CL*06
001960*                                                                    CL*06
001970 01  RPT-COLUMN-HDR.                                                 CL*06
001980     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
001990     05  FILLER                  PIC X(07) VALUE 'USER ID'.          CL*06
002000     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
002010     05  FILLER                  PIC X(32) VALUE 'NAME'.             CL*06
002020     05  FILLER                  PIC X(42) VALUE 'EMAIL'.            CL*06
002030     05  FILLER                  PIC X(06) VALUE 'TYPE'.             CL*06
002040     05  FILLER                  PIC X(42) VALUE SPACES.             CL*06
002050*                                                                    CL*06
002060 01  RPT-RULE-LINE.                                                  CL*06
002070     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002080     05  FILLER                  PIC X(131) VALUE ALL '-'.           CL*06
002090*                                                                    CL*06
002100 01  RPT-USER-DETAIL.                                                CL*06
002110     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002120     05  RPT-US-ID               PIC ZZZZ9.                          CL*06
002130     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
002140     05  RPT-US-NAME             PIC X(32).                          CL*06
002150     05  RPT-US-EMAIL            PIC X(42).                          CL*06
002160     05  RPT-US-TYPE             PIC X(06).                          CL*06
002170     05  FILLER                  PIC X(36) VALUE SPACES.             CL*06
002180*                                                                    CL*06
002190 01  RPT-BAD-TRAN-LINE.                                              CL*06
002200     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002210     05  FILLER                  PIC X(20) VALUE                     CL*06
002220         '*** REJECTED USER ID'.                                     CL*06
002230     05  RPT-BAD-ID              PIC ZZZZ9.                          CL*06
002240     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
002250     05  RPT-BAD-REASON          PIC X(60).                          CL*06
002260     05  FILLER                  PIC X(39) VALUE SPACES.             CL*06
002270*                                                                    CL*06
002280 01  RPT-STATS-LINE1.                                                CL*06
002290     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002300     05  FILLER                  PIC X(28) VALUE                     CL*06
002310         'TOTAL USERS ON REGISTER ...'.                              CL*06
002320     05  RPT-STATS-TOTAL         PIC ZZZ,ZZ9.                        CL*06
002330     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002340*                                                                    CL*06
002350 01  RPT-STATS-LINE2.                                                CL*06
002360     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002370     05  FILLER                  PIC X(28) VALUE                     CL*06
002380         'ADMINISTRATOR ACCOUNTS ....'.                              CL*06
002390     05  RPT-STATS-ADMIN         PIC ZZZ,ZZ9.                        CL*06
002400     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002410*                                                                    CL*06
002420 01  RPT-STATS-LINE3.                                                CL*06
002430     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002440     05  FILLER                  PIC X(28) VALUE                     CL*06
002450         'PATRON ACCOUNTS ...........'.                              CL*06
002460     05  RPT-STATS-REGULAR       PIC ZZZ,ZZ9.                        CL*06
002470     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002480*                                                                    CL*06
002490 01  RPT-NO-RECORDS-LINE.                                            CL*06
002500     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002510     05  FILLER                  PIC X(30) VALUE                     CL*06
002520         'NO USER RECORDS FOUND.'.                                   CL*06
002530     05  FILLER                  PIC X(101) VALUE SPACES.            CL*06
002540*                                                                    CL*06
002550*    RPT-TYPE-HEADER/RPT-TYPE-TOTAL-LINE SUPPORT THE BY-TYPE         CL*06
002560*    LISTING AT 3300- - ONE PAGE FOR ADMINISTRATOR ACCOUNTS,         CL*06
002570*    ONE PAGE FOR PATRON ACCOUNTS, EACH WITH ITS OWN COUNT.          CL*06
002580 01  RPT-TYPE-HEADER.                                                CL*06
002590     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002600     05  RPT-TYH-TITLE           PIC X(50).                          CL*06
002610     05  FILLER                  PIC X(10) VALUE SPACES.             CL*06
002620     05  RPT-TYH-DATE            PIC 99/99/99.                       CL*06
002630     05  FILLER                  PIC X(60) VALUE SPACES.             CL*06
002640*                                                                    CL*06
002650 01  RPT-TYPE-TOTAL-LINE.                                            CL*06
002660     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002670     05  RPT-TYT-LABEL           PIC X(28).                          CL*06
002680     05  RPT-TYT-TOTAL           PIC ZZZ,ZZ9.                        CL*06
002690     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002700*                                                                    CL*06
002710****************************************************************     CL*06
002720 PROCEDURE DIVISION.                                                 CL*06
002730****************************************************************     CL*06
002740*                                                                    CL*06
002750 000-MAIN-PROCESS.                                                   CL*06
002760     PERFORM 700-OPEN-FILES.                                         CL*06
002770     PERFORM 710-LOAD-USER-TABLE.                                    CL*06
002780     PERFORM 720-READ-USTRAN-FILE.                                   CL*06
002790     PERFORM 100-PROCESS-TRANSACTIONS THRU 190-FINISH-DISPATCH       CL*06
002800         UNTIL USTRAN-FILE-DONE.                                     CL*06
002810     PERFORM 730-WRITE-NEW-MASTER.                                   CL*06
002820     PERFORM 800-INIT-REPORT.                                        CL*06
002830     PERFORM 3000-BUILD-USER-LISTING.                                CL*06
002840     PERFORM 3900-REPORT-USER-STATS.                                 CL*06
002850     PERFORM 3300-USER-LISTING-BY-TYPE-REPORT.                       CL*06
002860     PERFORM 790-CLOSE-FILES.                                        CL*06
002870     STOP RUN.                                                       CL*06
002880*                                                                    CL*06
002890 100-PROCESS-TRANSACTIONS.                                           CL*06
002900     PERFORM 1100-VALIDATE-USER-TRAN THRU 1100-EXIT.                 CL*06
002910     IF NOT TRAN-IS-VALID                                            CL*06
002920         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
002930         GO TO 190-FINISH-DISPATCH.                                  CL*06
002940     EVALUATE TRUE                                                   CL*06
002950         WHEN LB-UST-IS-ADD                                          CL*06
002960             PERFORM 1200-ADD-USER-TRAN THRU 1200-EXIT               CL*06
002970         WHEN LB-UST-IS-UPDATE                                       CL*06
002980             PERFORM 1400-UPDATE-USER-TRAN THRU 1400-EXIT            CL*06
002990         WHEN LB-UST-IS-DELETE                                       CL*06
003000             PERFORM 1600-DELETE-USER-TRAN THRU 1600-EXIT            CL*06
003010         WHEN OTHER                                                  CL*06
003020             MOVE 'UNKNOWN COMMAND' TO RPT-BAD-REASON                CL*06
003030             PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT             CL*06
003040     END-EVALUATE.                                                   CL*06
003050 190-FINISH-DISPATCH.                                                CL*06
003060     PERFORM 720-READ-USTRAN-FILE.                                   CL*06
003070*                                                                    CL*06
003080 1100-VALIDATE-USER-TRAN.                                            CL*06
003090     MOVE 'Y' TO WS-VALID-TRAN-SW.                                   CL*06
003100     MOVE ZERO TO WS-NAME-LEN.                                       CL*06
003110     INSPECT LB-UST-NAME TALLYING WS-NAME-LEN                        CL*06
003120         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
003130     IF WS-NAME-LEN < 2                                              CL*06
003140         MOVE 'N' TO WS-VALID-TRAN-SW                                CL*06
003150         MOVE 'NAME MUST BE AT LEAST 2 CHARACTERS'                   CL*06
003160             TO RPT-BAD-REASON                                       CL*06
003170         GO TO 1100-EXIT.                                            CL*06
003180     IF LB-UST-PASSWORD = SPACES                                     CL*06
003190         MOVE 'N' TO WS-VALID-TRAN-SW                                CL*06
003200         MOVE 'PASSWORD REQUIRED' TO RPT-BAD-REASON                  CL*06
003210         GO TO 1100-EXIT.                                            CL*06
003220     INSPECT LB-UST-PASSWORD TALLYING WS-NAME-LEN                    CL*06
003230         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
003240     IF WS-NAME-LEN < 6                                              CL*06
003250         MOVE 'N' TO WS-VALID-TRAN-SW                                CL*06
003260         MOVE 'PASSWORD MUST BE AT LEAST 6 CHARACTERS'               CL*06
003270             TO RPT-BAD-REASON                                       CL*06
003280         GO TO 1100-EXIT.                                            CL*06
003290     IF LB-UST-TYPE NOT = 'USER ' AND LB-UST-TYPE NOT = 'ADMIN'      CL*06
003300         MOVE 'N' TO WS-VALID-TRAN-SW                                CL*06
003310         MOVE 'USER TYPE MUST BE USER OR ADMIN'                      CL*06
003320             TO RPT-BAD-REASON                                       CL*06
003330         GO TO 1100-EXIT.                                            CL*06
003340     PERFORM 1150-VALIDATE-EMAIL-SHAPE THRU 1150-EXIT.               CL*06
003350     IF NOT EMAIL-SHAPE-OK                                           CL*06
003360         MOVE 'N' TO WS-VALID-TRAN-SW                                CL*06
003370         MOVE 'EMAIL MUST BE LOCAL@DOMAIN.TLD'                       CL*06
003380             TO RPT-BAD-REASON                                       CL*06
003390     END-IF.                                                         CL*06
003400 1100-EXIT.                                                          CL*06
003410     EXIT.                                                           CL*06
003420*                                                                    CL*06
003430 1150-VALIDATE-EMAIL-SHAPE.                                          CL*06
003440     MOVE 'Y' TO WS-SHAPE-OK-SW.                                     CL*06
003450     MOVE LB-UST-EMAIL TO WS-EMAIL-SCAN.                             CL*06
003460     MOVE ZERO TO WS-AT-POS WS-DOT-POS.                              CL*06
003470     PERFORM 1155-SCAN-ONE-EMAIL-CHAR                                CL*06
003480         VARYING WS-SCAN-IDX FROM 1 BY 1                             CL*06
003490         UNTIL WS-SCAN-IDX > 40.                                     CL*06
003500     IF WS-AT-POS < 2                                                CL*06
003510         MOVE 'N' TO WS-SHAPE-OK-SW                                  CL*06
003520     END-IF.                                                         CL*06
003530     IF WS-DOT-POS = ZERO OR WS-DOT-POS < WS-AT-POS + 3              CL*06
003540         MOVE 'N' TO WS-SHAPE-OK-SW                                  CL*06
003550     END-IF.                                                         CL*06
003560     IF 40 - WS-DOT-POS < 2                                          CL*06
003570         MOVE 'N' TO WS-SHAPE-OK-SW                                  CL*06
003580     END-IF.                                                         CL*06
003590 1150-EXIT.                                                          CL*06
003600     EXIT.                                                           CL*06
003610*                                                                    CL*06
003620 1155-SCAN-ONE-EMAIL-CHAR.                                           CL*06
003630     IF WS-EMAIL-CHAR (WS-SCAN-IDX) = '@' AND WS-AT-POS = ZERO       CL*06
003640         MOVE WS-SCAN-IDX TO WS-AT-POS                               CL*06
003650     END-IF.                                                         CL*06
003660     IF WS-EMAIL-CHAR (WS-SCAN-IDX) = '.' AND WS-AT-POS > ZERO       CL*06
003670         MOVE WS-SCAN-IDX TO WS-DOT-POS                              CL*06
003680     END-IF.                                                         CL*06
003690*                                                                    CL*06
003700 1200-ADD-USER-TRAN.                                                 CL*06
003710     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
003720     PERFORM 1250-CHECK-DUPLICATE-EMAIL THRU 1250-EXIT               CL*06
003730         VARYING US-IDX FROM 1 BY 1                                  CL*06
003740         UNTIL US-IDX > WS-USER-COUNT                                CL*06
003750            OR ENTRY-WAS-FOUND.                                      CL*06
003760     IF ENTRY-WAS-FOUND                                              CL*06
003770         MOVE LB-UST-USER-ID TO RPT-BAD-ID                           CL*06
003780         MOVE 'EMAIL ALREADY REGISTERED' TO RPT-BAD-REASON           CL*06
003790         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
003800         GO TO 1200-EXIT.                                            CL*06
003810     PERFORM 1300-ASSIGN-NEXT-USER-ID THRU 1300-EXIT.                CL*06
003820     ADD 1 TO WS-USER-COUNT.                                         CL*06
003830     SET US-IDX TO WS-USER-COUNT.                                    CL*06
003840     MOVE WS-MAX-USER-ID       TO WS-UT-USER-ID (US-IDX).            CL*06
003850     MOVE LB-UST-NAME          TO WS-UT-NAME (US-IDX).               CL*06
003860     MOVE LB-UST-EMAIL         TO WS-UT-EMAIL (US-IDX).              CL*06
003870     INSPECT WS-UT-EMAIL (US-IDX)                                    CL*06
003880         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.          CL*06
003890     MOVE LB-UST-PASSWORD      TO WS-UT-PASSWORD (US-IDX).           CL*06
003900     MOVE LB-UST-TYPE          TO WS-UT-TYPE (US-IDX).               CL*06
003910     INSPECT WS-UT-TYPE (US-IDX)                                     CL*06
003920         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
003930     ADD 1 TO WS-ADD-COUNT.                                          CL*06
003940 1200-EXIT.                                                          CL*06
003950     EXIT.                                                           CL*06
003960*                                                                    CL*06
003970 1250-CHECK-DUPLICATE-EMAIL.                                         CL*06
003980     MOVE WS-UT-EMAIL (US-IDX) TO WS-CMP-EMAIL-1.                    CL*06
003990     MOVE LB-UST-EMAIL         TO WS-CMP-EMAIL-2.                    CL*06
004000     INSPECT WS-CMP-EMAIL-1                                          CL*06
004010         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.          CL*06
004020     INSPECT WS-CMP-EMAIL-2                                          CL*06
004030         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.          CL*06
004040     IF WS-CMP-EMAIL-1 = WS-CMP-EMAIL-2                              CL*06
004050         SET ENTRY-WAS-FOUND TO TRUE                                 CL*06
004060     END-IF.                                                         CL*06
004070 1250-EXIT.                                                          CL*06
004080     EXIT.                                                           CL*06
004090*                                                                    CL*06
004100 1300-ASSIGN-NEXT-USER-ID.                                           CL*06
004110     MOVE ZERO TO WS-MAX-USER-ID.                                    CL*06
004120     PERFORM 1350-TEST-ONE-MAX-ID                                    CL*06
004130         VARYING US-IDX FROM 1 BY 1                                  CL*06
004140         UNTIL US-IDX > WS-USER-COUNT.                               CL*06
004150     ADD 1 TO WS-MAX-USER-ID.                                        CL*06
004160 1300-EXIT.                                                          CL*06
004170     EXIT.                                                           CL*06
004180*                                                                    CL*06
004190 1350-TEST-ONE-MAX-ID.                                               CL*06
004200     IF WS-UT-USER-ID (US-IDX) > WS-MAX-USER-ID                      CL*06
004210         MOVE WS-UT-USER-ID (US-IDX) TO WS-MAX-USER-ID               CL*06
004220     END-IF.                                                         CL*06
004230*                                                                    CL*06
004240 1400-UPDATE-USER-TRAN.                                              CL*06
004250     PERFORM 1450-FIND-USER-ENTRY THRU 1450-EXIT.                    CL*06
004260     IF NOT ENTRY-WAS-FOUND                                          CL*06
004270         MOVE LB-UST-USER-ID TO RPT-BAD-ID                           CL*06
004280         MOVE 'USER ID NOT ON FILE' TO RPT-BAD-REASON                CL*06
004290         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004300         GO TO 1400-EXIT.                                            CL*06
004310     MOVE US-IDX TO JX.                                              CL*06
004320     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
004330     PERFORM 1470-CHECK-EMAIL-EXCL-SELF THRU 1470-EXIT               CL*06
004340         VARYING US-IDX FROM 1 BY 1                                  CL*06
004350         UNTIL US-IDX > WS-USER-COUNT                                CL*06
004360            OR ENTRY-WAS-FOUND.                                      CL*06
004370     IF ENTRY-WAS-FOUND                                              CL*06
004380         MOVE LB-UST-USER-ID TO RPT-BAD-ID                           CL*06
004390         MOVE 'EMAIL ALREADY REGISTERED' TO RPT-BAD-REASON           CL*06
004400         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004410         GO TO 1400-EXIT.                                            CL*06
004420     MOVE LB-UST-NAME          TO WS-UT-NAME (JX).                   CL*06
004430     MOVE LB-UST-EMAIL         TO WS-UT-EMAIL (JX).                  CL*06
004440     INSPECT WS-UT-EMAIL (JX)                                        CL*06
004450         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.          CL*06
004460     MOVE LB-UST-PASSWORD      TO WS-UT-PASSWORD (JX).               CL*06
004470     MOVE LB-UST-TYPE          TO WS-UT-TYPE (JX).                   CL*06
004480     INSPECT WS-UT-TYPE (JX)                                         CL*06
004490         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
004500     ADD 1 TO WS-UPDATE-COUNT.                                       CL*06
004510 1400-EXIT.                                                          CL*06
004520     EXIT.                                                           CL*06
004530*                                                                    CL*06
004540 1450-FIND-USER-ENTRY.                                               CL*06
004550     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
004560     PERFORM 1460-TEST-ONE-USER-ID                                   CL*06
004570         VARYING US-IDX FROM 1 BY 1                                  CL*06
004580         UNTIL US-IDX > WS-USER-COUNT                                CL*06
004590            OR ENTRY-WAS-FOUND.                                      CL*06
004600 1450-EXIT.                                                          CL*06
004610     EXIT.                                                           CL*06
004620*                                                                    CL*06
004630 1460-TEST-ONE-USER-ID.                                              CL*06
004640     IF WS-UT-USER-ID (US-IDX) = LB-UST-USER-ID                      CL*06
004650         SET ENTRY-WAS-FOUND TO TRUE                                 CL*06
004660     END-IF.                                                         CL*06
004670*                                                                    CL*06
004680 1470-CHECK-EMAIL-EXCL-SELF.                                         CL*06
004690     IF US-IDX NOT = JX                                              CL*06
004700         MOVE WS-UT-EMAIL (US-IDX) TO WS-CMP-EMAIL-1                 CL*06
004710         MOVE LB-UST-EMAIL         TO WS-CMP-EMAIL-2                 CL*06
004720         INSPECT WS-CMP-EMAIL-1                                      CL*06
004730             CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET       CL*06
004740         INSPECT WS-CMP-EMAIL-2                                      CL*06
004750             CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET       CL*06
004760         IF WS-CMP-EMAIL-1 = WS-CMP-EMAIL-2                          CL*06
004770             SET ENTRY-WAS-FOUND TO TRUE                             CL*06
004780         END-IF                                                      CL*06
004790     END-IF.                                                         CL*06
004800 1470-EXIT.                                                          CL*06
004810     EXIT.                                                           CL*06
004820*                                                                    CL*06
004830 1600-DELETE-USER-TRAN.                                              CL*06
004840     PERFORM 1450-FIND-USER-ENTRY THRU 1450-EXIT.                    CL*06
004850     IF NOT ENTRY-WAS-FOUND                                          CL*06
004860         MOVE LB-UST-USER-ID TO RPT-BAD-ID                           CL*06
004870         MOVE 'USER ID NOT ON FILE' TO RPT-BAD-REASON                CL*06
004880         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004890         GO TO 1600-EXIT.                                            CL*06
004900     PERFORM 1650-SHIFT-ONE-ENTRY-UP                                 CL*06
004910         VARYING JX FROM US-IDX BY 1                                 CL*06
004920         UNTIL JX >= WS-USER-COUNT.                                  CL*06
004930     SUBTRACT 1 FROM WS-USER-COUNT.                                  CL*06
004940     ADD 1 TO WS-DELETE-COUNT.                                       CL*06
004950 1600-EXIT.                                                          CL*06
004960     EXIT.                                                           CL*06
004970*                                                                    CL*06
004980 1650-SHIFT-ONE-ENTRY-UP.                                            CL*06
004990     MOVE WS-USER-ENTRY (JX + 1) TO WS-USER-ENTRY (JX).              CL*06
005000*                                                                    CL*06
005010 1900-REPORT-BAD-TRAN.                                               CL*06
005020     MOVE LB-UST-USER-ID TO RPT-BAD-ID.                              CL*06
005030     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE                      CL*06
005040         AFTER ADVANCING 1 LINE.                                     CL*06
005050     ADD 1 TO WS-ERROR-COUNT.                                        CL*06
005060 1900-EXIT.                                                          CL*06
005070     EXIT.                                                           CL*06
005080*                                                                    CL*06
005090 3000-BUILD-USER-LISTING.                                            CL*06
005100     IF WS-USER-COUNT = ZERO                                         CL*06
005110         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
005120             AFTER ADVANCING 2 LINES                                 CL*06
005130     ELSE                                                            CL*06
005140         PERFORM 3100-SORT-TABLE-BY-NAME                             CL*06
005150         PERFORM 3200-PRINT-ONE-USER                                 CL*06
005160             VARYING US-IDX FROM 1 BY 1                              CL*06
005170             UNTIL US-IDX > WS-USER-COUNT                            CL*06
005180     END-IF.                                                         CL*06
005190*                                                                    CL*06
005200 3100-SORT-TABLE-BY-NAME.                                            CL*06
005210     PERFORM 3110-OUTER-SORT-PASS                                    CL*06
005220         VARYING IX FROM 1 BY 1                                      CL*06
005230         UNTIL IX > WS-USER-COUNT - 1.                               CL*06
005240*                                                                    CL*06
005250 3110-OUTER-SORT-PASS.                                               CL*06
005260     MOVE IX TO WS-LOW-IDX.                                          CL*06
005270     PERFORM 3120-FIND-LOWER-NAME                                    CL*06
005280         VARYING JX FROM IX + 1 BY 1                                 CL*06
005290         UNTIL JX > WS-USER-COUNT.                                   CL*06
005300     PERFORM 3130-SWAP-USER-ENTRIES.                                 CL*06
005310*                                                                    CL*06
005320 3120-FIND-LOWER-NAME.                                               CL*06
005330     MOVE WS-UT-NAME (JX)         TO WS-CMP-NAME-1.                  CL*06
005340     MOVE WS-UT-NAME (WS-LOW-IDX) TO WS-CMP-NAME-2.                  CL*06
005350     INSPECT WS-CMP-NAME-1                                           CL*06
005360         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005370     INSPECT WS-CMP-NAME-2                                           CL*06
005380         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005390     IF WS-CMP-NAME-1 < WS-CMP-NAME-2                                CL*06
005400         MOVE JX TO WS-LOW-IDX                                       CL*06
005410     END-IF.                                                         CL*06
005420*                                                                    CL*06
005430 3130-SWAP-USER-ENTRIES.                                             CL*06
005440     IF WS-LOW-IDX NOT = IX                                          CL*06
005450         MOVE WS-USER-ENTRY (IX)         TO WS-SWAP-ENTRY            CL*06
005460         MOVE WS-USER-ENTRY (WS-LOW-IDX) TO WS-USER-ENTRY (IX)       CL*06
005470         MOVE WS-SWAP-ENTRY         TO WS-USER-ENTRY (WS-LOW-IDX)    CL*06
005480     END-IF.                                                         CL*06
005490*                                                                    CL*06
005500 3200-PRINT-ONE-USER.                                                CL*06
005510     PERFORM 3210-FORMAT-USER-DETAIL.                                CL*06
005520     WRITE REPORT-RECORD FROM RPT-USER-DETAIL                        CL*06
005530         AFTER ADVANCING 1 LINE.                                     CL*06
005540     ADD 1 TO WS-LISTED-COUNT.                                       CL*06
005550     IF WS-UT-TYPE (US-IDX) = 'ADMIN'                                CL*06
005560         ADD 1 TO WS-ADMIN-COUNT                                     CL*06
005570     ELSE                                                            CL*06
005580         ADD 1 TO WS-REGULAR-COUNT                                   CL*06
005590     END-IF.                                                         CL*06
005600*                                                                    CL*06
005610*    3210- HOLDS ONLY THE DETAIL-LINE MOVES, NO COUNTERS, SO         CL*06
005620*    3200- (CATALOG PAGE) AND 3360- (BY-TYPE PAGE) CAN SHARE         CL*06
005630*    IT WITHOUT DOUBLE-COUNTING EITHER PAGE'S STATISTICS.            CL*06
005640 3210-FORMAT-USER-DETAIL.                                            CL*06
005650     MOVE WS-UT-USER-ID (US-IDX)   TO RPT-US-ID.                     CL*06
005660     MOVE WS-UT-NAME (US-IDX)      TO RPT-US-NAME.                   CL*06
005670     MOVE WS-UT-EMAIL (US-IDX)     TO RPT-US-EMAIL.                  CL*06
005680     MOVE WS-UT-TYPE (US-IDX)      TO RPT-US-TYPE.                   CL*06
005690*                                                                    CL*06
005700 3900-REPORT-USER-STATS.                                             CL*06
005710     MOVE WS-LISTED-COUNT  TO RPT-STATS-TOTAL.                       CL*06
005720     MOVE WS-ADMIN-COUNT   TO RPT-STATS-ADMIN.                       CL*06
005730     MOVE WS-REGULAR-COUNT TO RPT-STATS-REGULAR.                     CL*06
005740     WRITE REPORT-RECORD FROM RPT-STATS-LINE1                        CL*06
005750         AFTER ADVANCING 2 LINES.                                    CL*06
005760     WRITE REPORT-RECORD FROM RPT-STATS-LINE2                        CL*06
005770         AFTER ADVANCING 1 LINE.                                     CL*06
005780     WRITE REPORT-RECORD FROM RPT-STATS-LINE3                        CL*06
005790         AFTER ADVANCING 1 LINE.                                     CL*06
005800*                                                                    CL*06
005810*    3300- PRINTS THE REGISTER A SECOND TIME AS TWO FILTERED         CL*06
005820*    PAGES (ADMINISTRATOR ACCOUNTS, THEN PATRON ACCOUNTS) SO         CL*06
005830*    THE DESK DOES NOT HAVE TO PICK THROUGH THE FULL LISTING         CL*06
005840*    ABOVE TO COUNT ONE TYPE.  TABLE IS ALREADY NAME-SORTED          CL*06
005850*    BY 3100- (PERFORMED INSIDE 3000- ABOVE), SO NO RE-SORT          CL*06
005860*    IS NEEDED HERE.                                                 CL*06
005870 3300-USER-LISTING-BY-TYPE-REPORT.                                   CL*06
005880     MOVE 'USER '  TO WS-FILTER-TYPE.                                CL*06
005890     PERFORM 3350-BUILD-ONE-TYPE-LISTING.                            CL*06
005900     MOVE 'ADMIN'  TO WS-FILTER-TYPE.                                CL*06
005910     PERFORM 3350-BUILD-ONE-TYPE-LISTING.                            CL*06
005920*                                                                    CL*06
005930 3350-BUILD-ONE-TYPE-LISTING.                                        CL*06
005940     MOVE ZERO TO WS-TYPE-LISTED.                                    CL*06
005950     IF WS-FILTER-TYPE = 'ADMIN'                                     CL*06
005960         MOVE 'LIBRARY USER REGISTER - ADMIN ACCOUNTS ONLY'          CL*06
005970             TO RPT-TYH-TITLE                                        CL*06
005980         MOVE 'ADMINISTRATOR ACCTS LISTED .' TO RPT-TYT-LABEL        CL*06
005990     ELSE                                                            CL*06
006000         MOVE 'LIBRARY USER REGISTER - PATRON ACCOUNTS ONLY'         CL*06
006010             TO RPT-TYH-TITLE                                        CL*06
006020         MOVE 'PATRON ACCOUNTS LISTED ....' TO RPT-TYT-LABEL         CL*06
006030     END-IF.                                                         CL*06
006040     MOVE CURRENT-DATE TO RPT-TYH-DATE.                              CL*06
006050     WRITE REPORT-RECORD FROM RPT-TYPE-HEADER                        CL*06
006060         AFTER ADVANCING TOP-OF-FORM.                                CL*06
006070     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*06
006080         AFTER ADVANCING 1 LINE.                                     CL*06
006090     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
006100         AFTER ADVANCING 1 LINE.                                     CL*06
006110     IF WS-USER-COUNT = ZERO                                         CL*06
006120         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
006130             AFTER ADVANCING 2 LINES                                 CL*06
006140     ELSE                                                            CL*06
006150         PERFORM 3360-PRINT-ONE-USER-IF-TYPE                         CL*06
006160             VARYING US-IDX FROM 1 BY 1                              CL*06
006170             UNTIL US-IDX > WS-USER-COUNT                            CL*06
006180     END-IF.                                                         CL*06
006190     MOVE WS-TYPE-LISTED TO RPT-TYT-TOTAL.                           CL*06
006200     WRITE REPORT-RECORD FROM RPT-TYPE-TOTAL-LINE                    CL*06
006210         AFTER ADVANCING 2 LINES.                                    CL*06
006220*                                                                    CL*06
006230 3360-PRINT-ONE-USER-IF-TYPE.                                        CL*06
006240     IF WS-UT-TYPE (US-IDX) = WS-FILTER-TYPE                         CL*06
006250         PERFORM 3210-FORMAT-USER-DETAIL                             CL*06
006260         WRITE REPORT-RECORD FROM RPT-USER-DETAIL                    CL*06
006270             AFTER ADVANCING 1 LINE                                  CL*06
006280         ADD 1 TO WS-TYPE-LISTED                                     CL*06
006290     END-IF.                                                         CL*06
006300*                                                                    CL*06
006310 700-OPEN-FILES.                                                     CL*06
006320     OPEN INPUT  USER-MASTER                                         CL*06
006330          OUTPUT USER-MASTER-OUT                                     CL*06
006340          INPUT  USER-TRAN-FILE                                      CL*06
006350          OUTPUT REPORT-FILE.                                        CL*06
006360     IF NOT USERIN-OK AND NOT USERIN-EOF                             CL*06
006370         DISPLAY 'LBUSRMNT - USER-MASTER OPEN ERROR '                CL*06
006380             WS-USERIN-STATUS                                        CL*06
006390         STOP RUN                                                    CL*06
006400     END-IF.                                                         CL*06
006410*                                                                    CL*06
006420 710-LOAD-USER-TABLE.                                                CL*06
006430     READ USER-MASTER INTO LB-USER-RECORD                            CL*06
006440         AT END SET USERIN-EOF TO TRUE                               CL*06
006450     END-READ.                                                       CL*06
006460     PERFORM 715-LOAD-ONE-USER UNTIL USERIN-EOF.                     CL*06
006470*                                                                    CL*06
006480 715-LOAD-ONE-USER.                                                  CL*06
006490     ADD 1 TO WS-USER-COUNT.                                         CL*06
006500     SET US-IDX TO WS-USER-COUNT.                                    CL*06
006510     MOVE LB-USER-ID         TO WS-UT-USER-ID (US-IDX).              CL*06
006520     MOVE LB-USER-NAME       TO WS-UT-NAME (US-IDX).                 CL*06
006530     MOVE LB-USER-EMAIL      TO WS-UT-EMAIL (US-IDX).                CL*06
006540     MOVE LB-USER-PASSWORD   TO WS-UT-PASSWORD (US-IDX).             CL*06
006550     MOVE LB-USER-TYPE       TO WS-UT-TYPE (US-IDX).                 CL*06
006560     READ USER-MASTER INTO LB-USER-RECORD                            CL*06
006570         AT END SET USERIN-EOF TO TRUE                               CL*06
006580     END-READ.                                                       CL*06
006590*                                                                    CL*06
006600 720-READ-USTRAN-FILE.                                               CL*06
006610     READ USER-TRAN-FILE INTO LB-USER-TRAN-RECORD                    CL*06
006620         AT END SET USTRAN-FILE-DONE TO TRUE                         CL*06
006630     END-READ.                                                       CL*06
006640*                                                                    CL*06
006650 730-WRITE-NEW-MASTER.                                               CL*06
006660     PERFORM 735-RENUMBER-ASCENDING.                                 CL*06
006670     PERFORM 740-WRITE-ONE-USER                                      CL*06
006680         VARYING US-IDX FROM 1 BY 1                                  CL*06
006690         UNTIL US-IDX > WS-USER-COUNT.                               CL*06
006700*                                                                    CL*06
006710 735-RENUMBER-ASCENDING.                                             CL*06
006720     PERFORM 736-RENUM-OUTER-PASS                                    CL*06
006730         VARYING IX FROM 1 BY 1                                      CL*06
006740         UNTIL IX > WS-USER-COUNT - 1.                               CL*06
006750*                                                                    CL*06
006760 736-RENUM-OUTER-PASS.                                               CL*06
006770     MOVE IX TO WS-LOW-IDX.                                          CL*06
006780     PERFORM 737-RENUM-FIND-LOWER-ID                                 CL*06
006790         VARYING JX FROM IX + 1 BY 1                                 CL*06
006800         UNTIL JX > WS-USER-COUNT.                                   CL*06
006810     PERFORM 3130-SWAP-USER-ENTRIES.                                 CL*06
006820*                                                                    CL*06
006830 737-RENUM-FIND-LOWER-ID.                                            CL*06
006840     IF WS-UT-USER-ID (JX) < WS-UT-USER-ID (WS-LOW-IDX)              CL*06
006850         MOVE JX TO WS-LOW-IDX                                       CL*06
006860     END-IF.                                                         CL*06
006870*                                                                    CL*06
006880 740-WRITE-ONE-USER.                                                 CL*06
006890     MOVE WS-UT-USER-ID (US-IDX)   TO LB-USER-ID.                    CL*06
006900     MOVE WS-UT-NAME (US-IDX)      TO LB-USER-NAME.                  CL*06
006910     MOVE WS-UT-EMAIL (US-IDX)     TO LB-USER-EMAIL.                 CL*06
006920     MOVE WS-UT-PASSWORD (US-IDX)  TO LB-USER-PASSWORD.              CL*06
006930     MOVE WS-UT-TYPE (US-IDX)      TO LB-USER-TYPE.                  CL*06
006940     WRITE USER-OUT-REC FROM LB-USER-RECORD.                         CL*06
006950*                                                                    CL*06
006960 800-INIT-REPORT.                                                    CL*06
006970     ACCEPT CURRENT-DATE FROM DATE.                                  CL*06
006980     MOVE CURRENT-DATE TO RPT-HDR1-DATE.                             CL*06
006990     WRITE REPORT-RECORD FROM RPT-HEADER1                            CL*06
007000         AFTER ADVANCING TOP-OF-FORM.                                CL*06
007010     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*06
007020         AFTER ADVANCING 1 LINE.                                     CL*06
007030     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
007040         AFTER ADVANCING 1 LINE.                                     CL*06
007050*                                                                    CL*06
007060 790-CLOSE-FILES.                                                    CL*06
007070     CLOSE USER-MASTER                                               CL*06
007080           USER-MASTER-OUT                                           CL*06
007090           USER-TRAN-FILE                                            CL*06
007100           REPORT-FILE.                                              CL*06
