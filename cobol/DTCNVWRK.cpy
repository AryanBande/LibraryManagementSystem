000010*THE SYSTEMS GROUP
000020*===================
000030*MEMBER:  DTCNVWRK
000040*
000050*    WORKING-STORAGE FOR THE DATE-TO-JULIAN / JULIAN-TO-DATE
000060*    ROUTINES IN DTCNVPRC.  COPY THIS MEMBER INTO WORKING-
000070*    STORAGE AND DTCNVPRC INTO THE PROCEDURE DIVISION OF ANY
000080*    PROGRAM THAT NEEDS A DUE-DATE OR AN OVERDUE-DAYS COUNT.
000090*
000100*    CHANGE LOG
000110*    ---------------------------------------------------
000120*    06/07/02  DMC  INITIAL VERSION - WRITTEN FOR LBCIRC AND
000130*                   LBFINRPT SO BOTH COUNT CALENDAR DAYS THE
000140*                   SAME WAY.  USES THE FLIEGEL-VAN FLANDERN
000150*                   JULIAN DAY NUMBER ALGORITHM, ONE INTEGER
000160*                   DIVISION PER STATEMENT SO TRUNCATION HAPPENS
000170*                   WHERE THE ALGORITHM EXPECTS IT.
000180*
000190 01  WS-DATE-CONV-WORK.
000200     05  WS-DCV-DATE-IN          PIC 9(08).
000210     05  WS-DCV-DATE-IN-R REDEFINES WS-DCV-DATE-IN.
000220         10  WS-DCV-IN-YYYY      PIC 9(04).
000230         10  WS-DCV-IN-MM        PIC 9(02).
000240         10  WS-DCV-IN-DD        PIC 9(02).
000250     05  WS-DCV-JULIAN           PIC S9(09) COMP.
000260     05  WS-DCV-DATE-OUT         PIC 9(08).
000270     05  WS-DCV-DATE-OUT-R REDEFINES WS-DCV-DATE-OUT.
000280         10  WS-DCV-OUT-YYYY     PIC 9(04).
000290         10  WS-DCV-OUT-MM       PIC 9(02).
000300         10  WS-DCV-OUT-DD       PIC 9(02).
000310     05  WS-DCV-A                PIC S9(09) COMP.
000320     05  WS-DCV-B                PIC S9(09) COMP.
000330     05  WS-DCV-C                PIC S9(09) COMP.
000340     05  WS-DCV-D                PIC S9(09) COMP.
000350     05  WS-DCV-L                PIC S9(09) COMP.
000360     05  WS-DCV-L2                PIC S9(09) COMP.
000370     05  WS-DCV-N                PIC S9(09) COMP.
000380     05  WS-DCV-I                PIC S9(09) COMP.
000390     05  WS-DCV-J                PIC S9(09) COMP.
000400     05  WS-DCV-T1               PIC S9(09) COMP.
000410     05  WS-DCV-T2               PIC S9(09) COMP.
000420     05  WS-DCV-T3               PIC S9(09) COMP.
