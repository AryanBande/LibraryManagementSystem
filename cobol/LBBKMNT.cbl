000010****************************************************************
000020* THE SYSTEMS GROUP                                            *     CL*06
000030****************************************************************     CL*06
000040 IDENTIFICATION DIVISION.                                            CL*06
000050 PROGRAM-ID.     LBBKMNT.                                            CL*06
000060 AUTHOR.         R B TRAUTMAN.                                       CL*06
000070 INSTALLATION.   THE SYSTEMS GROUP.                                  CL*06
000080 DATE-WRITTEN.   OCTOBER 1988.                                       CL*06
000090 DATE-COMPILED.                                                      CL*06
000100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                   CL*06
000110*                                                                    CL*06
000120*REMARKS.                                                            CL*06
000130*    BOOK MASTER MAINTENANCE.  READS BKTRANIN (ADD, UPDATE,          CL*06
000140*    UPDQTY, DELETE CARDS) AGAINST THE BOOK CATALOG HELD IN          CL*06
000150*    TABLE WS-BOOK-TABLE, REWRITES BOOKOUT AS THE NEXT               CL*06
000160*    GENERATION MASTER, AND PRINTS THE TITLE-ORDERED CATALOG         CL*06
000170*    LISTING WITH CATALOG STATISTICS.                                CL*06
000180*                                                                    CL*06
000190*    THE MASTER IS SMALL ENOUGH TO HOLD IN CORE FOR THE RUN -        CL*06
000200*    SEE WS-BOOK-TABLE BELOW.  THIS IS THE SAME IN-CORE-ARRAY        CL*06
000210*    TECHNIQUE USED BY THIS SHOP'S ADSORT1 ROUTINE, HERE             CL*06
000220*    EXTENDED TO CARRY A KEYED MASTER RATHER THAN A PLAIN            CL*06
000230*    NUMBER LIST.                                                    CL*06
000240*                                                                    CL*06
000250*    CHANGE LOG                                                      CL*06
000260*    ---------------------------------------------------             CL*06
000270*    10/14/88  RBT  INITIAL VERSION                                  CL*06
000280*    03/02/91  RBT  ADDED UPDQTY TRANSACTION, SEPARATE FROM          CL*06
000290*                   A FULL FIELD UPDATE, PER DESK REQUEST            CL*06
000300*    11/19/98  DMC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON           CL*06
000310*                   THIS PROGRAM.  NO CHANGE REQUIRED.               CL*06
000320*    06/07/02  DMC  REPLACED THE OLD SEQUENTIAL MATCH-MERGE          CL*06
000330*                   AGAINST A SORTED TRANSACTION FILE WITH           CL*06
000340*                   THE IN-CORE TABLE SHOWN BELOW - MAINTENANCE      CL*06
000350*                   VOLUMES NO LONGER JUSTIFY A SORT STEP AND        CL*06
000360*                   THE DESK NEEDS ID LOOKUP, NOT JUST SEQUENCE      CL*06
000370*                   PROCESSING.                                      CL*06
000380*    08/19/05  KLH  PULLED 1100-VALIDATE-BOOK-TRAN APART AND         CL*06
000390*                   FOLDED EACH EDIT BACK INTO ITS OWN 12/14/        CL*06
000400*                   15/1600- PARAGRAPH ON PERFORM...THRU WITH        CL*06
000410*                   GO TO ON THE REJECT PATHS, TO MATCH HOW          CL*06
000420*                   LBCIRC AND LBLOGIN GOT CLEANED UP THE SAME       CL*06
000430*                   DAY.  WS-VALID-TRAN-SW IS GONE - EACH EDIT       CL*06
000440*                   NOW GOES STRAIGHT TO 1900- AND GOES TO ITS       CL*06
000450*                   OWN EXIT, NO SEPARATE VALIDITY FLAG NEEDED.      CL*06
000460*    02/11/26  PDQ  AUDIT LIB-0512 - THE DESK HAS NO WAY TO LOOK     CL*06
000470*                   A BOOK UP BY TITLE/AUTHOR/CATEGORY WITHOUT       CL*06
000480*                   PULLING THE WHOLE CATALOG LISTING.  ADDED        CL*06
000490*                   THE SEARCH CARD (BKTRNREC) AND 1700- BELOW,      CL*06
000500*                   PLUS AN AVAILABLE-COPIES-ONLY LISTING AT         CL*06
000510*                   3300- SO THE DESK CAN PULL JUST WHAT IS ON       CL*06
000520*                   THE SHELF.  COMMON DETAIL-LINE FORMATTING        CL*06
000530*                   PULLED OUT OF 3200- INTO 3210- SO ALL THREE      CL*06
000540*                   LISTINGS (CATALOG, AVAILABLE, SEARCH) SHARE      CL*06
000550*                   ONE PLACE THAT BUILDS RPT-BOOK-DETAIL.           CL*06
000560*                                                                    CL*06
000570 ENVIRONMENT DIVISION.                                               CL*06
000580 CONFIGURATION SECTION.                                              CL*06
000590 SOURCE-COMPUTER.  IBM-370.                                          CL*06
000600 OBJECT-COMPUTER.  IBM-370.                                          CL*06
000610 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                               CL*06
000620 INPUT-OUTPUT SECTION.                                               CL*06
000630 FILE-CONTROL.                                                       CL*06
000640     SELECT BOOK-MASTER     ASSIGN TO BOOKIN                         CL*06
000650            ACCESS IS SEQUENTIAL                                     CL*06
000660            FILE STATUS  IS  WS-BOOKIN-STATUS.                       CL*06
000670     SELECT BOOK-MASTER-OUT ASSIGN TO BOOKOUT                        CL*06
000680            ACCESS IS SEQUENTIAL                                     CL*06
000690            FILE STATUS  IS  WS-BOOKOUT-STATUS.                      CL*06
000700     SELECT BOOK-TRAN-FILE  ASSIGN TO BKTRANIN                       CL*06
000710            FILE STATUS  IS  WS-BKTRAN-STATUS.                       CL*06
000720     SELECT REPORT-FILE     ASSIGN TO BOOKRPT                        CL*06
000730            FILE STATUS  IS  WS-REPORT-STATUS.                       CL*06
000740*                                                                    CL*06
000750 DATA DIVISION.                                                      CL*06
000760 FILE SECTION.                                                       CL*06
000770*                                                                    CL*06
000780 FD  BOOK-MASTER                                                     CL*06
000790     RECORDING MODE IS F                                             CL*06
000800     BLOCK CONTAINS 0 RECORDS.                                       CL*06
000810 01  BOOK-IN-REC                 PIC X(148).                         CL*06
000820*                                                                    CL*06
000830 FD  BOOK-MASTER-OUT                                                 CL*06
000840     RECORDING MODE IS F                                             CL*06
000850     BLOCK CONTAINS 0 RECORDS.                                       CL*06
000860 01  BOOK-OUT-REC                PIC X(148).                         CL*06
000870*                                                                    CL*06
000880 FD  BOOK-TRAN-FILE                                                  CL*06
000890     RECORDING MODE IS F.                                            CL*06
000900 01  BOOK-TRAN-REC               PIC X(162).                         CL*06
000910*                                                                    CL*06
000920 FD  REPORT-FILE                                                     CL*06
000930     RECORDING MODE IS F.                                            CL*06
000940 01  REPORT-RECORD               PIC X(132).                         CL*06
000950*                                                                    CL*06
000960****************************************************************     CL*06
000970 WORKING-STORAGE SECTION.                                            CL*06
000980****************************************************************     CL*06
000990*                                                                    CL*06
001000 01  SYSTEM-DATE-AND-TIME.                                           CL*06
001010     05  CURRENT-DATE.                                               CL*06
001020         10  CURRENT-YEAR        PIC 9(02).                          CL*06
001030         10  CURRENT-MONTH       PIC 9(02).                          CL*06
001040         10  CURRENT-DAY         PIC 9(02).                          CL*06
001050*    WS-DATE-NUMERIC TREATS THE THREE DATE SUBFIELDS ABOVE AS        CL*06
001060*    ONE COMBINED NUMBER FOR THE REPORT-HEADING MOVE IN 800-.        CL*06
001070 01  WS-DATE-NUMERIC REDEFINES CURRENT-DATE PIC 9(06).               CL*06
001080*                                                                    CL*06
001090 01  WS-FILE-STATUSES.                                               CL*06
001100     05  WS-BOOKIN-STATUS        PIC X(02) VALUE '00'.               CL*06
001110         88  BOOKIN-OK               VALUE '00'.                     CL*06
001120         88  BOOKIN-EOF              VALUE '10'.                     CL*06
001130     05  WS-BOOKOUT-STATUS       PIC X(02) VALUE '00'.               CL*06
001140     05  WS-BKTRAN-STATUS        PIC X(02) VALUE '00'.               CL*06
001150     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.               CL*06
001160*                                                                    CL*06
001170 01  WS-SWITCHES.                                                    CL*06
001180     05  WS-BKTRAN-EOF-SW        PIC X(01) VALUE 'N'.                CL*06
001190         88  BKTRAN-FILE-DONE        VALUE 'Y'.                      CL*06
001200     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                CL*06
001210         88  ENTRY-WAS-FOUND         VALUE 'Y'.                      CL*06
001220*                                                                    CL*06
001230*    WS-ABEND-TEST-N IS THE DESK'S FORCED-ERROR SWITCH - SET         CL*06
001240*    TO A NON-ZERO VALUE VIA UPSI-0 TESTING TO DRIVE A BAD           CL*06
001250*    RECORD THROUGH 1900- WITHOUT NEEDING A BAD INPUT CARD.          CL*06
001260 01  WS-ABEND-TEST               PIC X(04) VALUE '0000'.             CL*06
001270 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC 9(04).              CL*06
001280*                                                                    CL*06
001290*    CASE-FOLDING CONSTANTS FOR THE INSPECT CONVERTING BELOW -       CL*06
001300*    THIS SHOP DOES NOT USE THE UPPER-CASE INTRINSIC FUNCTION.       CL*06
001310 01  WS-LOWER-ALPHABET           PIC X(26) VALUE                     CL*06
001320     'abcdefghijklmnopqrstuvwxyz'.                                   CL*06
001330 01  WS-UPPER-ALPHABET           PIC X(26) VALUE                     CL*06
001340     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   CL*06
001350 01  WS-COMPARE-FIELDS.                                              CL*06
001360     05  WS-CMP-TITLE-1          PIC X(60).                          CL*06
001370     05  WS-CMP-TITLE-2          PIC X(60).                          CL*06
001380     05  WS-CMP-AUTHOR-1         PIC X(40).                          CL*06
001390     05  WS-CMP-AUTHOR-2         PIC X(40).                          CL*06
001400*                                                                    CL*06
001410*    WS-SEARCH-FIELDS SUPPORTS THE 1700- SEARCH COMMAND - THE        CL*06
001420*    SCAN FIELD AND SEARCH TEXT ARE FOLDED TO UPPER CASE ONCE        CL*06
001430*    BY 1700- AND THEN PASSED DOWN THROUGH 1750-/1790-/1795-.        CL*06
001440 01  WS-SEARCH-FIELDS.                                               CL*06
001450     05  WS-SCH-TEXT             PIC X(60).                          CL*06
001460     05  WS-SCH-TEXT-LEN         PIC S9(04) COMP VALUE ZERO.         CL*06
001470     05  WS-SCH-FIELD            PIC X(60).                          CL*06
001480     05  WS-SCH-FIELD-LEN        PIC S9(04) COMP VALUE ZERO.         CL*06
001490     05  WS-SCH-POS              PIC S9(04) COMP VALUE ZERO.         CL*06
001500     05  WS-SCH-HIT-SW           PIC X(01) VALUE 'N'.                CL*06
001510         88  WS-SCH-HIT              VALUE 'Y'.                      CL*06
001520*                                                                    CL*06
001530     COPY BOOKREC.                                                   CL*06
001540     COPY BKTRNREC.                                                  CL*06
001550*                                                                    CL*06
001560 01  WS-BOOK-COUNT               PIC S9(07) COMP VALUE ZERO.         CL*06
001570 01  WS-BOOK-TABLE.                                                  CL*06
001580     05  WS-BOOK-ENTRY OCCURS 1 TO 3000 TIMES                        CL*06
001590                        DEPENDING ON WS-BOOK-COUNT                   CL*06
001600                        INDEXED BY BK-IDX.                           CL*06
001610         10  WS-BT-BOOK-ID       PIC 9(05).                          CL*06
001620         10  WS-BT-TITLE         PIC X(60).                          CL*06
001630*        WS-BT-DUP-VIEW GIVES THE TITLE AS ITS OWN COMPARAND,        CL*06
001640*        SEPARATE FROM WS-BT-TITLE, FOR THE DUPLICATE-TITLE-AND-     CL*06
001650*        AUTHOR CHECK IN 1250-.                                      CL*06
001660         10  WS-BT-DUP-VIEW REDEFINES WS-BT-TITLE.                   CL*06
001670             15  WS-BT-DUP-TITLE PIC X(60).                          CL*06
001680         10  WS-BT-AUTHOR        PIC X(40).                          CL*06
001690         10  WS-BT-CATEGORY      PIC X(20).                          CL*06
001700         10  WS-BT-QUANTITY      PIC 9(05).                          CL*06
001710         10  WS-BT-FLOOR         PIC 9(03).                          CL*06
001720         10  WS-BT-SHELVE        PIC X(10).                          CL*06
001730*                                                                    CL*06
001740 01  WS-WORK-FIELDS.                                                 CL*06
001750     05  WS-MAX-BOOK-ID          PIC 9(05) VALUE ZERO.               CL*06
001760     05  WS-SWAP-ENTRY.                                              CL*06
001770         10  WS-SWAP-ID          PIC 9(05).                          CL*06
001780         10  WS-SWAP-TITLE       PIC X(60).                          CL*06
001790         10  WS-SWAP-AUTHOR      PIC X(40).                          CL*06
001800         10  WS-SWAP-CATEGORY    PIC X(20).                          CL*06
001810         10  WS-SWAP-QUANTITY    PIC 9(05).                          CL*06
001820         10  WS-SWAP-FLOOR       PIC 9(03).                          CL*06
001830         10  WS-SWAP-SHELVE      PIC X(10).                          CL*06
001840*                                                                    CL*06
001850 01  WS-COUNTERS.                                                    CL*06
001860     05  WS-ADD-COUNT            PIC S9(07) COMP VALUE ZERO.         CL*06
001870     05  WS-UPDATE-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001880     05  WS-UPDQTY-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001890     05  WS-DELETE-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001900     05  WS-ERROR-COUNT          PIC S9(07) COMP VALUE ZERO.         CL*06
001910     05  WS-LISTED-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001920     05  WS-QTY-TOTAL            PIC S9(09) COMP VALUE ZERO.         CL*06
001930     05  WS-TRUNC-LEN            PIC S9(04) COMP VALUE ZERO.         CL*06
001940     05  WS-AVAIL-COUNT          PIC S9(07) COMP VALUE ZERO.         CL*06
001950     05  WS-AVAIL-LISTED         PIC S9(07) COMP VALUE ZERO.         CL*06
001960     05  WS-SEARCH-COUNT         PIC S9(07) COMP VALUE ZERO.         CL*06
001970     05  IX                      PIC S9(07) COMP VALUE ZERO.         CL*06
001980     05  JX                      PIC S9(07) COMP VALUE ZERO.         CL*06
001990     05  WS-LOW-IDX              PIC S9(07) COMP VALUE ZERO.         CL*06
002000*                                                                    CL*06
002010 01  RPT-HEADER1.                                                    CL*06
002020     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002030     05  FILLER                  PIC X(30) VALUE                     CL*06
002040         'LIBRARY BOOK CATALOG LISTING'.                             CL*06
002050     05  FILLER                  PIC X(10) VALUE SPACES.             CL*06
002060     05  RPT-HDR1-DATE           PIC 99/99/99.                       CL*06
002070     05  FILLER                  PIC X(80) VALUE SPACES.             CL*06
002080*                                                                    CL*06
002090 01  RPT-COLUMN-HDR.                                                 CL*06
002100     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002110     05  FILLER                  PIC X(07) VALUE 'BOOK ID'.          CL*06
002120     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
002130     05  FILLER                  PIC X(30) VALUE 'TITLE'.            CL*06
002140     05  FILLER                  PIC X(20) VALUE 'AUTHOR'.           CL*06
002150     05  FILLER                  PIC X(14) VALUE 'CATEGORY'.         CL*06
002160     05  FILLER                  PIC X(04) VALUE 'QTY'.              CL*06
002170     05  FILLER                  PIC X(06) VALUE 'FLOOR'.            CL*06
002180     05  FILLER                  PIC X(10) VALUE 'SHELVE'.           CL*06
002190     05  FILLER                  PIC X(24) VALUE SPACES.             CL*06
002200*                                                                    CL*06
002210 01  RPT-RULE-LINE.                                                  CL*06
002220     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002230     05  FILLER                  PIC X(131) VALUE ALL '-'.           CL*06
002240*                                                                    CL*06
002250 01  RPT-BOOK-DETAIL.                                                CL*06
002260     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002270     05  RPT-BK-ID               PIC ZZZZ9.                          CL*06
002280     05  FILLER                  PIC X(04) VALUE SPACES.             CL*06
002290     05  RPT-BK-TITLE            PIC X(33).                          CL*06
002300     05  RPT-BK-AUTHOR           PIC X(20).                          CL*06
002310     05  RPT-BK-CATEGORY         PIC X(14).                          CL*06
002320     05  RPT-BK-QTY              PIC X(04).                          CL*06
002330     05  RPT-BK-FLOOR            PIC ZZ9.                            CL*06
002340     05  FILLER                  PIC X(03) VALUE SPACES.             CL*06
002350     05  RPT-BK-SHELVE           PIC X(10).                          CL*06
002360     05  FILLER                  PIC X(24) VALUE SPACES.             CL*06
002370*                                                                    CL*06
002380 01  RPT-BAD-TRAN-LINE.                                              CL*06
002390     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002400     05  FILLER                  PIC X(20) VALUE                     CL*06
002410         '*** REJECTED BOOK ID'.                                     CL*06
002420     05  RPT-BAD-ID              PIC ZZZZ9.                          CL*06
002430     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
002440     05  RPT-BAD-REASON          PIC X(60).                          CL*06
002450     05  FILLER                  PIC X(39) VALUE SPACES.             CL*06
002460*                                                                    CL*06
002470 01  RPT-STATS-LINE1.                                                CL*06
002480     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002490     05  FILLER                  PIC X(28) VALUE                     CL*06
002500         'TOTAL BOOKS ON CATALOG ....'.                              CL*06
002510     05  RPT-STATS-TOTAL         PIC ZZZ,ZZ9.                        CL*06
002520     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002530*                                                                    CL*06
002540 01  RPT-STATS-LINE2.                                                CL*06
002550     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002560     05  FILLER                  PIC X(28) VALUE                     CL*06
002570         'BOOKS WITH COPIES ON HAND .'.                              CL*06
002580     05  RPT-STATS-AVAIL         PIC ZZZ,ZZ9.                        CL*06
002590     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002600*                                                                    CL*06
002610 01  RPT-STATS-LINE3.                                                CL*06
002620     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002630     05  FILLER                  PIC X(28) VALUE                     CL*06
002640         'TOTAL COPIES ON CATALOG ...'.                              CL*06
002650     05  RPT-STATS-QTY           PIC ZZ,ZZZ,ZZ9.                     CL*06
002660     05  FILLER                  PIC X(90) VALUE SPACES.             CL*06
002670*                                                                    CL*06
002680 01  RPT-NO-RECORDS-LINE.                                            CL*06
002690     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002700     05  FILLER                  PIC X(30) VALUE                     CL*06
002710         'NO BOOK RECORDS FOUND.'.                                   CL*06
002720     05  FILLER                  PIC X(101) VALUE SPACES.            CL*06
002730*                                                                    CL*06
002740 01  RPT-AVAIL-HEADER.                                               CL*06
002750     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002760     05  FILLER                  PIC X(30) VALUE                     CL*06
002770         'BOOKS WITH COPIES ON HAND'.                                CL*06
002780     05  FILLER                  PIC X(101) VALUE SPACES.            CL*06
002790*                                                                    CL*06
002800 01  RPT-AVAIL-TOTAL-LINE.                                           CL*06
002810     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002820     05  FILLER                  PIC X(28) VALUE                     CL*06
002830         'TOTAL AVAILABLE LISTED ....'.                              CL*06
002840     05  RPT-AVAIL-TOTAL         PIC ZZZ,ZZ9.                        CL*06
002850     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
002860*                                                                    CL*06
002870 01  RPT-SEARCH-HEADER.                                              CL*06
002880     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002890     05  FILLER                  PIC X(20) VALUE                     CL*06
002900         'BOOK SEARCH RESULTS'.                                      CL*06
002910     05  FILLER                  PIC X(03) VALUE SPACES.             CL*06
002920     05  RPT-SCH-SCOPE           PIC X(08).                          CL*06
002930     05  FILLER                  PIC X(02) VALUE SPACES.             CL*06
002940     05  RPT-SCH-TEXT            PIC X(60).                          CL*06
002950     05  FILLER                  PIC X(38) VALUE SPACES.             CL*06
002960*                                                                    CL*06
002970 01  RPT-SEARCH-TOTAL-LINE.                                          CL*06
002980     05  FILLER                  PIC X(01) VALUE SPACE.              CL*06
002990     05  FILLER                  PIC X(28) VALUE                     CL*06
003000         'TOTAL SEARCH HITS .........'.                              CL*06
003010     05  RPT-SEARCH-TOTAL        PIC ZZZ,ZZ9.                        CL*06
003020     05  FILLER                  PIC X(94) VALUE SPACES.             CL*06
003030*                                                                    CL*06
003040****************************************************************     CL*06
003050 PROCEDURE DIVISION.                                                 CL*06
003060****************************************************************     CL*06
003070*                                                                    CL*06
003080 000-MAIN-PROCESS.                                                   CL*06
003090     PERFORM 700-OPEN-FILES.                                         CL*06
003100     PERFORM 710-LOAD-BOOK-TABLE.                                    CL*06
003110     PERFORM 720-READ-BKTRAN-FILE.                                   CL*06
003120     PERFORM 100-PROCESS-TRANSACTIONS                                CL*06
003130         UNTIL BKTRAN-FILE-DONE.                                     CL*06
003140     PERFORM 730-WRITE-NEW-MASTER.                                   CL*06
003150     PERFORM 800-INIT-REPORT.                                        CL*06
003160     PERFORM 3000-BUILD-BOOK-LISTING.                                CL*06
003170     PERFORM 3300-BUILD-AVAILABLE-LISTING.                           CL*06
003180     PERFORM 3900-REPORT-BOOK-STATS.                                 CL*06
003190     PERFORM 790-CLOSE-FILES.                                        CL*06
003200     STOP RUN.                                                       CL*06
003210*                                                                    CL*06
003220 100-PROCESS-TRANSACTIONS.                                           CL*06
003230     EVALUATE TRUE                                                   CL*06
003240         WHEN LB-BKT-IS-ADD                                          CL*06
003250             PERFORM 1200-ADD-BOOK-TRAN THRU 1200-EXIT               CL*06
003260         WHEN LB-BKT-IS-UPDATE                                       CL*06
003270             PERFORM 1400-UPDATE-BOOK-TRAN THRU 1400-EXIT            CL*06
003280         WHEN LB-BKT-IS-UPDQTY                                       CL*06
003290             PERFORM 1500-UPDATE-QTY-TRAN THRU 1500-EXIT             CL*06
003300         WHEN LB-BKT-IS-DELETE                                       CL*06
003310             PERFORM 1600-DELETE-BOOK-TRAN THRU 1600-EXIT            CL*06
003320         WHEN LB-BKT-IS-SEARCH                                       CL*06
003330             PERFORM 1700-SEARCH-BOOK-TRAN THRU 1700-EXIT            CL*06
003340         WHEN OTHER                                                  CL*06
003350             MOVE 'UNKNOWN COMMAND' TO RPT-BAD-REASON                CL*06
003360             PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT             CL*06
003370     END-EVALUATE.                                                   CL*06
003380     PERFORM 720-READ-BKTRAN-FILE.                                   CL*06
003390*                                                                    CL*06
003400 1200-ADD-BOOK-TRAN.                                                 CL*06
003410     IF LB-BKT-TITLE    = SPACES OR                                  CL*06
003420        LB-BKT-AUTHOR   = SPACES OR                                  CL*06
003430        LB-BKT-CATEGORY = SPACES OR                                  CL*06
003440        LB-BKT-SHELVE   = SPACES                                     CL*06
003450         MOVE 'TITLE/AUTHOR/CATEGORY/SHELVE REQUIRED'                CL*06
003460             TO RPT-BAD-REASON                                       CL*06
003470         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
003480         GO TO 1200-EXIT.                                            CL*06
003490     IF LB-BKT-FLOOR = ZERO                                          CL*06
003500         MOVE 'FLOOR MUST BE GREATER THAN ZERO'                      CL*06
003510             TO RPT-BAD-REASON                                       CL*06
003520         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
003530         GO TO 1200-EXIT.                                            CL*06
003540     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
003550     PERFORM 1250-CHECK-DUPLICATE-TITLE THRU 1250-EXIT               CL*06
003560         VARYING BK-IDX FROM 1 BY 1                                  CL*06
003570         UNTIL BK-IDX > WS-BOOK-COUNT                                CL*06
003580            OR ENTRY-WAS-FOUND.                                      CL*06
003590     IF ENTRY-WAS-FOUND                                              CL*06
003600         MOVE 'DUPLICATE TITLE AND AUTHOR' TO RPT-BAD-REASON         CL*06
003610         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
003620         GO TO 1200-EXIT.                                            CL*06
003630     PERFORM 1300-ASSIGN-NEXT-BOOK-ID THRU 1300-EXIT.                CL*06
003640     ADD 1 TO WS-BOOK-COUNT.                                         CL*06
003650     SET BK-IDX TO WS-BOOK-COUNT.                                    CL*06
003660     MOVE WS-MAX-BOOK-ID       TO WS-BT-BOOK-ID (BK-IDX).            CL*06
003670     MOVE LB-BKT-TITLE         TO WS-BT-TITLE (BK-IDX).              CL*06
003680     MOVE LB-BKT-AUTHOR        TO WS-BT-AUTHOR (BK-IDX).             CL*06
003690     MOVE LB-BKT-CATEGORY      TO WS-BT-CATEGORY (BK-IDX).           CL*06
003700     MOVE LB-BKT-QUANTITY      TO WS-BT-QUANTITY (BK-IDX).           CL*06
003710     MOVE LB-BKT-FLOOR         TO WS-BT-FLOOR (BK-IDX).              CL*06
003720     MOVE LB-BKT-SHELVE        TO WS-BT-SHELVE (BK-IDX).             CL*06
003730     INSPECT WS-BT-SHELVE (BK-IDX)                                   CL*06
003740         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
003750     ADD 1 TO WS-ADD-COUNT.                                          CL*06
003760 1200-EXIT.                                                          CL*06
003770     EXIT.                                                           CL*06
003780*                                                                    CL*06
003790 1250-CHECK-DUPLICATE-TITLE.                                         CL*06
003800     MOVE WS-BT-DUP-TITLE (BK-IDX) TO WS-CMP-TITLE-1.                CL*06
003810     MOVE LB-BKT-TITLE             TO WS-CMP-TITLE-2.                CL*06
003820     MOVE WS-BT-AUTHOR (BK-IDX)    TO WS-CMP-AUTHOR-1.               CL*06
003830     MOVE LB-BKT-AUTHOR            TO WS-CMP-AUTHOR-2.               CL*06
003840     INSPECT WS-CMP-TITLE-1                                          CL*06
003850         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
003860     INSPECT WS-CMP-TITLE-2                                          CL*06
003870         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
003880     INSPECT WS-CMP-AUTHOR-1                                         CL*06
003890         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
003900     INSPECT WS-CMP-AUTHOR-2                                         CL*06
003910         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
003920     IF WS-CMP-TITLE-1  = WS-CMP-TITLE-2 AND                         CL*06
003930        WS-CMP-AUTHOR-1 = WS-CMP-AUTHOR-2                            CL*06
003940         SET ENTRY-WAS-FOUND TO TRUE                                 CL*06
003950     END-IF.                                                         CL*06
003960 1250-EXIT.                                                          CL*06
003970     EXIT.                                                           CL*06
003980*                                                                    CL*06
003990 1300-ASSIGN-NEXT-BOOK-ID.                                           CL*06
004000     MOVE ZERO TO WS-MAX-BOOK-ID.                                    CL*06
004010     PERFORM 1350-TEST-ONE-MAX-ID                                    CL*06
004020         VARYING BK-IDX FROM 1 BY 1                                  CL*06
004030         UNTIL BK-IDX > WS-BOOK-COUNT.                               CL*06
004040     ADD 1 TO WS-MAX-BOOK-ID.                                        CL*06
004050 1300-EXIT.                                                          CL*06
004060     EXIT.                                                           CL*06
004070*                                                                    CL*06
004080 1350-TEST-ONE-MAX-ID.                                               CL*06
004090     IF WS-BT-BOOK-ID (BK-IDX) > WS-MAX-BOOK-ID                      CL*06
004100         MOVE WS-BT-BOOK-ID (BK-IDX) TO WS-MAX-BOOK-ID               CL*06
004110     END-IF.                                                         CL*06
004120*                                                                    CL*06
004130 1400-UPDATE-BOOK-TRAN.                                              CL*06
004140     IF LB-BKT-TITLE    = SPACES OR                                  CL*06
004150        LB-BKT-AUTHOR   = SPACES OR                                  CL*06
004160        LB-BKT-CATEGORY = SPACES OR                                  CL*06
004170        LB-BKT-SHELVE   = SPACES                                     CL*06
004180         MOVE 'TITLE/AUTHOR/CATEGORY/SHELVE REQUIRED'                CL*06
004190             TO RPT-BAD-REASON                                       CL*06
004200         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004210         GO TO 1400-EXIT.                                            CL*06
004220     IF LB-BKT-FLOOR = ZERO                                          CL*06
004230         MOVE 'FLOOR MUST BE GREATER THAN ZERO'                      CL*06
004240             TO RPT-BAD-REASON                                       CL*06
004250         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004260         GO TO 1400-EXIT.                                            CL*06
004270     PERFORM 1450-FIND-BOOK-ENTRY THRU 1450-EXIT.                    CL*06
004280     IF NOT ENTRY-WAS-FOUND                                          CL*06
004290         MOVE 'BOOK ID NOT ON FILE' TO RPT-BAD-REASON                CL*06
004300         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004310         GO TO 1400-EXIT.                                            CL*06
004320     MOVE LB-BKT-TITLE         TO WS-BT-TITLE (BK-IDX).              CL*06
004330     MOVE LB-BKT-AUTHOR        TO WS-BT-AUTHOR (BK-IDX).             CL*06
004340     MOVE LB-BKT-CATEGORY      TO WS-BT-CATEGORY (BK-IDX).           CL*06
004350     MOVE LB-BKT-QUANTITY      TO WS-BT-QUANTITY (BK-IDX).           CL*06
004360     MOVE LB-BKT-FLOOR         TO WS-BT-FLOOR (BK-IDX).              CL*06
004370     MOVE LB-BKT-SHELVE        TO WS-BT-SHELVE (BK-IDX).             CL*06
004380     INSPECT WS-BT-SHELVE (BK-IDX)                                   CL*06
004390         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
004400     ADD 1 TO WS-UPDATE-COUNT.                                       CL*06
004410 1400-EXIT.                                                          CL*06
004420     EXIT.                                                           CL*06
004430*                                                                    CL*06
004440 1450-FIND-BOOK-ENTRY.                                               CL*06
004450     MOVE 'N' TO WS-FOUND-SW.                                        CL*06
004460     PERFORM 1460-TEST-ONE-BOOK-ID                                   CL*06
004470         VARYING BK-IDX FROM 1 BY 1                                  CL*06
004480         UNTIL BK-IDX > WS-BOOK-COUNT                                CL*06
004490            OR ENTRY-WAS-FOUND.                                      CL*06
004500 1450-EXIT.                                                          CL*06
004510     EXIT.                                                           CL*06
004520*                                                                    CL*06
004530 1460-TEST-ONE-BOOK-ID.                                              CL*06
004540     IF WS-BT-BOOK-ID (BK-IDX) = LB-BKT-BOOK-ID                      CL*06
004550         SET ENTRY-WAS-FOUND TO TRUE                                 CL*06
004560     END-IF.                                                         CL*06
004570*                                                                    CL*06
004580 1500-UPDATE-QTY-TRAN.                                               CL*06
004590     IF LB-BKT-QUANTITY IS NOT NUMERIC                               CL*06
004600         MOVE 'QUANTITY NOT NUMERIC' TO RPT-BAD-REASON               CL*06
004610         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004620         GO TO 1500-EXIT.                                            CL*06
004630     PERFORM 1450-FIND-BOOK-ENTRY THRU 1450-EXIT.                    CL*06
004640     IF NOT ENTRY-WAS-FOUND                                          CL*06
004650         MOVE 'BOOK ID NOT ON FILE' TO RPT-BAD-REASON                CL*06
004660         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004670         GO TO 1500-EXIT.                                            CL*06
004680     MOVE LB-BKT-QUANTITY TO WS-BT-QUANTITY (BK-IDX).                CL*06
004690     ADD 1 TO WS-UPDQTY-COUNT.                                       CL*06
004700 1500-EXIT.                                                          CL*06
004710     EXIT.                                                           CL*06
004720*                                                                    CL*06
004730 1600-DELETE-BOOK-TRAN.                                              CL*06
004740     PERFORM 1450-FIND-BOOK-ENTRY THRU 1450-EXIT.                    CL*06
004750     IF NOT ENTRY-WAS-FOUND                                          CL*06
004760         MOVE 'BOOK ID NOT ON FILE' TO RPT-BAD-REASON                CL*06
004770         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004780         GO TO 1600-EXIT.                                            CL*06
004790     MOVE BK-IDX TO JX.                                              CL*06
004800     PERFORM 1650-SHIFT-ONE-ENTRY-UP                                 CL*06
004810         VARYING JX FROM BK-IDX BY 1                                 CL*06
004820         UNTIL JX >= WS-BOOK-COUNT.                                  CL*06
004830     SUBTRACT 1 FROM WS-BOOK-COUNT.                                  CL*06
004840     ADD 1 TO WS-DELETE-COUNT.                                       CL*06
004850 1600-EXIT.                                                          CL*06
004860     EXIT.                                                           CL*06
004870*                                                                    CL*06
004880 1650-SHIFT-ONE-ENTRY-UP.                                            CL*06
004890     MOVE WS-BOOK-ENTRY (JX + 1) TO WS-BOOK-ENTRY (JX).              CL*06
004900*                                                                    CL*06
004910 1700-SEARCH-BOOK-TRAN.                                              CL*06
004920     IF LB-BKT-TITLE = SPACES                                        CL*06
004930         MOVE 'SEARCH TEXT REQUIRED' TO RPT-BAD-REASON               CL*06
004940         PERFORM 1900-REPORT-BAD-TRAN THRU 1900-EXIT                 CL*06
004950         GO TO 1700-EXIT.                                            CL*06
004960     MOVE LB-BKT-TITLE TO WS-SCH-TEXT.                               CL*06
004970     INSPECT WS-SCH-TEXT                                             CL*06
004980         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
004990     IF NOT LB-BKT-SCOPE-TITLE    AND                                CL*06
005000        NOT LB-BKT-SCOPE-AUTHOR  AND                                 CL*06
005010        NOT LB-BKT-SCOPE-CATEGORY AND                                CL*06
005020        NOT LB-BKT-SCOPE-CATEXACT                                    CL*06
005030         SET LB-BKT-SCOPE-GENERAL TO TRUE                            CL*06
005040     END-IF.                                                         CL*06
005050     MOVE ZERO TO WS-SEARCH-COUNT.                                   CL*06
005060     MOVE LB-BKT-SEARCH-SCOPE TO RPT-SCH-SCOPE.                      CL*06
005070     MOVE LB-BKT-TITLE        TO RPT-SCH-TEXT.                       CL*06
005080     WRITE REPORT-RECORD FROM RPT-SEARCH-HEADER                      CL*06
005090         AFTER ADVANCING 2 LINES.                                    CL*06
005100     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*06
005110         AFTER ADVANCING 1 LINE.                                     CL*06
005120     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
005130         AFTER ADVANCING 1 LINE.                                     CL*06
005140     PERFORM 1750-TEST-ONE-SEARCH-HIT                                CL*06
005150         VARYING BK-IDX FROM 1 BY 1                                  CL*06
005160         UNTIL BK-IDX > WS-BOOK-COUNT.                               CL*06
005170     IF WS-SEARCH-COUNT = ZERO                                       CL*06
005180         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
005190             AFTER ADVANCING 1 LINE                                  CL*06
005200     END-IF.                                                         CL*06
005210     MOVE WS-SEARCH-COUNT TO RPT-SEARCH-TOTAL.                       CL*06
005220     WRITE REPORT-RECORD FROM RPT-SEARCH-TOTAL-LINE                  CL*06
005230         AFTER ADVANCING 2 LINES.                                    CL*06
005240 1700-EXIT.                                                          CL*06
005250     EXIT.                                                           CL*06
005260*                                                                    CL*06
005270 1750-TEST-ONE-SEARCH-HIT.                                           CL*06
005280     SET WS-SCH-HIT-SW TO 'N'.                                       CL*06
005290     EVALUATE TRUE                                                   CL*06
005300         WHEN LB-BKT-SCOPE-TITLE                                     CL*06
005310             PERFORM 1760-SCAN-TITLE                                 CL*06
005320         WHEN LB-BKT-SCOPE-AUTHOR                                    CL*06
005330             PERFORM 1765-SCAN-AUTHOR                                CL*06
005340         WHEN LB-BKT-SCOPE-CATEGORY                                  CL*06
005350             PERFORM 1770-SCAN-CATEGORY                              CL*06
005360         WHEN LB-BKT-SCOPE-CATEXACT                                  CL*06
005370             PERFORM 1775-TEST-CATEGORY-EXACT                        CL*06
005380         WHEN OTHER                                                  CL*06
005390             PERFORM 1760-SCAN-TITLE                                 CL*06
005400             IF NOT WS-SCH-HIT                                       CL*06
005410                 PERFORM 1765-SCAN-AUTHOR                            CL*06
005420             END-IF                                                  CL*06
005430             IF NOT WS-SCH-HIT                                       CL*06
005440                 PERFORM 1770-SCAN-CATEGORY                          CL*06
005450             END-IF                                                  CL*06
005460     END-EVALUATE.                                                   CL*06
005470     IF WS-SCH-HIT                                                   CL*06
005480         PERFORM 1780-PRINT-SEARCH-HIT                               CL*06
005490     END-IF.                                                         CL*06
005500*                                                                    CL*06
005510 1760-SCAN-TITLE.                                                    CL*06
005520     MOVE WS-BT-TITLE (BK-IDX) TO WS-SCH-FIELD.                      CL*06
005530     INSPECT WS-SCH-FIELD                                            CL*06
005540         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005550     PERFORM 1790-SUBSTRING-TEST.                                    CL*06
005560*                                                                    CL*06
005570 1765-SCAN-AUTHOR.                                                   CL*06
005580     MOVE WS-BT-AUTHOR (BK-IDX) TO WS-SCH-FIELD.                     CL*06
005590     INSPECT WS-SCH-FIELD                                            CL*06
005600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005610     PERFORM 1790-SUBSTRING-TEST.                                    CL*06
005620*                                                                    CL*06
005630 1770-SCAN-CATEGORY.                                                 CL*06
005640     MOVE WS-BT-CATEGORY (BK-IDX) TO WS-SCH-FIELD.                   CL*06
005650     INSPECT WS-SCH-FIELD                                            CL*06
005660         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005670     PERFORM 1790-SUBSTRING-TEST.                                    CL*06
005680*                                                                    CL*06
005690 1775-TEST-CATEGORY-EXACT.                                           CL*06
005700     MOVE WS-BT-CATEGORY (BK-IDX) TO WS-SCH-FIELD.                   CL*06
005710     INSPECT WS-SCH-FIELD                                            CL*06
005720         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
005730     IF WS-SCH-FIELD (1:20) = WS-SCH-TEXT (1:20)                     CL*06
005740         SET WS-SCH-HIT TO TRUE                                      CL*06
005750     END-IF.                                                         CL*06
005760*                                                                    CL*06
005770 1780-PRINT-SEARCH-HIT.                                              CL*06
005780     PERFORM 3210-FORMAT-BOOK-DETAIL.                                CL*06
005790     WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL                        CL*06
005800         AFTER ADVANCING 1 LINE.                                     CL*06
005810     ADD 1 TO WS-SEARCH-COUNT.                                       CL*06
005820*                                                                    CL*06
005830 1790-SUBSTRING-TEST.                                                CL*06
005840     MOVE ZERO TO WS-SCH-TEXT-LEN.                                   CL*06
005850     MOVE ZERO TO WS-SCH-FIELD-LEN.                                  CL*06
005860     INSPECT WS-SCH-TEXT TALLYING WS-SCH-TEXT-LEN                    CL*06
005870         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
005880     INSPECT WS-SCH-FIELD TALLYING WS-SCH-FIELD-LEN                  CL*06
005890         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
005900     IF WS-SCH-TEXT-LEN = ZERO OR                                    CL*06
005910        WS-SCH-TEXT-LEN > WS-SCH-FIELD-LEN                           CL*06
005920         GO TO 1790-EXIT                                             CL*06
005930     END-IF.                                                         CL*06
005940     PERFORM 1795-TEST-ONE-POSITION                                  CL*06
005950         VARYING WS-SCH-POS FROM 1 BY 1                              CL*06
005960         UNTIL WS-SCH-POS > WS-SCH-FIELD-LEN - WS-SCH-TEXT-LEN + 1   CL*06
005970            OR WS-SCH-HIT.                                           CL*06
005980 1790-EXIT.                                                          CL*06
005990     EXIT.                                                           CL*06
006000*                                                                    CL*06
006010 1795-TEST-ONE-POSITION.                                             CL*06
006020     IF WS-SCH-FIELD (WS-SCH-POS : WS-SCH-TEXT-LEN) =                CL*06
006030        WS-SCH-TEXT (1 : WS-SCH-TEXT-LEN)                            CL*06
006040         SET WS-SCH-HIT TO TRUE                                      CL*06
006050     END-IF.                                                         CL*06
006060*                                                                    CL*06
006070 1900-REPORT-BAD-TRAN.                                               CL*06
006080     MOVE LB-BKT-BOOK-ID TO RPT-BAD-ID.                              CL*06
006090     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE                      CL*06
006100         AFTER ADVANCING 1 LINE.                                     CL*06
006110     ADD 1 TO WS-ERROR-COUNT.                                        CL*06
006120 1900-EXIT.                                                          CL*06
006130     EXIT.                                                           CL*06
006140*                                                                    CL*06
006150 3000-BUILD-BOOK-LISTING.                                            CL*06
006160     IF WS-BOOK-COUNT = ZERO                                         CL*06
006170         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
006180             AFTER ADVANCING 2 LINES                                 CL*06
006190     ELSE                                                            CL*06
006200         PERFORM 3100-SORT-TABLE-BY-TITLE                            CL*06
006210         PERFORM 3200-PRINT-ONE-BOOK                                 CL*06
006220             VARYING BK-IDX FROM 1 BY 1                              CL*06
006230             UNTIL BK-IDX > WS-BOOK-COUNT                            CL*06
006240     END-IF.                                                         CL*06
006250*                                                                    CL*06
006260 3100-SORT-TABLE-BY-TITLE.                                           CL*06
006270*    SELECTION SORT OVER THE IN-CORE TABLE - THE SAME SHAPE OF       CL*06
006280*    WORK ADSORT1 DOES OVER A PLAIN NUMBER ARRAY, HERE CARRYING      CL*06
006290*    A FULL BOOK ENTRY PER SWAP.  FINE FOR CATALOG VOLUMES.          CL*06
006300     PERFORM 3110-OUTER-SORT-PASS                                    CL*06
006310         VARYING IX FROM 1 BY 1                                      CL*06
006320         UNTIL IX > WS-BOOK-COUNT - 1.                               CL*06
006330*                                                                    CL*06
006340 3110-OUTER-SORT-PASS.                                               CL*06
006350     MOVE IX TO WS-LOW-IDX.                                          CL*06
006360     PERFORM 3120-FIND-LOWER-TITLE                                   CL*06
006370         VARYING JX FROM IX + 1 BY 1                                 CL*06
006380         UNTIL JX > WS-BOOK-COUNT.                                   CL*06
006390     PERFORM 3130-SWAP-BOOK-ENTRIES.                                 CL*06
006400*                                                                    CL*06
006410 3120-FIND-LOWER-TITLE.                                              CL*06
006420     MOVE WS-BT-TITLE (JX)         TO WS-CMP-TITLE-1.                CL*06
006430     MOVE WS-BT-TITLE (WS-LOW-IDX) TO WS-CMP-TITLE-2.                CL*06
006440     INSPECT WS-CMP-TITLE-1                                          CL*06
006450         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
006460     INSPECT WS-CMP-TITLE-2                                          CL*06
006470         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          CL*06
006480     IF WS-CMP-TITLE-1 < WS-CMP-TITLE-2                              CL*06
006490         MOVE JX TO WS-LOW-IDX                                       CL*06
006500     END-IF.                                                         CL*06
006510*                                                                    CL*06
006520 3130-SWAP-BOOK-ENTRIES.                                             CL*06
006530     IF WS-LOW-IDX NOT = IX                                          CL*06
006540         MOVE WS-BOOK-ENTRY (IX)         TO WS-SWAP-ENTRY            CL*06
006550         MOVE WS-BOOK-ENTRY (WS-LOW-IDX) TO WS-BOOK-ENTRY (IX)       CL*06
006560         MOVE WS-SWAP-ENTRY         TO WS-BOOK-ENTRY (WS-LOW-IDX)    CL*06
006570     END-IF.                                                         CL*06
006580*                                                                    CL*06
006590 3200-PRINT-ONE-BOOK.                                                CL*06
006600     PERFORM 3210-FORMAT-BOOK-DETAIL.                                CL*06
006610     WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL                        CL*06
006620         AFTER ADVANCING 1 LINE.                                     CL*06
006630     ADD 1 TO WS-LISTED-COUNT.                                       CL*06
006640     ADD WS-BT-QUANTITY (BK-IDX) TO WS-QTY-TOTAL.                    CL*06
006650     IF WS-BT-QUANTITY (BK-IDX) > ZERO                               CL*06
006660         ADD 1 TO WS-AVAIL-COUNT                                     CL*06
006670     END-IF.                                                         CL*06
006680*                                                                    CL*06
006690*    3210- BUILDS RPT-BOOK-DETAIL FROM WS-BOOK-ENTRY (BK-IDX) WITH   CL*06
006700*    NO COUNTER SIDE EFFECTS, SO 3200- (CATALOG), 3350- (AVAILABLE   CL*06
006710*    COPIES), AND 1780- (SEARCH HITS) CAN EACH SHARE IT WITHOUT      CL*06
006720*    ONE LISTING'S COUNTS BLEEDING INTO ANOTHER'S.                   CL*06
006730 3210-FORMAT-BOOK-DETAIL.                                            CL*06
006740     MOVE WS-BT-BOOK-ID (BK-IDX)   TO RPT-BK-ID.                     CL*06
006750     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
006760     INSPECT WS-BT-TITLE (BK-IDX) TALLYING WS-TRUNC-LEN              CL*06
006770         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
006780     IF WS-TRUNC-LEN > 33                                            CL*06
006790         STRING WS-BT-TITLE (BK-IDX) (1:30) '...'                    CL*06
006800             DELIMITED BY SIZE INTO RPT-BK-TITLE                     CL*06
006810     ELSE                                                            CL*06
006820         MOVE WS-BT-TITLE (BK-IDX) TO RPT-BK-TITLE                   CL*06
006830     END-IF.                                                         CL*06
006840     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
006850     INSPECT WS-BT-AUTHOR (BK-IDX) TALLYING WS-TRUNC-LEN             CL*06
006860         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
006870     IF WS-TRUNC-LEN > 20                                            CL*06
006880         STRING WS-BT-AUTHOR (BK-IDX) (1:17) '...'                   CL*06
006890             DELIMITED BY SIZE INTO RPT-BK-AUTHOR                    CL*06
006900     ELSE                                                            CL*06
006910         MOVE WS-BT-AUTHOR (BK-IDX) TO RPT-BK-AUTHOR                 CL*06
006920     END-IF.                                                         CL*06
006930     MOVE ZERO TO WS-TRUNC-LEN.                                      CL*06
006940     INSPECT WS-BT-CATEGORY (BK-IDX) TALLYING WS-TRUNC-LEN           CL*06
006950         FOR CHARACTERS BEFORE INITIAL SPACE.                        CL*06
006960     IF WS-TRUNC-LEN > 14                                            CL*06
006970         STRING WS-BT-CATEGORY (BK-IDX) (1:11) '...'                 CL*06
006980             DELIMITED BY SIZE INTO RPT-BK-CATEGORY                  CL*06
006990     ELSE                                                            CL*06
007000         MOVE WS-BT-CATEGORY (BK-IDX) TO RPT-BK-CATEGORY             CL*06
007010     END-IF.                                                         CL*06
007020     MOVE WS-BT-FLOOR (BK-IDX)     TO RPT-BK-FLOOR.                  CL*06
007030     MOVE WS-BT-SHELVE (BK-IDX)    TO RPT-BK-SHELVE.                 CL*06
007040     IF WS-BT-QUANTITY (BK-IDX) = ZERO                               CL*06
007050         MOVE 'N/A ' TO RPT-BK-QTY                                   CL*06
007060     ELSE                                                            CL*06
007070         MOVE WS-BT-QUANTITY (BK-IDX) TO RPT-BK-QTY                  CL*06
007080     END-IF.                                                         CL*06
007090*                                                                    CL*06
007100 3300-BUILD-AVAILABLE-LISTING.                                       CL*06
007110     MOVE ZERO TO WS-AVAIL-LISTED.                                   CL*06
007120     WRITE REPORT-RECORD FROM RPT-AVAIL-HEADER                       CL*06
007130         AFTER ADVANCING 2 LINES.                                    CL*06
007140     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*06
007150         AFTER ADVANCING 1 LINE.                                     CL*06
007160     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
007170         AFTER ADVANCING 1 LINE.                                     CL*06
007180     IF WS-BOOK-COUNT = ZERO                                         CL*06
007190         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE                CL*06
007200             AFTER ADVANCING 1 LINE                                  CL*06
007210     ELSE                                                            CL*06
007220         PERFORM 3350-PRINT-ONE-IF-AVAIL                             CL*06
007230             VARYING BK-IDX FROM 1 BY 1                              CL*06
007240             UNTIL BK-IDX > WS-BOOK-COUNT                            CL*06
007250     END-IF.                                                         CL*06
007260     MOVE WS-AVAIL-LISTED TO RPT-AVAIL-TOTAL.                        CL*06
007270     WRITE REPORT-RECORD FROM RPT-AVAIL-TOTAL-LINE                   CL*06
007280         AFTER ADVANCING 2 LINES.                                    CL*06
007290*                                                                    CL*06
007300 3350-PRINT-ONE-IF-AVAIL.                                            CL*06
007310     IF WS-BT-QUANTITY (BK-IDX) > ZERO                               CL*06
007320         PERFORM 3210-FORMAT-BOOK-DETAIL                             CL*06
007330         WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL                    CL*06
007340             AFTER ADVANCING 1 LINE                                  CL*06
007350         ADD 1 TO WS-AVAIL-LISTED                                    CL*06
007360     END-IF.                                                         CL*06
007370*                                                                    CL*06
007380 3900-REPORT-BOOK-STATS.                                             CL*06
007390     MOVE WS-LISTED-COUNT TO RPT-STATS-TOTAL.                        CL*06
007400     MOVE WS-AVAIL-COUNT  TO RPT-STATS-AVAIL.                        CL*06
007410     MOVE WS-QTY-TOTAL    TO RPT-STATS-QTY.                          CL*06
007420     WRITE REPORT-RECORD FROM RPT-STATS-LINE1                        CL*06
007430         AFTER ADVANCING 2 LINES.                                    CL*06
007440     WRITE REPORT-RECORD FROM RPT-STATS-LINE2                        CL*06
007450         AFTER ADVANCING 1 LINE.                                     CL*06
007460     WRITE REPORT-RECORD FROM RPT-STATS-LINE3                        CL*06
007470         AFTER ADVANCING 1 LINE.                                     CL*06
007480*                                                                    CL*06
007490 700-OPEN-FILES.                                                     CL*06
007500     OPEN INPUT  BOOK-MASTER                                         CL*06
007510          OUTPUT BOOK-MASTER-OUT                                     CL*06
007520          INPUT  BOOK-TRAN-FILE                                      CL*06
007530          OUTPUT REPORT-FILE.                                        CL*06
007540     IF NOT BOOKIN-OK AND NOT BOOKIN-EOF                             CL*06
007550         DISPLAY 'LBBKMNT - BOOK-MASTER OPEN ERROR '                 CL*06
007560             WS-BOOKIN-STATUS                                        CL*06
007570         STOP RUN                                                    CL*06
007580     END-IF.                                                         CL*06
007590*                                                                    CL*06
007600 710-LOAD-BOOK-TABLE.                                                CL*06
007610     READ BOOK-MASTER INTO LB-BOOK-RECORD                            CL*06
007620         AT END SET BOOKIN-EOF TO TRUE                               CL*06
007630     END-READ.                                                       CL*06
007640     PERFORM 715-LOAD-ONE-BOOK UNTIL BOOKIN-EOF.                     CL*06
007650*                                                                    CL*06
007660 715-LOAD-ONE-BOOK.                                                  CL*06
007670     ADD 1 TO WS-BOOK-COUNT.                                         CL*06
007680     SET BK-IDX TO WS-BOOK-COUNT.                                    CL*06
007690     MOVE LB-BOOK-ID         TO WS-BT-BOOK-ID (BK-IDX).              CL*06
007700     MOVE LB-BOOK-TITLE      TO WS-BT-TITLE (BK-IDX).                CL*06
007710     MOVE LB-BOOK-AUTHOR     TO WS-BT-AUTHOR (BK-IDX).               CL*06
007720     MOVE LB-BOOK-CATEGORY   TO WS-BT-CATEGORY (BK-IDX).             CL*06
007730     MOVE LB-BOOK-QUANTITY   TO WS-BT-QUANTITY (BK-IDX).             CL*06
007740     MOVE LB-BOOK-FLOOR      TO WS-BT-FLOOR (BK-IDX).                CL*06
007750     MOVE LB-BOOK-SHELVE     TO WS-BT-SHELVE (BK-IDX).               CL*06
007760     READ BOOK-MASTER INTO LB-BOOK-RECORD                            CL*06
007770         AT END SET BOOKIN-EOF TO TRUE                               CL*06
007780     END-READ.                                                       CL*06
007790*                                                                    CL*06
007800 720-READ-BKTRAN-FILE.                                               CL*06
007810     READ BOOK-TRAN-FILE INTO LB-BOOK-TRAN-RECORD                    CL*06
007820         AT END SET BKTRAN-FILE-DONE TO TRUE                         CL*06
007830     END-READ.                                                       CL*06
007840*                                                                    CL*06
007850 730-WRITE-NEW-MASTER.                                               CL*06
007860*    REWRITE THE MASTER IN BOOK-ID SEQUENCE - THE LISTING SORT       CL*06
007870*    IN 3100- IS ON THE TABLE ORDER AT THAT LATER POINT IN THE       CL*06
007880*    RUN, NOT ON THE ORDER WRITTEN HERE.                             CL*06
007890     PERFORM 735-RENUMBER-ASCENDING.                                 CL*06
007900     PERFORM 740-WRITE-ONE-BOOK                                      CL*06
007910         VARYING BK-IDX FROM 1 BY 1                                  CL*06
007920         UNTIL BK-IDX > WS-BOOK-COUNT.                               CL*06
007930*                                                                    CL*06
007940 735-RENUMBER-ASCENDING.                                             CL*06
007950     PERFORM 736-RENUM-OUTER-PASS                                    CL*06
007960         VARYING IX FROM 1 BY 1                                      CL*06
007970         UNTIL IX > WS-BOOK-COUNT - 1.                               CL*06
007980*                                                                    CL*06
007990 736-RENUM-OUTER-PASS.                                               CL*06
008000     MOVE IX TO WS-LOW-IDX.                                          CL*06
008010     PERFORM 737-RENUM-FIND-LOWER-ID                                 CL*06
008020         VARYING JX FROM IX + 1 BY 1                                 CL*06
008030         UNTIL JX > WS-BOOK-COUNT.                                   CL*06
008040     PERFORM 3130-SWAP-BOOK-ENTRIES.                                 CL*06
008050*                                                                    CL*06
008060 737-RENUM-FIND-LOWER-ID.                                            CL*06
008070     IF WS-BT-BOOK-ID (JX) < WS-BT-BOOK-ID (WS-LOW-IDX)              CL*06
008080         MOVE JX TO WS-LOW-IDX                                       CL*06
008090     END-IF.                                                         CL*06
008100*                                                                    CL*06
008110 740-WRITE-ONE-BOOK.                                                 CL*06
008120     MOVE WS-BT-BOOK-ID (BK-IDX)  TO LB-BOOK-ID.                     CL*06
008130     MOVE WS-BT-TITLE (BK-IDX)    TO LB-BOOK-TITLE.                  CL*06
008140     MOVE WS-BT-AUTHOR (BK-IDX)   TO LB-BOOK-AUTHOR.                 CL*06
008150     MOVE WS-BT-CATEGORY (BK-IDX) TO LB-BOOK-CATEGORY.               CL*06
008160     MOVE WS-BT-QUANTITY (BK-IDX) TO LB-BOOK-QUANTITY.               CL*06
008170     MOVE WS-BT-FLOOR (BK-IDX)    TO LB-BOOK-FLOOR.                  CL*06
008180     MOVE WS-BT-SHELVE (BK-IDX)   TO LB-BOOK-SHELVE.                 CL*06
008190     WRITE BOOK-OUT-REC FROM LB-BOOK-RECORD.                         CL*06
008200*                                                                    CL*06
008210 800-INIT-REPORT.                                                    CL*06
008220     ACCEPT CURRENT-DATE FROM DATE.                                  CL*06
008230     MOVE CURRENT-DATE TO RPT-HDR1-DATE.                             CL*06
008240     WRITE REPORT-RECORD FROM RPT-HEADER1                            CL*06
008250         AFTER ADVANCING TOP-OF-FORM.                                CL*06
008260     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*06
008270         AFTER ADVANCING 1 LINE.                                     CL*06
008280     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*06
008290         AFTER ADVANCING 1 LINE.                                     CL*06
008300*                                                                    CL*06
008310 790-CLOSE-FILES.                                                    CL*06
008320     CLOSE BOOK-MASTER                                               CL*06
008330           BOOK-MASTER-OUT                                           CL*06
008340           BOOK-TRAN-FILE                                            CL*06
008350           REPORT-FILE.                                              CL*06
