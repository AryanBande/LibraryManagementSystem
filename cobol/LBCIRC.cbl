000010****************************************************************
000020* THE SYSTEMS GROUP                                            *     CL*05
000030****************************************************************     CL*05
000040 IDENTIFICATION DIVISION.                                            CL*05
000050 PROGRAM-ID.     LBCIRC.                                             CL*05
000060 AUTHOR.         R B TRAUTMAN.                                       CL*05
000070 INSTALLATION.   THE SYSTEMS GROUP.                                  CL*05
000080 DATE-WRITTEN.   FEBRUARY 1990.                                      CL*05
000090 DATE-COMPILED.                                                      CL*05
000100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                   CL*05
000110*                                                                    CL*05
000120*REMARKS.                                                            CL*05
000130*    CIRCULATION ENGINE.  READS CIRCTRIN (REQUEST, APPROVE,          CL*05
000140*    DENY, RETURN, RETURNADM, DELETE CARDS), MAINTAINS THE           CL*05
000150*    CIRCULATION LEDGER (TRANSACTION-FILE) AND THE BOOK MASTER       CL*05
000160*    QUANTITY FIELD IN WS-BOOK-TABLE, AND REWRITES BOTH FILES        CL*05
000170*    AS THE NEXT GENERATION.  PRINTS A SHORT ACTIVITY REPORT ON      CL*05
000180*    CIRCRPT - THE FOUR FORMAL CATALOG/REGISTER/LEDGER LISTINGS      CL*05
000190*    ARE LBFINRPT'S JOB, NOT THIS PROGRAM'S.                         CL*05
000200*                                                                    CL*05
000210*    SAME IN-CORE TABLE TECHNIQUE AS LBBKMNT/LBUSRMNT/LBLOGIN -      CL*05
000220*    SEE LBBKMNT'S CHANGE LOG.                                       CL*05
000230*                                                                    CL*05
000240*    CHANGE LOG                                                      CL*05
000250*    ---------------------------------------------------             CL*05
000260*    02/09/90  RBT  INITIAL VERSION                                  CL*05
000270*    11/02/95  WLT  ADDED RETURNADM SO THE DESK CAN RECORD A         CL*05
000280*                   FINE COLLECTED AT RETURN TIME                    CL*05
000290*    11/19/98  DMC  Y2K REVIEW - ISSUE-DATE/RETURN-DATE ALREADY      CL*05
000300*                   FULL 4-DIGIT-YEAR.  NO CHANGE REQUIRED.          CL*05
000310*    06/07/02  DMC  MOVED TO THE IN-CORE TABLE SHOWN BELOW, AND      CL*05
000320*                   TO THE JULIAN-DAY DUE-DATE/OVERDUE ARITHME-      CL*05
000330*                   TIC IN DTCNVWRK/DTCNVPRC (SEE THOSE MEMBERS)     CL*05
000340*                   SO LBFINRPT COUNTS OVERDUE DAYS THE SAME WAY.    CL*05
000350*    08/19/05  KLH  PUT THE SIX 11NN-PROCESS-XXXX PARAGRAPHS BACK    CL*05
000360*                   ON PERFORM...THRU WITH GO TO ON THE REJECT       CL*05
000370*                   PATHS - SAME CLEANUP AS LBLOGIN, SAME DAY.       CL*05
000380*                   MATCHES HOW THE ONLINE SHOP WRITES A REQUEST     CL*05
000390*                   DISPATCHER; THE NESTED-IF VERSION WAS ONLY       CL*05
000400*                   EVER MEANT TO BE TEMPORARY WHILE THIS WAS        CL*05
000410*                   BEING BUILT OUT.  SAME AUDIT PASS ALSO           CL*05
000415*                   REMOVED WS-TE-DATE-VIEW - IT DUPLICATED THE      CL*05
000416*                   DEAD TRANREC2 FIELD THE AUDITOR FLAGGED, AND     CL*05
000417*                   4500- NEVER READ IT EITHER.                      CL*05
000420*                                                                    CL*05
000430 ENVIRONMENT DIVISION.                                               CL*05
000440 CONFIGURATION SECTION.                                              CL*05
000450 SOURCE-COMPUTER.  IBM-370.                                          CL*05
000460 OBJECT-COMPUTER.  IBM-370.                                          CL*05
000470 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                               CL*05
000480 INPUT-OUTPUT SECTION.                                               CL*05
000490 FILE-CONTROL.                                                       CL*05
000500     SELECT BOOK-MASTER     ASSIGN TO BOOKIN                         CL*05
000510            ACCESS IS SEQUENTIAL                                     CL*05
000520            FILE STATUS  IS  WS-BOOKIN-STATUS.                       CL*05
000530     SELECT BOOK-MASTER-OUT ASSIGN TO BOOKOUT                        CL*05
000540            ACCESS IS SEQUENTIAL                                     CL*05
000550            FILE STATUS  IS  WS-BOOKOUT-STATUS.                      CL*05
000560     SELECT TRAN-MASTER     ASSIGN TO TRANIN                         CL*05
000570            ACCESS IS SEQUENTIAL                                     CL*05
000580            FILE STATUS  IS  WS-TRANIN-STATUS.                       CL*05
000590     SELECT TRAN-MASTER-OUT ASSIGN TO TRANOUT                        CL*05
000600            ACCESS IS SEQUENTIAL                                     CL*05
000610            FILE STATUS  IS  WS-TRANOUT-STATUS.                      CL*05
000620     SELECT CIRC-TRAN-FILE  ASSIGN TO CIRCTRIN                       CL*05
000630            FILE STATUS  IS  WS-CIRCTRAN-STATUS.                     CL*05
000640     SELECT REPORT-FILE     ASSIGN TO CIRCRPT                        CL*05
000650            FILE STATUS  IS  WS-REPORT-STATUS.                       CL*05
000660*                                                                    CL*05
000670 DATA DIVISION.                                                      CL*05
000680 FILE SECTION.                                                       CL*05
000690*                                                                    CL*05
000700 FD  BOOK-MASTER                                                     CL*05
000710     RECORDING MODE IS F.                                            CL*05
000720 01  BOOK-IN-REC                 PIC X(148).                         CL*05
000730*                                                                    CL*05
000740 FD  BOOK-MASTER-OUT                                                 CL*05
000750     RECORDING MODE IS F.                                            CL*05
000760 01  BOOK-OUT-REC                PIC X(148).                         CL*05
000770*                                                                    CL*05
000780 FD  TRAN-MASTER                                                     CL*05
000790     RECORDING MODE IS F.                                            CL*05
000800 01  TRAN-IN-REC                 PIC X(40).                          CL*05
000810*                                                                    CL*05
000820 FD  TRAN-MASTER-OUT                                                 CL*05
000830     RECORDING MODE IS F.                                            CL*05
000840 01  TRAN-OUT-REC                PIC X(40).                          CL*05
000850*                                                                    CL*05
000860 FD  CIRC-TRAN-FILE                                                  CL*05
000870     RECORDING MODE IS F.                                            CL*05
000880 01  CIRC-TRAN-REC                PIC X(33).                         CL*05
000890*                                                                    CL*05
000900 FD  REPORT-FILE                                                     CL*05
000910     RECORDING MODE IS F.                                            CL*05
000920 01  REPORT-RECORD                PIC X(132).                        CL*05
000930*                                                                    CL*05
000940****************************************************************     CL*05
000950 WORKING-STORAGE SECTION.                                            CL*05
000960****************************************************************     CL*05
000970*                                                                    CL*05
000980 01  SYSTEM-DATE-AND-TIME.                                           CL*05
000990     05  CURRENT-DATE.                                               CL*05
001000         10  CURRENT-YEAR        PIC 9(02).                          CL*05
001010         10  CURRENT-MONTH       PIC 9(02).                          CL*05
001020         10  CURRENT-DAY         PIC 9(02).                          CL*05
001030*    WS-DATE-NUMERIC GIVES THE REPORT HEADING A SINGLE               CL*05
001040*    COMPARABLE FIELD - SAME DEVICE AS LBBKMNT/LBUSRMNT/LBLOGIN.     CL*05
001050 01  WS-DATE-NUMERIC REDEFINES CURRENT-DATE PIC 9(06).               CL*05
001060 01  WS-TODAY-YYYYMMDD           PIC 9(08) VALUE ZERO.               CL*05
001070 01  WS-TODAY-YYYYMMDD-R REDEFINES WS-TODAY-YYYYMMDD.                CL*05
001080     05  WS-TODAY-CC             PIC 9(02).                          CL*05
001090     05  WS-TODAY-YY             PIC 9(02).                          CL*05
001100     05  WS-TODAY-MM             PIC 9(02).                          CL*05
001110     05  WS-TODAY-DD             PIC 9(02).                          CL*05
001120*                                                                    CL*05
001130 01  WS-FILE-STATUSES.                                               CL*05
001140     05  WS-BOOKIN-STATUS        PIC X(02) VALUE '00'.               CL*05
001150         88  BOOKIN-OK               VALUE '00'.                     CL*05
001160         88  BOOKIN-EOF              VALUE '10'.                     CL*05
001170     05  WS-BOOKOUT-STATUS       PIC X(02) VALUE '00'.               CL*05
001180     05  WS-TRANIN-STATUS        PIC X(02) VALUE '00'.               CL*05
001190         88  TRANIN-OK               VALUE '00'.                     CL*05
001200         88  TRANIN-EOF              VALUE '10'.                     CL*05
001210     05  WS-TRANOUT-STATUS       PIC X(02) VALUE '00'.               CL*05
001220     05  WS-CIRCTRAN-STATUS      PIC X(02) VALUE '00'.               CL*05
001230     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.               CL*05
001240*                                                                    CL*05
001250 01  WS-SWITCHES.                                                    CL*05
001260     05  WS-CIRCTRAN-EOF-SW      PIC X(01) VALUE 'N'.                CL*05
001270         88  CIRCTRAN-FILE-DONE      VALUE 'Y'.                      CL*05
001280     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                CL*05
001290         88  ENTRY-WAS-FOUND         VALUE 'Y'.                      CL*05
001300     05  WS-ACTIVE-SW            PIC X(01) VALUE 'N'.                CL*05
001310         88  OTHER-ACTIVE-REQUEST     VALUE 'Y'.                     CL*05
001320*                                                                    CL*05
001330*    WS-ABEND-TEST-N - FORCED-ERROR SWITCH, SAME USE AS ON THE       CL*05
001340*    OTHER PROGRAMS IN THIS SYSTEM.                                  CL*05
001350 01  WS-ABEND-TEST               PIC X(04) VALUE '0000'.             CL*05
001360 01  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC 9(04).              CL*05
001370*                                                                    CL*05
001380     COPY BOOKREC.                                                   CL*05
001390     COPY TRANREC2.                                                  CL*05
001400     COPY CRTRNREC.                                                  CL*05
001410     COPY DTCNVWRK.                                                  CL*05
001420*                                                                    CL*05
001430 01  WS-BOOK-COUNT                PIC S9(07) COMP VALUE ZERO.        CL*05
001440 01  WS-BOOK-TABLE.                                                  CL*05
001450     05  WS-BOOK-ENTRY OCCURS 1 TO 3000 TIMES                        CL*05
001460                        DEPENDING ON WS-BOOK-COUNT                   CL*05
001470                        INDEXED BY BK-IDX.                           CL*05
001480         10  WS-BE-BOOK-ID       PIC 9(05).                          CL*05
001490         10  WS-BE-TITLE         PIC X(60).                          CL*05
001500         10  WS-BE-AUTHOR        PIC X(40).                          CL*05
001510         10  WS-BE-CATEGORY      PIC X(20).                          CL*05
001520         10  WS-BE-QUANTITY      PIC 9(05).                          CL*05
001530         10  WS-BE-FLOOR         PIC 9(03).                          CL*05
001540         10  WS-BE-SHELVE        PIC X(10).                          CL*05
001550*                                                                    CL*05
001560 01  WS-TRAN-COUNT                PIC S9(07) COMP VALUE ZERO.        CL*05
001570 01  WS-TRAN-TABLE.                                                  CL*05
001580     05  WS-TRAN-ENTRY OCCURS 1 TO 5000 TIMES                        CL*05
001590                        DEPENDING ON WS-TRAN-COUNT                   CL*05
001600                        INDEXED BY TR-IDX.                           CL*05
001610         10  WS-TE-TRAN-ID       PIC 9(05).                          CL*05
001620         10  WS-TE-USER-ID       PIC 9(05).                          CL*05
001630         10  WS-TE-BOOK-ID       PIC 9(05).                          CL*05
001640         10  WS-TE-STATUS        PIC X(08).                          CL*05
001650             88  WS-TE-IS-PENDING    VALUE 'PENDING '.               CL*05
001660             88  WS-TE-IS-APPROVED   VALUE 'APPROVED'.               CL*05
001670             88  WS-TE-IS-DENIED     VALUE 'DENIED  '.               CL*05
001680         10  WS-TE-ISSUE-DATE    PIC 9(08).                          CL*05
001740         10  WS-TE-RETURN-DATE   PIC 9(08).                          CL*05
001750*                                                                    CL*05
001760 01  WS-WORK-FIELDS.                                                 CL*05
001770     05  WS-MAX-TRAN-ID          PIC 9(05) VALUE ZERO.               CL*05
001780     05  WS-DUE-DATE             PIC 9(08) VALUE ZERO.               CL*05
001790     05  WS-OVERDUE-DAYS         PIC S9(05) VALUE ZERO.              CL*05
001800     05  WS-FINE-AMOUNT          PIC S9(07)V99 COMP-3 VALUE ZERO.    CL*05
001810     05  IX                      PIC S9(07) COMP VALUE ZERO.         CL*05
001820     05  JX                      PIC S9(07) COMP VALUE ZERO.         CL*05
001830*                                                                    CL*05
001840 01  WS-COUNTERS.                                                    CL*05
001850     05  WS-REQUEST-OK-COUNT     PIC S9(07) COMP VALUE ZERO.         CL*05
001860     05  WS-APPROVE-OK-COUNT     PIC S9(07) COMP VALUE ZERO.         CL*05
001870     05  WS-DENY-OK-COUNT        PIC S9(07) COMP VALUE ZERO.         CL*05
001880     05  WS-RETURN-OK-COUNT      PIC S9(07) COMP VALUE ZERO.         CL*05
001890     05  WS-DELETE-OK-COUNT      PIC S9(07) COMP VALUE ZERO.         CL*05
001900     05  WS-ERROR-COUNT          PIC S9(07) COMP VALUE ZERO.         CL*05
001910     05  WS-FINES-COLLECTED      PIC S9(07)V99 COMP-3 VALUE ZERO.    CL*05
001920*                                                                    CL*05
001930 01  RPT-HEADER1.                                                    CL*05
001940     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
001950     05  FILLER                  PIC X(34) VALUE                     CL*05
001960         'LIBRARY CIRCULATION ACTIVITY LOG'.                         CL*05
001970     05  FILLER                  PIC X(10) VALUE SPACES.             CL*05
001980     05  RPT-HDR1-DATE           PIC 99/99/99.                       CL*05
001990     05  FILLER                  PIC X(79) VALUE SPACES.             CL*05
002000*                                                                    CL*05
002010 01  RPT-COLUMN-HDR.                                                 CL*05
002020     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002030     05  FILLER                  PIC X(10) VALUE 'ACTION'.           CL*05
002040     05  FILLER                  PIC X(08) VALUE 'TRAN ID'.          CL*05
002050     05  FILLER                  PIC X(08) VALUE 'USER ID'.          CL*05
002060     05  FILLER                  PIC X(08) VALUE 'BOOK ID'.          CL*05
002070     05  FILLER                  PIC X(40) VALUE 'RESULT'.           CL*05
002080     05  FILLER                  PIC X(57) VALUE SPACES.             CL*05
002090*                                                                    CL*05
002100 01  RPT-RULE-LINE.                                                  CL*05
002110     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002120     05  FILLER                  PIC X(131) VALUE ALL '-'.           CL*05
002130*                                                                    CL*05
002140 01  RPT-DETAIL-LINE.                                                CL*05
002150     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002160     05  RPT-DT-ACTION           PIC X(10).                          CL*05
002170     05  RPT-DT-TRAN-ID          PIC ZZZZ9.                          CL*05
002180     05  FILLER                  PIC X(03) VALUE SPACES.             CL*05
002190     05  RPT-DT-USER-ID          PIC ZZZZ9.                          CL*05
002200     05  FILLER                  PIC X(03) VALUE SPACES.             CL*05
002210     05  RPT-DT-BOOK-ID          PIC ZZZZ9.                          CL*05
002220     05  FILLER                  PIC X(03) VALUE SPACES.             CL*05
002230     05  RPT-DT-RESULT           PIC X(40).                          CL*05
002240     05  FILLER                  PIC X(54) VALUE SPACES.             CL*05
002250*                                                                    CL*05
002260 01  RPT-FINE-LINE.                                                  CL*05
002270     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002280     05  FILLER                  PIC X(20) VALUE                     CL*05
002290         '     FINE COMPUTED .'.                                     CL*05
002300     05  RPT-FN-AMOUNT           PIC ZZZ,ZZ9.99.                     CL*05
002310     05  FILLER                  PIC X(04) VALUE SPACES.             CL*05
002320     05  RPT-FN-COLLECTED        PIC X(30).                          CL*05
002330     05  FILLER                  PIC X(66) VALUE SPACES.             CL*05
002340*                                                                    CL*05
002350 01  RPT-STATS-LINE1.                                                CL*05
002360     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002370     05  FILLER                  PIC X(28) VALUE                     CL*05
002380         'REQUESTS ACCEPTED .........'.                              CL*05
002390     05  RPT-STATS-REQ           PIC ZZZ,ZZ9.                        CL*05
002400     05  FILLER                  PIC X(94) VALUE SPACES.             CL*05
002410*                                                                    CL*05
002420 01  RPT-STATS-LINE2.                                                CL*05
002430     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002440     05  FILLER                  PIC X(28) VALUE                     CL*05
002450         'APPROVALS ..................'.                             CL*05
002460     05  RPT-STATS-APR           PIC ZZZ,ZZ9.                        CL*05
002470     05  FILLER                  PIC X(94) VALUE SPACES.             CL*05
002480*                                                                    CL*05
002490 01  RPT-STATS-LINE3.                                                CL*05
002500     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002510     05  FILLER                  PIC X(28) VALUE                     CL*05
002520         'DENIALS ....................'.                             CL*05
002530     05  RPT-STATS-DEN           PIC ZZZ,ZZ9.                        CL*05
002540     05  FILLER                  PIC X(94) VALUE SPACES.             CL*05
002550*                                                                    CL*05
002560 01  RPT-STATS-LINE4.                                                CL*05
002570     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002580     05  FILLER                  PIC X(28) VALUE                     CL*05
002590         'RETURNS .....................'.                            CL*05
002600     05  RPT-STATS-RET           PIC ZZZ,ZZ9.                        CL*05
002610     05  FILLER                  PIC X(94) VALUE SPACES.             CL*05
002620*                                                                    CL*05
002630 01  RPT-STATS-LINE5.                                                CL*05
002640     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002650     05  FILLER                  PIC X(28) VALUE                     CL*05
002660         'DELETES .....................'.                            CL*05
002670     05  RPT-STATS-DEL           PIC ZZZ,ZZ9.                        CL*05
002680     05  FILLER                  PIC X(94) VALUE SPACES.             CL*05
002690*                                                                    CL*05
002700 01  RPT-STATS-LINE6.                                                CL*05
002710     05  FILLER                  PIC X(01) VALUE SPACE.              CL*05
002720     05  FILLER                  PIC X(28) VALUE                     CL*05
002730         'FINES COLLECTED THIS RUN ...'.                             CL*05
002740     05  RPT-STATS-FINES         PIC ZZZ,ZZ9.99.                     CL*05
002750     05  FILLER                  PIC X(90) VALUE SPACES.             CL*05
002760*                                                                    CL*05
002770****************************************************************     CL*05
002780 PROCEDURE DIVISION.                                                 CL*05
002790****************************************************************     CL*05
002800*                                                                    CL*05
002810 000-MAIN-PROCESS.                                                   CL*05
002820     PERFORM 700-OPEN-FILES.                                         CL*05
002830     PERFORM 710-LOAD-BOOK-TABLE.                                    CL*05
002840     PERFORM 711-LOAD-TRAN-TABLE.                                    CL*05
002850     PERFORM 800-INIT-REPORT.                                        CL*05
002860     PERFORM 720-READ-CIRC-TRAN-FILE.                                CL*05
002870     PERFORM 100-PROCESS-TRANSACTIONS                                CL*05
002880         UNTIL CIRCTRAN-FILE-DONE.                                   CL*05
002890     PERFORM 730-WRITE-BOOK-MASTER.                                  CL*05
002900     PERFORM 731-WRITE-TRAN-MASTER.                                  CL*05
002910     PERFORM 3900-REPORT-CIRC-STATS.                                 CL*05
002920     PERFORM 790-CLOSE-FILES.                                        CL*05
002930     STOP RUN.                                                       CL*05
002940*                                                                    CL*05
002950 100-PROCESS-TRANSACTIONS.                                           CL*05
002960     EVALUATE TRUE                                                   CL*05
002970         WHEN LB-CRT-IS-REQUEST                                      CL*05
002980             PERFORM 1100-PROCESS-REQUEST THRU 1100-EXIT             CL*05
002990         WHEN LB-CRT-IS-APPROVE                                      CL*05
003000             PERFORM 1200-PROCESS-APPROVE THRU 1200-EXIT             CL*05
003010         WHEN LB-CRT-IS-DENY                                         CL*05
003020             PERFORM 1300-PROCESS-DENY THRU 1300-EXIT                CL*05
003030         WHEN LB-CRT-IS-RETURN                                       CL*05
003040             PERFORM 1400-PROCESS-RETURN THRU 1400-EXIT              CL*05
003050         WHEN LB-CRT-IS-RETURNADM                                    CL*05
003060             PERFORM 1450-PROCESS-RETURNADM THRU 1450-EXIT           CL*05
003070         WHEN LB-CRT-IS-DELETE                                       CL*05
003080             PERFORM 1500-PROCESS-DELETE THRU 1500-EXIT              CL*05
003090         WHEN OTHER                                                  CL*05
003100             MOVE 'UNKNOWN' TO RPT-DT-ACTION                         CL*05
003110             MOVE LB-CRT-TRAN-ID TO RPT-DT-TRAN-ID                   CL*05
003120             MOVE 'REJECTED - UNKNOWN COMMAND' TO RPT-DT-RESULT      CL*05
003130             PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT           CL*05
003140     END-EVALUATE.                                                   CL*05
003150     PERFORM 720-READ-CIRC-TRAN-FILE.                                CL*05
003160*                                                                    CL*05
003170 1100-PROCESS-REQUEST.                                               CL*05
003180     MOVE 'REQUEST' TO RPT-DT-ACTION.                                CL*05
003190     MOVE LB-CRT-USER-ID TO RPT-DT-USER-ID.                          CL*05
003200     MOVE LB-CRT-BOOK-ID TO RPT-DT-BOOK-ID.                          CL*05
003210     MOVE ZERO TO RPT-DT-TRAN-ID.                                    CL*05
003220     IF LB-CRT-USER-ID = ZERO OR LB-CRT-BOOK-ID = ZERO               CL*05
003230         MOVE 'REJECTED - USER ID AND BOOK ID REQUIRED'              CL*05
003240             TO RPT-DT-RESULT                                        CL*05
003250         ADD 1 TO WS-ERROR-COUNT                                     CL*05
003260         GO TO 1190-FINISH-REQUEST.                                  CL*05
003270     PERFORM 1050-FIND-BOOK-BY-ID THRU 1050-EXIT.                    CL*05
003280     IF NOT ENTRY-WAS-FOUND OR WS-BE-QUANTITY (BK-IDX) = ZERO        CL*05
003290         MOVE 'REJECTED - BOOK NOT AVAILABLE' TO RPT-DT-RESULT       CL*05
003300         ADD 1 TO WS-ERROR-COUNT                                     CL*05
003310         GO TO 1190-FINISH-REQUEST.                                  CL*05
003320     PERFORM 1080-CHECK-DOUBLE-ISSUE THRU 1080-EXIT.                 CL*05
003330     IF OTHER-ACTIVE-REQUEST                                         CL*05
003340         MOVE 'REJECTED - ACTIVE REQUEST ALREADY EXISTS'             CL*05
003350             TO RPT-DT-RESULT                                        CL*05
003360         ADD 1 TO WS-ERROR-COUNT                                     CL*05
003370         GO TO 1190-FINISH-REQUEST.                                  CL*05
003380     PERFORM 1070-ASSIGN-NEXT-TRAN-ID THRU 1070-EXIT.                CL*05
003390     ADD 1 TO WS-TRAN-COUNT.                                         CL*05
003400     SET TR-IDX TO WS-TRAN-COUNT.                                    CL*05
003410     MOVE WS-MAX-TRAN-ID      TO WS-TE-TRAN-ID (TR-IDX).             CL*05
003420     MOVE LB-CRT-USER-ID      TO WS-TE-USER-ID (TR-IDX).             CL*05
003430     MOVE LB-CRT-BOOK-ID      TO WS-TE-BOOK-ID (TR-IDX).             CL*05
003440     MOVE 'PENDING '          TO WS-TE-STATUS (TR-IDX).              CL*05
003450     MOVE WS-TODAY-YYYYMMDD   TO WS-TE-ISSUE-DATE (TR-IDX).          CL*05
003460     MOVE ZERO                TO WS-TE-RETURN-DATE (TR-IDX).         CL*05
003470     MOVE WS-MAX-TRAN-ID      TO RPT-DT-TRAN-ID.                     CL*05
003480     MOVE 'ACCEPTED'          TO RPT-DT-RESULT.                      CL*05
003490     ADD 1 TO WS-REQUEST-OK-COUNT.                                   CL*05
003500 1190-FINISH-REQUEST.                                                CL*05
003510     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
003520 1100-EXIT.                                                          CL*05
003530     EXIT.                                                           CL*05
003540*                                                                    CL*05
003550 1050-FIND-BOOK-BY-ID.                                               CL*05
003560     MOVE 'N' TO WS-FOUND-SW.                                        CL*05
003570     PERFORM 1055-TEST-ONE-BOOK-ID THRU 1055-EXIT                    CL*05
003580         VARYING BK-IDX FROM 1 BY 1                                  CL*05
003590         UNTIL BK-IDX > WS-BOOK-COUNT                                CL*05
003600            OR ENTRY-WAS-FOUND.                                      CL*05
003610 1050-EXIT.                                                          CL*05
003620     EXIT.                                                           CL*05
003630*                                                                    CL*05
003640 1055-TEST-ONE-BOOK-ID.                                              CL*05
003650     IF WS-BE-BOOK-ID (BK-IDX) = LB-CRT-BOOK-ID                      CL*05
003660         SET ENTRY-WAS-FOUND TO TRUE                                 CL*05
003670     END-IF.                                                         CL*05
003680 1055-EXIT.                                                          CL*05
003690     EXIT.                                                           CL*05
003700*                                                                    CL*05
003710 1060-FIND-TRAN-BY-ID.                                               CL*05
003720     MOVE 'N' TO WS-FOUND-SW.                                        CL*05
003730     PERFORM 1065-TEST-ONE-TRAN-ID THRU 1065-EXIT                    CL*05
003740         VARYING TR-IDX FROM 1 BY 1                                  CL*05
003750         UNTIL TR-IDX > WS-TRAN-COUNT                                CL*05
003760            OR ENTRY-WAS-FOUND.                                      CL*05
003770 1060-EXIT.                                                          CL*05
003780     EXIT.                                                           CL*05
003790*                                                                    CL*05
003800 1065-TEST-ONE-TRAN-ID.                                              CL*05
003810     IF WS-TE-TRAN-ID (TR-IDX) = LB-CRT-TRAN-ID                      CL*05
003820         SET ENTRY-WAS-FOUND TO TRUE                                 CL*05
003830     END-IF.                                                         CL*05
003840 1065-EXIT.                                                          CL*05
003850     EXIT.                                                           CL*05
003860*                                                                    CL*05
003870 1070-ASSIGN-NEXT-TRAN-ID.                                           CL*05
003880     MOVE ZERO TO WS-MAX-TRAN-ID.                                    CL*05
003890     PERFORM 1075-TEST-ONE-MAX-ID                                    CL*05
003900         VARYING TR-IDX FROM 1 BY 1                                  CL*05
003910         UNTIL TR-IDX > WS-TRAN-COUNT.                               CL*05
003920     ADD 1 TO WS-MAX-TRAN-ID.                                        CL*05
003930 1070-EXIT.                                                          CL*05
003940     EXIT.                                                           CL*05
003950*                                                                    CL*05
003960 1075-TEST-ONE-MAX-ID.                                               CL*05
003970     IF WS-TE-TRAN-ID (TR-IDX) > WS-MAX-TRAN-ID                      CL*05
003980         MOVE WS-TE-TRAN-ID (TR-IDX) TO WS-MAX-TRAN-ID               CL*05
003990     END-IF.                                                         CL*05
004000*                                                                    CL*05
004010 1080-CHECK-DOUBLE-ISSUE.                                            CL*05
004020     MOVE 'N' TO WS-ACTIVE-SW.                                       CL*05
004030     PERFORM 1085-TEST-ONE-TRAN-ACTIVE                               CL*05
004040         VARYING TR-IDX FROM 1 BY 1                                  CL*05
004050         UNTIL TR-IDX > WS-TRAN-COUNT                                CL*05
004060            OR OTHER-ACTIVE-REQUEST.                                 CL*05
004070 1080-EXIT.                                                          CL*05
004080     EXIT.                                                           CL*05
004090*                                                                    CL*05
004100 1085-TEST-ONE-TRAN-ACTIVE.                                          CL*05
004110     IF WS-TE-USER-ID (TR-IDX) = LB-CRT-USER-ID                      CL*05
004120        AND WS-TE-BOOK-ID (TR-IDX) = LB-CRT-BOOK-ID                  CL*05
004130         IF WS-TE-IS-PENDING (TR-IDX)                                CL*05
004140             SET OTHER-ACTIVE-REQUEST TO TRUE                        CL*05
004150         END-IF                                                      CL*05
004160         IF WS-TE-IS-APPROVED (TR-IDX)                               CL*05
004170                AND WS-TE-RETURN-DATE (TR-IDX) = ZERO                CL*05
004180             SET OTHER-ACTIVE-REQUEST TO TRUE                        CL*05
004190         END-IF                                                      CL*05
004200     END-IF.                                                         CL*05
004210*                                                                    CL*05
004220 1200-PROCESS-APPROVE.                                               CL*05
004230     MOVE 'APPROVE' TO RPT-DT-ACTION.                                CL*05
004240     MOVE LB-CRT-TRAN-ID TO RPT-DT-TRAN-ID.                          CL*05
004250     PERFORM 1060-FIND-TRAN-BY-ID THRU 1060-EXIT.                    CL*05
004260     IF NOT ENTRY-WAS-FOUND                                          CL*05
004270         MOVE 'REJECTED - TRANSACTION NOT ON FILE'                   CL*05
004280             TO RPT-DT-RESULT                                        CL*05
004290         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004300         GO TO 1290-FINISH-APPROVE.                                  CL*05
004310     MOVE WS-TE-USER-ID (TR-IDX) TO RPT-DT-USER-ID.                  CL*05
004320     MOVE WS-TE-BOOK-ID (TR-IDX) TO RPT-DT-BOOK-ID.                  CL*05
004330     IF NOT WS-TE-IS-PENDING (TR-IDX)                                CL*05
004340         MOVE 'REJECTED - TRANSACTION NOT PENDING'                   CL*05
004350             TO RPT-DT-RESULT                                        CL*05
004360         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004370         GO TO 1290-FINISH-APPROVE.                                  CL*05
004380     MOVE WS-TE-BOOK-ID (TR-IDX) TO LB-CRT-BOOK-ID.                  CL*05
004390     PERFORM 1050-FIND-BOOK-BY-ID THRU 1050-EXIT.                    CL*05
004400     IF NOT ENTRY-WAS-FOUND OR WS-BE-QUANTITY (BK-IDX) = ZERO        CL*05
004410         MOVE 'REJECTED - NO COPIES AVAILABLE'                       CL*05
004420             TO RPT-DT-RESULT                                        CL*05
004430         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004440         GO TO 1290-FINISH-APPROVE.                                  CL*05
004450     SET WS-TE-IS-APPROVED (TR-IDX) TO TRUE.                         CL*05
004460     SUBTRACT 1 FROM WS-BE-QUANTITY (BK-IDX).                        CL*05
004470     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*05
004480     ADD 1 TO WS-APPROVE-OK-COUNT.                                   CL*05
004490 1290-FINISH-APPROVE.                                                CL*05
004500     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
004510 1200-EXIT.                                                          CL*05
004520     EXIT.                                                           CL*05
004530*                                                                    CL*05
004540 1300-PROCESS-DENY.                                                  CL*05
004550     MOVE 'DENY' TO RPT-DT-ACTION.                                   CL*05
004560     MOVE LB-CRT-TRAN-ID TO RPT-DT-TRAN-ID.                          CL*05
004570     PERFORM 1060-FIND-TRAN-BY-ID THRU 1060-EXIT.                    CL*05
004580     IF NOT ENTRY-WAS-FOUND                                          CL*05
004590         MOVE 'REJECTED - TRANSACTION NOT ON FILE'                   CL*05
004600             TO RPT-DT-RESULT                                        CL*05
004610         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004620         GO TO 1390-FINISH-DENY.                                     CL*05
004630     MOVE WS-TE-USER-ID (TR-IDX) TO RPT-DT-USER-ID.                  CL*05
004640     MOVE WS-TE-BOOK-ID (TR-IDX) TO RPT-DT-BOOK-ID.                  CL*05
004650     IF NOT WS-TE-IS-PENDING (TR-IDX)                                CL*05
004660         MOVE 'REJECTED - TRANSACTION NOT PENDING'                   CL*05
004670             TO RPT-DT-RESULT                                        CL*05
004680         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004690         GO TO 1390-FINISH-DENY.                                     CL*05
004700     SET WS-TE-IS-DENIED (TR-IDX) TO TRUE.                           CL*05
004710     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*05
004720     ADD 1 TO WS-DENY-OK-COUNT.                                      CL*05
004730 1390-FINISH-DENY.                                                   CL*05
004740     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
004750 1300-EXIT.                                                          CL*05
004760     EXIT.                                                           CL*05
004770*                                                                    CL*05
004780 1400-PROCESS-RETURN.                                                CL*05
004790     MOVE 'RETURN' TO RPT-DT-ACTION.                                 CL*05
004800     MOVE LB-CRT-TRAN-ID TO RPT-DT-TRAN-ID.                          CL*05
004810     PERFORM 1060-FIND-TRAN-BY-ID THRU 1060-EXIT.                    CL*05
004820     IF NOT ENTRY-WAS-FOUND                                          CL*05
004830         MOVE 'REJECTED - TRANSACTION NOT ON FILE'                   CL*05
004840             TO RPT-DT-RESULT                                        CL*05
004850         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004860         GO TO 1490-FINISH-RETURN.                                   CL*05
004870     MOVE WS-TE-USER-ID (TR-IDX) TO RPT-DT-USER-ID.                  CL*05
004880     MOVE WS-TE-BOOK-ID (TR-IDX) TO RPT-DT-BOOK-ID.                  CL*05
004890     IF NOT WS-TE-IS-APPROVED (TR-IDX)                               CL*05
004900            OR WS-TE-RETURN-DATE (TR-IDX) NOT = ZERO                 CL*05
004910         MOVE 'REJECTED - NOT AN ACTIVE LOAN'                        CL*05
004920             TO RPT-DT-RESULT                                        CL*05
004930         ADD 1 TO WS-ERROR-COUNT                                     CL*05
004940         GO TO 1490-FINISH-RETURN.                                   CL*05
004950     MOVE WS-TODAY-YYYYMMDD TO WS-TE-RETURN-DATE (TR-IDX).           CL*05
004960     MOVE WS-TE-BOOK-ID (TR-IDX) TO LB-CRT-BOOK-ID.                  CL*05
004970     PERFORM 1050-FIND-BOOK-BY-ID THRU 1050-EXIT.                    CL*05
004980     IF ENTRY-WAS-FOUND                                              CL*05
004990         ADD 1 TO WS-BE-QUANTITY (BK-IDX)                            CL*05
005000     END-IF.                                                         CL*05
005010     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*05
005020     ADD 1 TO WS-RETURN-OK-COUNT.                                    CL*05
005030 1490-FINISH-RETURN.                                                 CL*05
005040     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
005050 1400-EXIT.                                                          CL*05
005060     EXIT.                                                           CL*05
005070*                                                                    CL*05
005080 1450-PROCESS-RETURNADM.                                             CL*05
005090     MOVE 'RETURNADM' TO RPT-DT-ACTION.                              CL*05
005100     MOVE LB-CRT-TRAN-ID TO RPT-DT-TRAN-ID.                          CL*05
005110     PERFORM 1060-FIND-TRAN-BY-ID THRU 1060-EXIT.                    CL*05
005120     IF NOT ENTRY-WAS-FOUND                                          CL*05
005130         MOVE 'REJECTED - TRANSACTION NOT ON FILE'                   CL*05
005140             TO RPT-DT-RESULT                                        CL*05
005150         ADD 1 TO WS-ERROR-COUNT                                     CL*05
005160         GO TO 1490-FINISH-RETURNADM.                                CL*05
005170     MOVE WS-TE-USER-ID (TR-IDX) TO RPT-DT-USER-ID.                  CL*05
005180     MOVE WS-TE-BOOK-ID (TR-IDX) TO RPT-DT-BOOK-ID.                  CL*05
005190     IF NOT WS-TE-IS-APPROVED (TR-IDX)                               CL*05
005200            OR WS-TE-RETURN-DATE (TR-IDX) NOT = ZERO                 CL*05
005210         MOVE 'REJECTED - NOT AN ACTIVE LOAN'                        CL*05
005220             TO RPT-DT-RESULT                                        CL*05
005230         ADD 1 TO WS-ERROR-COUNT                                     CL*05
005240         GO TO 1490-FINISH-RETURNADM.                                CL*05
005250     PERFORM 4500-COMPUTE-DUE-AND-OVERDUE THRU 4500-EXIT.            CL*05
005260     MOVE WS-TODAY-YYYYMMDD TO WS-TE-RETURN-DATE (TR-IDX).           CL*05
005270     MOVE WS-TE-BOOK-ID (TR-IDX) TO LB-CRT-BOOK-ID.                  CL*05
005280     PERFORM 1050-FIND-BOOK-BY-ID THRU 1050-EXIT.                    CL*05
005290     IF ENTRY-WAS-FOUND                                              CL*05
005300         ADD 1 TO WS-BE-QUANTITY (BK-IDX)                            CL*05
005310     END-IF.                                                         CL*05
005320     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*05
005330     ADD 1 TO WS-RETURN-OK-COUNT.                                    CL*05
005340     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
005350     PERFORM 1950-WRITE-FINE-LINE THRU 1950-EXIT.                    CL*05
005360     GO TO 1450-EXIT.                                                CL*05
005370 1490-FINISH-RETURNADM.                                              CL*05
005380     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
005390 1450-EXIT.                                                          CL*05
005400     EXIT.                                                           CL*05
005410*                                                                    CL*05
005420 1500-PROCESS-DELETE.                                                CL*05
005430     MOVE 'DELETE' TO RPT-DT-ACTION.                                 CL*05
005440     MOVE LB-CRT-TRAN-ID TO RPT-DT-TRAN-ID.                          CL*05
005450     PERFORM 1060-FIND-TRAN-BY-ID THRU 1060-EXIT.                    CL*05
005460     IF NOT ENTRY-WAS-FOUND                                          CL*05
005470         MOVE 'REJECTED - TRANSACTION NOT ON FILE'                   CL*05
005480             TO RPT-DT-RESULT                                        CL*05
005490         ADD 1 TO WS-ERROR-COUNT                                     CL*05
005500         GO TO 1590-FINISH-DELETE.                                   CL*05
005510     MOVE WS-TE-USER-ID (TR-IDX) TO RPT-DT-USER-ID.                  CL*05
005520     MOVE WS-TE-BOOK-ID (TR-IDX) TO RPT-DT-BOOK-ID.                  CL*05
005530     IF WS-TE-IS-APPROVED (TR-IDX)                                   CL*05
005540            AND WS-TE-RETURN-DATE (TR-IDX) = ZERO                    CL*05
005550         MOVE WS-TE-BOOK-ID (TR-IDX) TO LB-CRT-BOOK-ID               CL*05
005560         PERFORM 1050-FIND-BOOK-BY-ID THRU 1050-EXIT                 CL*05
005570         IF ENTRY-WAS-FOUND                                          CL*05
005580             ADD 1 TO WS-BE-QUANTITY (BK-IDX)                        CL*05
005590         END-IF                                                      CL*05
005600     END-IF.                                                         CL*05
005610     PERFORM 1550-SHIFT-ONE-TRAN-UP                                  CL*05
005620         VARYING JX FROM TR-IDX BY 1                                 CL*05
005630         UNTIL JX >= WS-TRAN-COUNT.                                  CL*05
005640     SUBTRACT 1 FROM WS-TRAN-COUNT.                                  CL*05
005650     MOVE 'ACCEPTED' TO RPT-DT-RESULT.                               CL*05
005660     ADD 1 TO WS-DELETE-OK-COUNT.                                    CL*05
005670 1590-FINISH-DELETE.                                                 CL*05
005680     PERFORM 1900-WRITE-DETAIL-LINE THRU 1900-EXIT.                  CL*05
005690 1500-EXIT.                                                          CL*05
005700     EXIT.                                                           CL*05
005710*                                                                    CL*05
005720 1550-SHIFT-ONE-TRAN-UP.                                             CL*05
005730     MOVE WS-TRAN-ENTRY (JX + 1) TO WS-TRAN-ENTRY (JX).              CL*05
005740*                                                                    CL*05
005750 1900-WRITE-DETAIL-LINE.                                             CL*05
005760     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                        CL*05
005770         AFTER ADVANCING 1 LINE.                                     CL*05
005780 1900-EXIT.                                                          CL*05
005790     EXIT.                                                           CL*05
005800*                                                                    CL*05
005810 1950-WRITE-FINE-LINE.                                               CL*05
005820     MOVE WS-FINE-AMOUNT TO RPT-FN-AMOUNT.                           CL*05
005830     IF WS-FINE-AMOUNT = ZERO                                        CL*05
005840         MOVE 'NO FINE DUE' TO RPT-FN-COLLECTED                      CL*05
005850     ELSE                                                            CL*05
005860         IF LB-CRT-FINE-COLLECTED                                    CL*05
005870             MOVE 'FINE COLLECTED AT DESK' TO RPT-FN-COLLECTED       CL*05
005880             ADD WS-FINE-AMOUNT TO WS-FINES-COLLECTED                CL*05
005890         ELSE                                                        CL*05
005900             MOVE 'FINE NOT COLLECTED' TO RPT-FN-COLLECTED           CL*05
005910         END-IF                                                      CL*05
005920     END-IF.                                                         CL*05
005930     WRITE REPORT-RECORD FROM RPT-FINE-LINE                          CL*05
005940         AFTER ADVANCING 1 LINE.                                     CL*05
005950 1950-EXIT.                                                          CL*05
005960     EXIT.                                                           CL*05
005970*                                                                    CL*05
005980*    4500-COMPUTE-DUE-AND-OVERDUE - DUE DATE IS ISSUE DATE PLUS      CL*05
005990*    THE 7-DAY LOAN PERIOD; OVERDUE-DAYS IS TODAY MINUS DUE DATE     CL*05
006000*    WHEN POSITIVE, ELSE ZERO; FINE IS OVERDUE-DAYS TIMES 10.00.     CL*05
006010 4500-COMPUTE-DUE-AND-OVERDUE.                                       CL*05
006020     MOVE WS-TE-ISSUE-DATE (TR-IDX) TO WS-DCV-DATE-IN.               CL*05
006030     PERFORM 900-DATE-TO-JULIAN.                                     CL*05
006040     COMPUTE WS-DCV-JULIAN = WS-DCV-JULIAN + 7.                      CL*05
006050     PERFORM 910-JULIAN-TO-DATE.                                     CL*05
006060     MOVE WS-DCV-DATE-OUT TO WS-DUE-DATE.                            CL*05
006070     MOVE WS-TODAY-YYYYMMDD TO WS-DCV-DATE-IN.                       CL*05
006080     PERFORM 900-DATE-TO-JULIAN.                                     CL*05
006090     MOVE WS-DCV-JULIAN TO WS-DCV-A.                                 CL*05
006100     MOVE WS-DUE-DATE TO WS-DCV-DATE-IN.                             CL*05
006110     PERFORM 900-DATE-TO-JULIAN.                                     CL*05
006120     COMPUTE WS-OVERDUE-DAYS = WS-DCV-A - WS-DCV-JULIAN.             CL*05
006130     IF WS-OVERDUE-DAYS < ZERO                                       CL*05
006140         MOVE ZERO TO WS-OVERDUE-DAYS                                CL*05
006150     END-IF.                                                         CL*05
006160     COMPUTE WS-FINE-AMOUNT = WS-OVERDUE-DAYS * 10.00.               CL*05
006170 4500-EXIT.                                                          CL*05
006180     EXIT.                                                           CL*05
006190*                                                                    CL*05
006200 700-OPEN-FILES.                                                     CL*05
006210     OPEN INPUT  BOOK-MASTER                                         CL*05
006220          INPUT  TRAN-MASTER                                         CL*05
006230          INPUT  CIRC-TRAN-FILE                                      CL*05
006240          OUTPUT REPORT-FILE.                                        CL*05
006250     IF NOT BOOKIN-OK AND NOT BOOKIN-EOF                             CL*05
006260         DISPLAY 'LBCIRC - BOOK-MASTER OPEN ERROR '                  CL*05
006270             WS-BOOKIN-STATUS                                        CL*05
006280         STOP RUN                                                    CL*05
006290     END-IF.                                                         CL*05
006300*                                                                    CL*05
006310 710-LOAD-BOOK-TABLE.                                                CL*05
006320     READ BOOK-MASTER INTO LB-BOOK-RECORD                            CL*05
006330         AT END SET BOOKIN-EOF TO TRUE                               CL*05
006340     END-READ.                                                       CL*05
006350     PERFORM 715-LOAD-ONE-BOOK UNTIL BOOKIN-EOF.                     CL*05
006360*                                                                    CL*05
006370 715-LOAD-ONE-BOOK.                                                  CL*05
006380     ADD 1 TO WS-BOOK-COUNT.                                         CL*05
006390     SET BK-IDX TO WS-BOOK-COUNT.                                    CL*05
006400     MOVE LB-BOOK-ID         TO WS-BE-BOOK-ID (BK-IDX).              CL*05
006410     MOVE LB-BOOK-TITLE      TO WS-BE-TITLE (BK-IDX).                CL*05
006420     MOVE LB-BOOK-AUTHOR     TO WS-BE-AUTHOR (BK-IDX).               CL*05
006430     MOVE LB-BOOK-CATEGORY   TO WS-BE-CATEGORY (BK-IDX).             CL*05
006440     MOVE LB-BOOK-QUANTITY   TO WS-BE-QUANTITY (BK-IDX).             CL*05
006450     MOVE LB-BOOK-FLOOR      TO WS-BE-FLOOR (BK-IDX).                CL*05
006460     MOVE LB-BOOK-SHELVE     TO WS-BE-SHELVE (BK-IDX).               CL*05
006470     READ BOOK-MASTER INTO LB-BOOK-RECORD                            CL*05
006480         AT END SET BOOKIN-EOF TO TRUE                               CL*05
006490     END-READ.                                                       CL*05
006500*                                                                    CL*05
006510 711-LOAD-TRAN-TABLE.                                                CL*05
006520     READ TRAN-MASTER INTO LB-TRAN-RECORD                            CL*05
006530         AT END SET TRANIN-EOF TO TRUE                               CL*05
006540     END-READ.                                                       CL*05
006550     PERFORM 716-LOAD-ONE-TRAN UNTIL TRANIN-EOF.                     CL*05
006560*                                                                    CL*05
006570 716-LOAD-ONE-TRAN.                                                  CL*05
006580     ADD 1 TO WS-TRAN-COUNT.                                         CL*05
006590     SET TR-IDX TO WS-TRAN-COUNT.                                    CL*05
006600     MOVE LB-TRAN-ID          TO WS-TE-TRAN-ID (TR-IDX).             CL*05
006610     MOVE LB-TRAN-USER-ID     TO WS-TE-USER-ID (TR-IDX).             CL*05
006620     MOVE LB-TRAN-BOOK-ID     TO WS-TE-BOOK-ID (TR-IDX).             CL*05
006630     MOVE LB-TRAN-STATUS      TO WS-TE-STATUS (TR-IDX).              CL*05
006640     MOVE LB-TRAN-ISSUE-DATE  TO WS-TE-ISSUE-DATE (TR-IDX).          CL*05
006650     MOVE LB-TRAN-RETURN-DATE TO WS-TE-RETURN-DATE (TR-IDX).         CL*05
006660     READ TRAN-MASTER INTO LB-TRAN-RECORD                            CL*05
006670         AT END SET TRANIN-EOF TO TRUE                               CL*05
006680     END-READ.                                                       CL*05
006690*                                                                    CL*05
006700 720-READ-CIRC-TRAN-FILE.                                            CL*05
006710     READ CIRC-TRAN-FILE INTO LB-CIRC-TRAN-RECORD                    CL*05
006720         AT END SET CIRCTRAN-FILE-DONE TO TRUE                       CL*05
006730     END-READ.                                                       CL*05
006740*                                                                    CL*05
006750 730-WRITE-BOOK-MASTER.                                              CL*05
006760     OPEN OUTPUT BOOK-MASTER-OUT.                                    CL*05
006770     PERFORM 735-WRITE-ONE-BOOK                                      CL*05
006780         VARYING BK-IDX FROM 1 BY 1                                  CL*05
006790         UNTIL BK-IDX > WS-BOOK-COUNT.                               CL*05
006800     CLOSE BOOK-MASTER-OUT.                                          CL*05
006810*                                                                    CL*05
006820 735-WRITE-ONE-BOOK.                                                 CL*05
006830     MOVE WS-BE-BOOK-ID (BK-IDX)    TO LB-BOOK-ID.                   CL*05
006840     MOVE WS-BE-TITLE (BK-IDX)      TO LB-BOOK-TITLE.                CL*05
006850     MOVE WS-BE-AUTHOR (BK-IDX)     TO LB-BOOK-AUTHOR.               CL*05
006860     MOVE WS-BE-CATEGORY (BK-IDX)   TO LB-BOOK-CATEGORY.             CL*05
006870     MOVE WS-BE-QUANTITY (BK-IDX)   TO LB-BOOK-QUANTITY.             CL*05
006880     MOVE WS-BE-FLOOR (BK-IDX)      TO LB-BOOK-FLOOR.                CL*05
006890     MOVE WS-BE-SHELVE (BK-IDX)     TO LB-BOOK-SHELVE.               CL*05
006900     WRITE BOOK-OUT-REC FROM LB-BOOK-RECORD.                         CL*05
006910*                                                                    CL*05
006920 731-WRITE-TRAN-MASTER.                                              CL*05
006930     OPEN OUTPUT TRAN-MASTER-OUT.                                    CL*05
006940     PERFORM 736-WRITE-ONE-TRAN                                      CL*05
006950         VARYING TR-IDX FROM 1 BY 1                                  CL*05
006960         UNTIL TR-IDX > WS-TRAN-COUNT.                               CL*05
006970     CLOSE TRAN-MASTER-OUT.                                          CL*05
006980*                                                                    CL*05
006990 736-WRITE-ONE-TRAN.                                                 CL*05
007000     MOVE WS-TE-TRAN-ID (TR-IDX)     TO LB-TRAN-ID.                  CL*05
007010     MOVE WS-TE-USER-ID (TR-IDX)     TO LB-TRAN-USER-ID.             CL*05
007020     MOVE WS-TE-BOOK-ID (TR-IDX)     TO LB-TRAN-BOOK-ID.             CL*05
007030     MOVE WS-TE-STATUS (TR-IDX)      TO LB-TRAN-STATUS.              CL*05
007040     MOVE WS-TE-ISSUE-DATE (TR-IDX)  TO LB-TRAN-ISSUE-DATE.          CL*05
007050     MOVE WS-TE-RETURN-DATE (TR-IDX) TO LB-TRAN-RETURN-DATE.         CL*05
007060     WRITE TRAN-OUT-REC FROM LB-TRAN-RECORD.                         CL*05
007070*                                                                    CL*05
007080 800-INIT-REPORT.                                                    CL*05
007090     ACCEPT CURRENT-DATE FROM DATE.                                  CL*05
007100     MOVE CURRENT-DATE TO RPT-HDR1-DATE.                             CL*05
007110     MOVE 20 TO WS-TODAY-CC.                                         CL*05
007120     MOVE CURRENT-YEAR TO WS-TODAY-YY.                               CL*05
007130     MOVE CURRENT-MONTH TO WS-TODAY-MM.                              CL*05
007140     MOVE CURRENT-DAY TO WS-TODAY-DD.                                CL*05
007150     WRITE REPORT-RECORD FROM RPT-HEADER1                            CL*05
007160         AFTER ADVANCING TOP-OF-FORM.                                CL*05
007170     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR                         CL*05
007180         AFTER ADVANCING 1 LINE.                                     CL*05
007190     WRITE REPORT-RECORD FROM RPT-RULE-LINE                          CL*05
007200         AFTER ADVANCING 1 LINE.                                     CL*05
007210*                                                                    CL*05
007220 3900-REPORT-CIRC-STATS.                                             CL*05
007230     MOVE WS-REQUEST-OK-COUNT TO RPT-STATS-REQ.                      CL*05
007240     MOVE WS-APPROVE-OK-COUNT TO RPT-STATS-APR.                      CL*05
007250     MOVE WS-DENY-OK-COUNT    TO RPT-STATS-DEN.                      CL*05
007260     MOVE WS-RETURN-OK-COUNT  TO RPT-STATS-RET.                      CL*05
007270     MOVE WS-DELETE-OK-COUNT  TO RPT-STATS-DEL.                      CL*05
007280     MOVE WS-FINES-COLLECTED  TO RPT-STATS-FINES.                    CL*05
007290     WRITE REPORT-RECORD FROM RPT-STATS-LINE1                        CL*05
007300         AFTER ADVANCING 2 LINES.                                    CL*05
007310     WRITE REPORT-RECORD FROM RPT-STATS-LINE2                        CL*05
007320         AFTER ADVANCING 1 LINE.                                     CL*05
007330     WRITE REPORT-RECORD FROM RPT-STATS-LINE3                        CL*05
007340         AFTER ADVANCING 1 LINE.                                     CL*05
007350     WRITE REPORT-RECORD FROM RPT-STATS-LINE4                        CL*05
007360         AFTER ADVANCING 1 LINE.                                     CL*05
007370     WRITE REPORT-RECORD FROM RPT-STATS-LINE5                        CL*05
007380         AFTER ADVANCING 1 LINE.                                     CL*05
007390     WRITE REPORT-RECORD FROM RPT-STATS-LINE6                        CL*05
007400         AFTER ADVANCING 1 LINE.                                     CL*05
007410*                                                                    CL*05
007420 790-CLOSE-FILES.                                                    CL*05
007430     CLOSE BOOK-MASTER                                               CL*05
007440           TRAN-MASTER                                               CL*05
007450           CIRC-TRAN-FILE                                            CL*05
007460           REPORT-FILE.                                              CL*05
007470*                                                                    CL*05
007480     COPY DTCNVPRC.                                                  CL*05
