000100*THE SYSTEMS GROUP                                              LG0001
000200*===================                                           LG0002
000300*MEMBER:  LGTRNREC                                              LG0003
000400*                                                               LG0004
000500*    TRANSACTION-INPUT LAYOUT FOR LBLOGIN (AUTHENTICATION AND  LG0005
000600*    PASSWORD CHANGE).  NOT SORTED - EACH CARD IS LOOKED UP    LG0006
000700*    AGAINST USER-MASTER BY LB-LGT-EMAIL AS IT ARRIVES.        LG0007
000800*                                                               LG0008
000900*    CHANGE LOG                                                LG0009
001000*    ---------------------------------------------------       LG0010
001100*    06/11/89  RBT  INITIAL VERSION                             LG0011
001200*                                                               LG0012
001300 01  LB-LOGIN-TRAN-RECORD.                                      LG0013
001400     05  LB-LGT-COMMAND          PIC X(08).                     LG0014
001500         88  LB-LGT-IS-LOGIN         VALUE 'LOGIN   '.           LG0015
001600         88  LB-LGT-IS-PWCHANGE      VALUE 'PWCHANGE'.           LG0016
001700     05  LB-LGT-EMAIL            PIC X(40).                     LG0017
001800     05  LB-LGT-OLD-PASSWORD     PIC X(20).                     LG0018
001900     05  LB-LGT-NEW-PASSWORD     PIC X(20).                     LG0019
002000     05  FILLER                  PIC X(05).                     LG0020
