000100*THE SYSTEMS GROUP                                              BK0001
000200*===================                                           BK0002
000300*MEMBER:  BOOKREC                                               BK0003
000400*                                                               BK0004
000500*    RECORD LAYOUT FOR THE LIBRARY BOOK MASTER (BOOK-MASTER).   BK0005
000600*    ONE ENTRY PER CATALOGUED TITLE.  KEY IS LB-BOOK-ID,        BK0006
000700*    ASCENDING, UNIQUE.  REFERENCED BY LBBKMNT, LBCIRC AND      BK0007
000800*    LBFINRPT.                                                 BK0008
000900*                                                               BK0009
001000*    CHANGE LOG                                                BK0010
001100*    ---------------------------------------------------       BK0011
001200*    10/14/88  RBT  INITIAL VERSION - BOOK MASTER LAYOUT        BK0012
001300*    03/02/91  RBT  ADDED LB-BOOK-FLOOR/LB-BOOK-SHELVE          BK0013
001400*                   (SHELVE DESK REQUESTED PHYSICAL LOCATION)   BK0014
001500*    11/19/98  DMC  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD. BK0015
001600*                   NO CHANGE REQUIRED.                        BK0016
001700*    06/07/02  DMC  WIDENED RESERVED FILLER FOR CATALOG EXPAN-  BK0017
001800*                   SION PER TICKET LIB-0451.                  BK0018
001810*    08/19/05  KLH  AUDIT REQUEST LIB-0467 - REMOVED THE DEAD   BK0019
001820*                   LB-BOOK-DUP-VIEW REDEFINES.  IT WAS SIZED  BK0020
001830*                   WRONG FOR LB-BOOK-TITLE (100 BYTES OVER A  BK0021
001840*                   60-BYTE FIELD) AND LBBKMNT 1100- NEVER     BK0022
001850*                   ACTUALLY REFERENCED IT - THE DUP CHECK     BK0023
001860*                   THERE USES ITS OWN WORKING-STORAGE COM-    BK0024
001870*                   PARE FIELDS.                               BK0025
001900*                                                               BK0026
002000 01  LB-BOOK-RECORD.                                            BK0027
002100     05  LB-BOOK-ID              PIC 9(05).                     BK0028
002200     05  LB-BOOK-TITLE           PIC X(60).                     BK0029
002300     05  LB-BOOK-AUTHOR          PIC X(40).                     BK0030
002400     05  LB-BOOK-CATEGORY        PIC X(20).                     BK0031
002500     05  LB-BOOK-QUANTITY        PIC 9(05).                     BK0032
002600     05  LB-BOOK-FLOOR           PIC 9(03).                     BK0033
002700     05  LB-BOOK-SHELVE          PIC X(10).                     BK0034
002800     05  FILLER                  PIC X(05).                     BK0035
