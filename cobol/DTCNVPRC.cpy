000010*THE SYSTEMS GROUP
000020*===================
000030*MEMBER:  DTCNVPRC
000040*
000050*    DATE-TO-JULIAN-DAY-NUMBER AND JULIAN-DAY-NUMBER-TO-DATE
000060*    PARAGRAPHS.  COPY INTO THE PROCEDURE DIVISION OF ANY
000070*    PROGRAM THAT ALSO COPIES DTCNVWRK INTO WORKING-STORAGE.
000080*    MOVE THE YYYYMMDD DATE TO WS-DCV-DATE-IN AND PERFORM
000090*    900-DATE-TO-JULIAN TO GET A JULIAN DAY NUMBER IN
000100*    WS-DCV-JULIAN; ADD OR SUBTRACT DAYS ON WS-DCV-JULIAN
000110*    DIRECTLY; PERFORM 910-JULIAN-TO-DATE TO TURN A JULIAN DAY
000120*    NUMBER BACK INTO WS-DCV-DATE-OUT.
000130*
000140*    CHANGE LOG
000150*    ---------------------------------------------------
000160*    06/07/02  DMC  INITIAL VERSION - FLIEGEL-VAN FLANDERN
000170*                   JULIAN DAY NUMBER ALGORITHM.  EACH COMPUTE
000180*                   BELOW CARRIES AT MOST ONE DIVISION SO THE
000190*                   TRUNCATION FALLS WHERE THE ALGORITHM NEEDS
000200*                   IT - DO NOT COLLAPSE THESE INTO FEWER
000210*                   STATEMENTS.
000220*
000230 900-DATE-TO-JULIAN.
000240     COMPUTE WS-DCV-T1 = WS-DCV-IN-MM - 14.
000250     COMPUTE WS-DCV-A = WS-DCV-T1 / 12.
000260     COMPUTE WS-DCV-T1 = WS-DCV-IN-YYYY + 4800 + WS-DCV-A.
000270     COMPUTE WS-DCV-T2 = 1461 * WS-DCV-T1.
000280     COMPUTE WS-DCV-B = WS-DCV-T2 / 4.
000290     COMPUTE WS-DCV-T1 = WS-DCV-A * 12.
000300     COMPUTE WS-DCV-T2 = WS-DCV-IN-MM - 2 - WS-DCV-T1.
000310     COMPUTE WS-DCV-T3 = 367 * WS-DCV-T2.
000320     COMPUTE WS-DCV-C = WS-DCV-T3 / 12.
000330     COMPUTE WS-DCV-T1 = WS-DCV-IN-YYYY + 4900 + WS-DCV-A.
000340     COMPUTE WS-DCV-T2 = WS-DCV-T1 / 100.
000350     COMPUTE WS-DCV-T3 = 3 * WS-DCV-T2.
000360     COMPUTE WS-DCV-D = WS-DCV-T3 / 4.
000370     COMPUTE WS-DCV-JULIAN = WS-DCV-IN-DD - 32075 + WS-DCV-B
000380         + WS-DCV-C - WS-DCV-D.
000390*
000400 910-JULIAN-TO-DATE.
000410     COMPUTE WS-DCV-L = WS-DCV-JULIAN + 68569.
000420     COMPUTE WS-DCV-T1 = 4 * WS-DCV-L.
000430     COMPUTE WS-DCV-N = WS-DCV-T1 / 146097.
000440     COMPUTE WS-DCV-T1 = 146097 * WS-DCV-N + 3.
000450     COMPUTE WS-DCV-T2 = WS-DCV-T1 / 4.
000460     COMPUTE WS-DCV-L = WS-DCV-L - WS-DCV-T2.
000470     COMPUTE WS-DCV-T1 = 4000 * (WS-DCV-L + 1).
000480     COMPUTE WS-DCV-I = WS-DCV-T1 / 1461001.
000490     COMPUTE WS-DCV-T1 = 1461 * WS-DCV-I.
000500     COMPUTE WS-DCV-T2 = WS-DCV-T1 / 4.
000510     COMPUTE WS-DCV-L = WS-DCV-L - WS-DCV-T2 + 31.
000520     COMPUTE WS-DCV-T1 = 80 * WS-DCV-L.
000530     COMPUTE WS-DCV-J = WS-DCV-T1 / 2447.
000540     COMPUTE WS-DCV-T1 = 2447 * WS-DCV-J.
000550     COMPUTE WS-DCV-T2 = WS-DCV-T1 / 80.
000560     COMPUTE WS-DCV-OUT-DD = WS-DCV-L - WS-DCV-T2.
000570     COMPUTE WS-DCV-L2 = WS-DCV-J / 11.
000580     COMPUTE WS-DCV-T1 = 12 * WS-DCV-L2.
000590     COMPUTE WS-DCV-OUT-MM = WS-DCV-J + 2 - WS-DCV-T1.
000600     COMPUTE WS-DCV-T1 = 100 * (WS-DCV-N - 49).
000610     COMPUTE WS-DCV-OUT-YYYY = WS-DCV-T1 + WS-DCV-I + WS-DCV-L2.
