000100*THE SYSTEMS GROUP                                              BT0001
000200*===================                                           BT0002
000300*MEMBER:  BKTRNREC                                              BT0003
000400*                                                               BT0004
000500*    TRANSACTION-INPUT LAYOUT FOR LBBKMNT (BOOK MASTER          BT0005
000600*    MAINTENANCE).  ONE CARD PER MAINTENANCE REQUEST, SORTED   BT0006
000700*    ASCENDING ON LB-BKT-BOOK-ID (ZERO FOR ADD REQUESTS, WHICH  BT0007
000800*    SORT FIRST AND ARE HANDLED BEFORE MASTER POSITIONING).    BT0009
000900*                                                               BT0010
001000*    CHANGE LOG                                                BT0011
001100*    ---------------------------------------------------       BT0012
001200*    10/21/88  RBT  INITIAL VERSION                             BT0013
001300*    04/02/91  RBT  ADDED UPDQTY COMMAND (QUANTITY-ONLY         BT0014
001400*                   REWRITE, BYPASSES FULL FIELD VALIDATION)    BT0015
001450*    02/11/26  PDQ  AUDIT LIB-0512 - ADDED SEARCH COMMAND AND   BT0016
001460*                   LB-BKT-SEARCH-SCOPE SO THE DESK CAN RUN A   BT0017
001470*                   TITLE/AUTHOR/CATEGORY LOOKUP CARD AGAINST   BT0018
001480*                   THE CATALOG WITHOUT AN ADD/UPDATE/DELETE.   BT0019
001490*                   SEARCH TEXT RIDES IN LB-BKT-TITLE, SAME AS  BT0020
001495*                   THE OTHER COMMANDS SHARE THE CONTENT FIELDS.BT0021
001500*                                                               BT0022
001600 01  LB-BOOK-TRAN-RECORD.                                       BT0023
001700     05  LB-BKT-COMMAND          PIC X(06).                     BT0024
001800         88  LB-BKT-IS-ADD           VALUE 'ADD   '.             BT0025
001900         88  LB-BKT-IS-UPDATE        VALUE 'UPDATE'.             BT0026
002000         88  LB-BKT-IS-UPDQTY        VALUE 'UPDQTY'.             BT0027
002100         88  LB-BKT-IS-DELETE        VALUE 'DELETE'.             BT0028
002150         88  LB-BKT-IS-SEARCH        VALUE 'SEARCH'.             BT0029
002200     05  LB-BKT-BOOK-ID          PIC 9(05).                     BT0030
002300     05  LB-BKT-TITLE            PIC X(60).                     BT0031
002400     05  LB-BKT-AUTHOR           PIC X(40).                     BT0032
002500     05  LB-BKT-CATEGORY         PIC X(20).                     BT0033
002600     05  LB-BKT-QUANTITY         PIC 9(05).                     BT0034
002700     05  LB-BKT-FLOOR            PIC 9(03).                     BT0035
002800     05  LB-BKT-SHELVE           PIC X(10).                     BT0036
002850     05  LB-BKT-SEARCH-SCOPE     PIC X(08).                     BT0037
002860         88  LB-BKT-SCOPE-GENERAL    VALUE 'GENERAL '.           BT0038
002870         88  LB-BKT-SCOPE-TITLE      VALUE 'TITLE   '.           BT0039
002880         88  LB-BKT-SCOPE-AUTHOR     VALUE 'AUTHOR  '.           BT0040
002890         88  LB-BKT-SCOPE-CATEGORY   VALUE 'CATEGORY'.           BT0041
002895         88  LB-BKT-SCOPE-CATEXACT   VALUE 'CATEXACT'.           BT0042
002900     05  FILLER                  PIC X(05).                     BT0043
