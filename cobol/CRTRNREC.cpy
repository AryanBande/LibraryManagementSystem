000100*THE SYSTEMS GROUP                                              CR0001
000200*===================                                           CR0002
000300*MEMBER:  CRTRNREC                                              CR0003
000400*                                                               CR0004
000500*    TRANSACTION-INPUT LAYOUT FOR LBCIRC (CIRCULATION ENGINE). CR0005
000600*    LB-CRT-TRAN-ID IS ZERO ON A REQUEST CARD (A NEW LEDGER    CR0007
000800*    ENTRY IS BEING OPENED); ON APPROVE/DENY/RETURN/DELETE      CR0009
000900*    CARDS IT NAMES THE EXISTING LEDGER ENTRY.                 CR0010
001000*                                                               CR0011
001100*    CHANGE LOG                                                CR0012
001200*    ---------------------------------------------------       CR0013
001300*    02/09/90  RBT  INITIAL VERSION                             CR0014
001400*    11/02/95  WLT  ADDED RETURNADM/LB-CRT-COLLECTED SO THE     CR0015
001500*                   DESK CAN RECORD A FINE COLLECTED AT RETURN  CR0016
001600*                                                               CR0017
001700 01  LB-CIRC-TRAN-RECORD.                                       CR0018
001800     05  LB-CRT-COMMAND          PIC X(08).                     CR0019
001900         88  LB-CRT-IS-REQUEST       VALUE 'REQUEST '.           CR0020
002000         88  LB-CRT-IS-APPROVE       VALUE 'APPROVE '.           CR0021
002100         88  LB-CRT-IS-DENY          VALUE 'DENY    '.           CR0022
002200         88  LB-CRT-IS-RETURN        VALUE 'RETURN  '.           CR0023
002300         88  LB-CRT-IS-RETURNADM     VALUE 'RETURNAD'.           CR0024
002400         88  LB-CRT-IS-DELETE        VALUE 'DELETE  '.           CR0025
002500     05  LB-CRT-TRAN-ID          PIC 9(05).                     CR0026
002600     05  LB-CRT-USER-ID          PIC 9(05).                     CR0027
002700     05  LB-CRT-BOOK-ID          PIC 9(05).                     CR0028
002800     05  LB-CRT-COLLECTED        PIC X(01).                     CR0029
002900         88  LB-CRT-FINE-COLLECTED   VALUE 'Y'.                  CR0030
003000     05  FILLER                  PIC X(09).                     CR0031
